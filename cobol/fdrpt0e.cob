000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDRPT00M.
000400 AUTHOR.          L. K. WIEDERHOLT.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1995-03-22.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDRPT00M
001200* LAST CHANGE  :: 2000-01-11
001300* VERSION      :: B.01.00
001400* DESCRIPTION  :: WRITES THE ALERTS FILE AND THE RPTFILE PRINT REPORT, AND
001500*              :: ROLLS THE END-OF-JOB CONTROL TOTALS FDMAIN0M PRINTS.
001600* TICKET       :: FD-120
001700*
001800* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
001900*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002000*------------------------------------------------------------------*
002100* VERS    | DATE       | BY  | DESCRIPTION                         *
002200*---------|------------|-----|-------------------------------------*
002300* A.00.00| 1995-03-22 | LKW | INITIAL RELEASE - SPLIT OUT OF FDMAIN0M*
002400* A.01.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002500* A.02.00| 1998-12-21 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
002600* B.00.00| 1999-09-20 | DWK | ADDED PER-RULE BREAKDOWN TO TOTALS PAGE*
002700* B.01.00| 2000-01-11 | DWK | FIX: RULE TOTALS TABLE OVERFLOWED SILENTLY*
002800*------------------------------------------------------------------*
002900*
003000* PROGRAM DESCRIPTION
003100* -------------------
003200*
003300* CALLED IN TWO MODES, SET BY THE CALLER IN LK-RPT-MODE --
003400*   'D' (DETAIL) -- WS-RULE-OUTPUT-AREA HOLDS ONE USER'S FRESH
003500*         ALERTS.  EACH ONE IS WRITTEN TO ALERTS, PRINTED AS A
003600*         DETAIL LINE ON RPTFILE, AND ROLLED INTO THE RUN'S
003700*         CONTROL TOTALS (OVERALL, BY SEVERITY, AND BY RULE).
003800*   'T' (TOTALS) -- END OF JOB.  PRINTS THE CONTROL-TOTAL PAGE
003900*         FROM WS-CONTROL-TOTALS AND CLOSES BOTH FILES.
004000* BOTH FILES ARE OPENED ON THE FIRST CALL, WHICHEVER MODE IT IS.
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 IS WS-SHOW-VERSION-SW
004800         ON STATUS IS SHOW-VERSION-AND-STOP
004900     C01 IS TOP-OF-FORM
005000     CLASS VALID-CITY-CHAR IS
005100                      "0123456789"
005200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                      " .,-/".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ALERTS         ASSIGN TO "ALERTS"
005800         ORGANIZATION    IS SEQUENTIAL
005900         ACCESS MODE     IS SEQUENTIAL
006000         FILE STATUS     IS WS-ALT-STATUS.
006100     SELECT RPTFILE        ASSIGN TO "RPTFILE"
006200         ORGANIZATION    IS SEQUENTIAL
006300         ACCESS MODE     IS SEQUENTIAL
006400         FILE STATUS     IS WS-RPT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  ALERTS
006900     LABEL RECORDS ARE STANDARD.
007000 COPY FDALRTC.
007100
007200 FD  RPTFILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  RPT-PRINT-LINE            PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* COMP-FELDER
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-I                PIC S9(04) COMP.
008200     05      C4-LINE-CTR         PIC S9(04) COMP VALUE ZERO.
008300     05      C4-PAGE-NUM         PIC S9(04) COMP VALUE ZERO.
008400     05      C4-MAX-LINES        PIC S9(04) COMP VALUE 55.
008500
008600*--------------------------------------------------------------------*
008700* DISPLAY-FELDER
008800*--------------------------------------------------------------------*
008900 01          DISPLAY-FELDER.
009000     05      D-MODUL             PIC X(08)  VALUE "FDRPT00M".
009100
009200* RUN DATE, BROKEN OUT FOR THE REPORT HEADER -- ACCEPT FROM DATE
009300* RETURNS YYMMDD, NOT Y2K-COMPLIANT BUT THAT IS HOW THE SHOP
009400* HAS ALWAYS DONE IT (SEE FD-073 RECOMPILE NOTE)
009500 01          WS-RUN-DATE-NUM     PIC 9(06).
009600 01          WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-NUM.
009700     05      WS-RUN-YY           PIC 99.
009800     05      WS-RUN-MM           PIC 99.
009900     05      WS-RUN-DD           PIC 99.
010000
010100* PAGE NUMBER EDITED FOR A DISPLAY TRACE ON THE OPERATOR CONSOLE
010200 01          WS-PAGE-WORK        PIC 9(04).
010300 01          WS-PAGE-EDIT REDEFINES WS-PAGE-WORK.
010400     05      FILLER              PIC X(02).
010500     05      WS-PAGE-DISP        PIC 99.
010600
010700* ALERT AMOUNT, CARRIED HERE SO IT CAN BE TRACED ON THE CONSOLE
010800* BEFORE IT IS EDITED ONTO THE DETAIL LINE
010900 01          WS-ALERT-AMT-WORK   PIC S9(7)V99.
011000 01          WS-ALERT-AMT-EDIT REDEFINES WS-ALERT-AMT-WORK
011100                                 PIC X(10).
011200
011300*--------------------------------------------------------------------*
011400* ONE DETAIL LINE, BUILT HERE AND MOVED TO RPT-PRINT-LINE
011500*--------------------------------------------------------------------*
011600 01          WS-DETAIL-LINE.
011700     05      WS-DL-RULE-ID       PIC X(40).
011800     05      FILLER              PIC X(02).
011900     05      WS-DL-SEVERITY      PIC X(06).
012000     05      FILLER              PIC X(02).
012100     05      WS-DL-USER-ID       PIC X(08).
012200     05      FILLER              PIC X(02).
012300     05      WS-DL-USER-NAME     PIC X(20).
012400     05      FILLER              PIC X(02).
012500     05      WS-DL-PRIMARY-EVT   PIC X(10).
012600     05      FILLER              PIC X(02).
012700     05      WS-DL-AMOUNT        PIC Z,ZZZ,ZZ9.99-.
012800     05      FILLER              PIC X(02).
012900     05      WS-DL-TEXT          PIC X(23).
013000     05      FILLER              PIC X(02).
013100
013200*--------------------------------------------------------------------*
013300* ONE CONTROL-TOTAL LINE, BUILT HERE AND MOVED TO RPT-PRINT-LINE
013400*--------------------------------------------------------------------*
013500 01          WS-TOTAL-LINE.
013600     05      WS-TL-LABEL         PIC X(40).
013700     05      FILLER              PIC X(04).
013800     05      WS-TL-VALUE         PIC ZZZ,ZZZ,ZZ9.
013900     05      FILLER              PIC X(77).
014000
014100*--------------------------------------------------------------------*
014200* KONSTANTE-FELDER
014300*--------------------------------------------------------------------*
014400 01          KONSTANTE-FELDER.
014500     05      K-MAX-RULE-SLOTS    PIC S9(04) COMP VALUE 30.
014600     05      K-RPT-TITLE         PIC X(40)
014700                     VALUE "TRAVEL EXPENSE FRAUD DETECTION - ALERTS".
014800     05      K-RPT-TOTALS-TITLE  PIC X(40)
014900                     VALUE "TRAVEL EXPENSE FRAUD DETECTION - RUN TOTALS".
015000
015100*----------------------------------------------------------------*
015200* SCHALTER
015300*----------------------------------------------------------------*
015400 01          SCHALTER.
015500     05      WS-ALT-STATUS       PIC X(02).
015600         88  WS-ALT-OK                     VALUE "00".
015700     05      WS-RPT-STATUS       PIC X(02).
015800         88  WS-RPT-OK                     VALUE "00".
015900     05      WS-FILES-OPEN-SW    PIC X(01)  VALUE "N".
016000         88  WS-FILES-OPEN                 VALUE "Y".
016100     05      WS-FOUND-SW         PIC X(01)  VALUE "N".
016200         88  WS-FOUND                      VALUE "Y".
016300
016400 LINKAGE SECTION.
016500 01          LK-RPT-MODE         PIC X(01).
016600     88  LK-MODE-DETAIL                    VALUE "D".
016700     88  LK-MODE-TOTALS                    VALUE "T".
016800 COPY FDEVTTC.
016900 COPY FDCNTRC.
017000
017100 PROCEDURE DIVISION USING LK-RPT-MODE, WS-RULE-OUTPUT-AREA,
017200         WS-CONTROL-TOTALS.
017300******************************************************************
017400* STEUERUNGS-SECTION
017500******************************************************************
017600 A100-STEUERUNG SECTION.
017700 A100-00.
017800     IF NOT WS-FILES-OPEN
017900         PERFORM B000-OPEN-FILES
018000     END-IF
018100
018200     EVALUATE TRUE
018300         WHEN LK-MODE-DETAIL
018400             IF RO-ALERT-COUNT GREATER THAN ZERO
018500                 PERFORM B100-WRITE-ONE-ALERT
018600                     VARYING C4-I FROM 1 BY 1
018700                     UNTIL C4-I GREATER THAN RO-ALERT-COUNT
018800             END-IF
018900         WHEN LK-MODE-TOTALS
019000             PERFORM B200-PRINT-TOTALS
019100             PERFORM B900-CLOSE-FILES
019200     END-EVALUATE
019300     GOBACK
019400     .
019500 A100-99.
019600     EXIT.
019700
019800******************************************************************
019900* OPEN ALERTS AND RPTFILE ON THE FIRST CALL OF THE RUN, WHICHEVER
020000* MODE GOT US HERE FIRST, AND PRINT THE REPORT HEADER
020100******************************************************************
020200 B000-OPEN-FILES SECTION.
020300 B000-00.
020400     OPEN OUTPUT ALERTS
020500     IF NOT WS-ALT-OK
020600         DISPLAY D-MODUL " - ALERTS OPEN FAILED, STATUS "
020700                 WS-ALT-STATUS
020800         STOP RUN
020900     END-IF
021000
021100     OPEN OUTPUT RPTFILE
021200     IF NOT WS-RPT-OK
021300         DISPLAY D-MODUL " - RPTFILE OPEN FAILED, STATUS "
021400                 WS-RPT-STATUS
021500         STOP RUN
021600     END-IF
021700
021800     ACCEPT WS-RUN-DATE-NUM FROM DATE
021900     PERFORM B010-WRITE-REPORT-HEADER
022000     SET WS-FILES-OPEN TO TRUE
022100     .
022200 B000-99.
022300     EXIT.
022400
022500******************************************************************
022600* REPORT HEADER -- NEW PAGE, TITLE AND RUN DATE, COLUMN CAPTIONS
022700******************************************************************
022800 B010-WRITE-REPORT-HEADER SECTION.
022900 B010-00.
023000     ADD 1 TO C4-PAGE-NUM
023100     MOVE C4-PAGE-NUM TO WS-PAGE-WORK
023200     DISPLAY D-MODUL " - STARTING REPORT PAGE " WS-PAGE-DISP
023300
023400     MOVE SPACES TO RPT-PRINT-LINE
023500     MOVE K-RPT-TITLE TO RPT-PRINT-LINE
023600     WRITE RPT-PRINT-LINE AFTER ADVANCING C01
023700
023800     MOVE SPACES TO RPT-PRINT-LINE
023900     STRING "RUN DATE  " WS-RUN-MM "/" WS-RUN-DD "/" WS-RUN-YY
024000         DELIMITED BY SIZE INTO RPT-PRINT-LINE
024100     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
024200
024300     MOVE SPACES TO RPT-PRINT-LINE
024400     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
024500
024600     MOVE SPACES TO RPT-PRINT-LINE
024700     MOVE SPACES               TO WS-DETAIL-LINE
024800     MOVE "RULE"               TO WS-DL-RULE-ID
024900     MOVE "SEV"                TO WS-DL-SEVERITY
025000     MOVE "USER-ID"            TO WS-DL-USER-ID
025100     MOVE "USER NAME"          TO WS-DL-USER-NAME
025200     MOVE "EVENT ID"           TO WS-DL-PRIMARY-EVT
025300     MOVE "TEXT"               TO WS-DL-TEXT
025400     MOVE WS-DETAIL-LINE       TO RPT-PRINT-LINE
025500     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
025600
025700     MOVE ZERO TO C4-LINE-CTR
025800     .
025900 B010-99.
026000     EXIT.
026100
026200******************************************************************
026300* ONE ALERT -- WRITE THE ALERTS RECORD, PRINT THE DETAIL LINE,
026400* ROLL THE CONTROL TOTALS
026500******************************************************************
026600 B100-WRITE-ONE-ALERT SECTION.
026700 B100-00.
026800     SET RO-IDX TO C4-I
026900     PERFORM B110-WRITE-ALERT-RECORD
027000     PERFORM B120-WRITE-DETAIL-LINE
027100     PERFORM B130-ROLL-CONTROL-TOTALS
027200     .
027300 B100-99.
027400     EXIT.
027500
027600 B110-WRITE-ALERT-RECORD SECTION.
027700 B110-00.
027800     MOVE RO-RULE-ID         (RO-IDX) TO AL-RULE-ID
027900     MOVE RO-SEVERITY        (RO-IDX) TO AL-SEVERITY
028000     MOVE RO-USER-ID         (RO-IDX) TO AL-USER-ID
028100     MOVE RO-USER-NAME       (RO-IDX) TO AL-USER-NAME
028200     MOVE RO-DEPARTMENT      (RO-IDX) TO AL-DEPARTMENT
028300     MOVE RO-PRIMARY-EVENT-ID (RO-IDX) TO AL-PRIMARY-EVENT-ID
028400     MOVE RO-RELATED-EVENT-ID (RO-IDX) TO AL-RELATED-EVENT-ID
028500     MOVE RO-ALERT-AMOUNT    (RO-IDX) TO AL-ALERT-AMOUNT
028600     MOVE RO-MEASURE-1       (RO-IDX) TO AL-MEASURE-1
028700     MOVE RO-MEASURE-2       (RO-IDX) TO AL-MEASURE-2
028800     MOVE RO-ALERT-TEXT      (RO-IDX) TO AL-ALERT-TEXT
028900
029000     WRITE FD-ALERT-REC
029100     IF NOT WS-ALT-OK
029200         DISPLAY D-MODUL " - ALERTS WRITE FAILED, STATUS "
029300                 WS-ALT-STATUS
029400     END-IF
029500     .
029600 B110-99.
029700     EXIT.
029800
029900 B120-WRITE-DETAIL-LINE SECTION.
030000 B120-00.
030100     IF C4-LINE-CTR GREATER THAN OR EQUAL C4-MAX-LINES
030200         PERFORM B010-WRITE-REPORT-HEADER
030300     END-IF
030400
030500     MOVE RO-ALERT-AMOUNT (RO-IDX) TO WS-ALERT-AMT-WORK
030600     DISPLAY D-MODUL " - WRITING ALERT FOR USER "
030700             RO-USER-ID (RO-IDX) " AMOUNT " WS-ALERT-AMT-EDIT
030800
030900     MOVE SPACES              TO WS-DETAIL-LINE
031000     MOVE RO-RULE-ID  (RO-IDX) TO WS-DL-RULE-ID
031100     MOVE RO-SEVERITY (RO-IDX) TO WS-DL-SEVERITY
031200     MOVE RO-USER-ID  (RO-IDX) TO WS-DL-USER-ID
031300     MOVE RO-USER-NAME (RO-IDX) TO WS-DL-USER-NAME
031400     MOVE RO-PRIMARY-EVENT-ID (RO-IDX) TO WS-DL-PRIMARY-EVT
031500     MOVE WS-ALERT-AMT-WORK    TO WS-DL-AMOUNT
031600     MOVE RO-ALERT-TEXT (RO-IDX) TO WS-DL-TEXT
031700
031800     MOVE WS-DETAIL-LINE TO RPT-PRINT-LINE
031900     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
032000     ADD 1 TO C4-LINE-CTR
032100     .
032200 B120-99.
032300     EXIT.
032400
032500******************************************************************
032600* ROLL THIS ALERT INTO THE OVERALL, SEVERITY AND PER-RULE TOTALS
032700******************************************************************
032800 B130-ROLL-CONTROL-TOTALS SECTION.
032900 B130-00.
033000     ADD 1 TO CT-ALERTS-TOTAL
033100     EVALUATE RO-SEVERITY (RO-IDX)
033200         WHEN "HIGH  "   ADD 1 TO CT-SEV-HIGH
033300         WHEN "MEDIUM"   ADD 1 TO CT-SEV-MEDIUM
033400         WHEN "LOW   "   ADD 1 TO CT-SEV-LOW
033500     END-EVALUATE
033600     PERFORM B140-ROLL-RULE-TOTAL
033700     .
033800 B130-99.
033900     EXIT.
034000
034100 B140-ROLL-RULE-TOTAL SECTION.
034200 B140-00.
034300     SET WS-FOUND TO FALSE
034400     IF CT-RULE-COUNT GREATER THAN ZERO
034500         PERFORM B141-SCAN-RULE-TOTAL
034600             VARYING CT-RULE-IDX FROM 1 BY 1
034700             UNTIL CT-RULE-IDX GREATER THAN CT-RULE-COUNT
034800                 OR WS-FOUND
034900     END-IF
035000
035100     IF WS-FOUND
035200         ADD 1 TO CT-RULE-ALERTS (CT-RULE-IDX)
035300     ELSE
035400         IF CT-RULE-COUNT LESS THAN K-MAX-RULE-SLOTS
035500             ADD 1 TO CT-RULE-COUNT
035600             SET CT-RULE-IDX TO CT-RULE-COUNT
035700             MOVE RO-RULE-ID (RO-IDX) TO CT-RULE-ID (CT-RULE-IDX)
035800             MOVE 1 TO CT-RULE-ALERTS (CT-RULE-IDX)
035900         ELSE
036000             DISPLAY D-MODUL " - RULE TOTALS TABLE FULL, RULE "
036100                     RO-RULE-ID (RO-IDX) " NOT BROKEN OUT - FD-120"
036200         END-IF
036300     END-IF
036400     .
036500 B140-99.
036600     EXIT.
036700
036800 B141-SCAN-RULE-TOTAL SECTION.
036900 B141-00.
037000     IF CT-RULE-ID (CT-RULE-IDX) EQUAL RO-RULE-ID (RO-IDX)
037100         SET WS-FOUND TO TRUE
037200     END-IF
037300     .
037400 B141-99.
037500     EXIT.
037600
037700******************************************************************
037800* END OF JOB -- PRINT THE CONTROL-TOTAL PAGE
037900******************************************************************
038000 B200-PRINT-TOTALS SECTION.
038100 B200-00.
038200     MOVE SPACES TO RPT-PRINT-LINE
038300     MOVE K-RPT-TOTALS-TITLE TO RPT-PRINT-LINE
038400     WRITE RPT-PRINT-LINE AFTER ADVANCING C01
038500
038600     MOVE SPACES TO RPT-PRINT-LINE
038700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
038800
038900     MOVE "EVENTS READ - TOTAL"      TO WS-TL-LABEL
039000     MOVE CT-EV-TOTAL                TO WS-TL-VALUE
039100     PERFORM B210-WRITE-TOTAL-LINE
039200     MOVE "EVENTS READ - TAXI"       TO WS-TL-LABEL
039300     MOVE CT-EV-TAXI                 TO WS-TL-VALUE
039400     PERFORM B210-WRITE-TOTAL-LINE
039500     MOVE "EVENTS READ - HOTEL"      TO WS-TL-LABEL
039600     MOVE CT-EV-HOTEL                TO WS-TL-VALUE
039700     PERFORM B210-WRITE-TOTAL-LINE
039800     MOVE "EVENTS READ - FLIGHT"     TO WS-TL-LABEL
039900     MOVE CT-EV-FLIGHT               TO WS-TL-VALUE
040000     PERFORM B210-WRITE-TOTAL-LINE
040100     MOVE "EVENTS READ - RAILWAY"    TO WS-TL-LABEL
040200     MOVE CT-EV-RAILWAY              TO WS-TL-VALUE
040300     PERFORM B210-WRITE-TOTAL-LINE
040400     MOVE "EVENTS READ - FUEL"       TO WS-TL-LABEL
040500     MOVE CT-EV-FUEL                 TO WS-TL-VALUE
040600     PERFORM B210-WRITE-TOTAL-LINE
040700     MOVE "EVENTS READ - CHECK-IN"   TO WS-TL-LABEL
040800     MOVE CT-EV-CHECKIN              TO WS-TL-VALUE
040900     PERFORM B210-WRITE-TOTAL-LINE
041000     MOVE "USERS PROCESSED"          TO WS-TL-LABEL
041100     MOVE CT-USERS-PROCESSED         TO WS-TL-VALUE
041200     PERFORM B210-WRITE-TOTAL-LINE
041300
041400     MOVE SPACES TO RPT-PRINT-LINE
041500     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
041600     MOVE "ALERTS - TOTAL"           TO WS-TL-LABEL
041700     MOVE CT-ALERTS-TOTAL            TO WS-TL-VALUE
041800     PERFORM B210-WRITE-TOTAL-LINE
041900     MOVE "ALERTS - HIGH SEVERITY"   TO WS-TL-LABEL
042000     MOVE CT-SEV-HIGH                TO WS-TL-VALUE
042100     PERFORM B210-WRITE-TOTAL-LINE
042200     MOVE "ALERTS - MEDIUM SEVERITY" TO WS-TL-LABEL
042300     MOVE CT-SEV-MEDIUM              TO WS-TL-VALUE
042400     PERFORM B210-WRITE-TOTAL-LINE
042500     MOVE "ALERTS - LOW SEVERITY"    TO WS-TL-LABEL
042600     MOVE CT-SEV-LOW                 TO WS-TL-VALUE
042700     PERFORM B210-WRITE-TOTAL-LINE
042800
042900     IF CT-RULE-COUNT GREATER THAN ZERO
043000         MOVE SPACES TO RPT-PRINT-LINE
043100         WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
043200         MOVE "ALERTS BY RULE" TO RPT-PRINT-LINE
043300         WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
043400         PERFORM B220-WRITE-ONE-RULE-TOTAL
043500             VARYING CT-RULE-IDX FROM 1 BY 1
043600             UNTIL CT-RULE-IDX GREATER THAN CT-RULE-COUNT
043700     END-IF
043800     .
043900 B200-99.
044000     EXIT.
044100
044200 B210-WRITE-TOTAL-LINE SECTION.
044300 B210-00.
044400     MOVE WS-TOTAL-LINE TO RPT-PRINT-LINE
044500     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
044600     .
044700 B210-99.
044800     EXIT.
044900
045000 B220-WRITE-ONE-RULE-TOTAL SECTION.
045100 B220-00.
045200     MOVE CT-RULE-ID (CT-RULE-IDX)     TO WS-TL-LABEL
045300     MOVE CT-RULE-ALERTS (CT-RULE-IDX) TO WS-TL-VALUE
045400     PERFORM B210-WRITE-TOTAL-LINE
045500     .
045600 B220-99.
045700     EXIT.
045800
045900******************************************************************
046000* CLOSE ALERTS AND RPTFILE AT END OF JOB
046100******************************************************************
046200 B900-CLOSE-FILES SECTION.
046300 B900-00.
046400     CLOSE ALERTS
046500     CLOSE RPTFILE
046600     .
046700 B900-99.
046800     EXIT.
