000100*----------------------------------------------------------------*
000200* FDGEOWC  -- REQUEST/RESPONSE AREA FOR FDGEO00M (GEO HELPER)
000300*----------------------------------------------------------------*
000400* CALLED BY EVERY RULE SUBPROGRAM FOR A CITY-PAIR DISTANCE (TABLE
000500* LOOKUP, FALLING BACK TO HAVERSINE ON COORDINATES), A SAME-CITY
000600* TEST, OR A WITHIN-DISTANCE TEST ON TWO COORDINATE PAIRS. FD-1009
000700*----------------------------------------------------------------*
000800 01  WS-GEO-REQUEST.
000900     05  GO-FUNCTION             PIC X(04).
001000         88  GO-FN-DISTANCE              VALUE "DIST".
001100         88  GO-FN-SAMECITY              VALUE "SAMC".
001200         88  GO-FN-WITHIN                VALUE "WDIS".
001300     05  GO-CITY-A               PIC X(20).
001400     05  GO-CITY-B               PIC X(20).
001500     05  GO-LAT-A                PIC S9(3)V9(4).
001600     05  GO-LON-A                PIC S9(3)V9(4).
001700     05  GO-LAT-B                PIC S9(3)V9(4).
001800     05  GO-LON-B                PIC S9(3)V9(4).
001900     05  GO-THRESHOLD-KM         PIC S9(5)V9.
002000     05  GO-DISTANCE-KM          PIC S9(5)V9.
002100     05  GO-KNOWN-FLAG           PIC X(01).
002200         88  GO-DIST-KNOWN               VALUE "Y".
002300         88  GO-DIST-UNKNOWN             VALUE "N".
002400     05  GO-RESULT-FLAG          PIC X(01).
002500         88  GO-RESULT-YES               VALUE "Y".
002600         88  GO-RESULT-NO                VALUE "N".
002700     05  FILLER                  PIC X(10).
