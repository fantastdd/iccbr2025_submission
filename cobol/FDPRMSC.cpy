000100*----------------------------------------------------------------*
000200* FDPRMSC  -- POLICY THRESHOLD WORKING STORAGE
000300*----------------------------------------------------------------*
000400* ONE COPY OF THIS AREA IS HELD BY FDMAIN0M AND PASSED DOWN TO
000500* EVERY RULE SUBPROGRAM ON THE LINK-PARMS PARAMETER.  VALUES
000600* SHOWN ARE THE SPEC DEFAULTS; FDPRM00M OVERWRITES THEM FROM THE
000700* OPTIONAL PARAMS FILE (KEYWORD=VALUE TEXT) IF ONE IS PRESENT.
000800*                                                           FD-1005
000900*----------------------------------------------------------------*
001000 01  WS-POLICY-PARMS.
001100     05  PM-TAXI-HIGH-VALUE          PIC S9(7)V99   VALUE  50.00.
001200     05  PM-TIME-TRAVEL-TOL-HRS      PIC S9(3)V99   VALUE    .01.
001300     05  PM-FUEL-PRICE-PER-LITER     PIC S9(3)V99   VALUE   7.50.
001400     05  PM-FUEL-TANK-CAPACITY       PIC S9(5)V99   VALUE 100.00.
001500     05  PM-COMMUTE-RADIUS-KM        PIC S9(3)V9    VALUE   1.0.
001600     05  PM-COMMUTE-AM-START         PIC 9(04)      VALUE 0700.
001700     05  PM-COMMUTE-AM-END           PIC 9(04)      VALUE 1000.
001800     05  PM-COMMUTE-PM-START         PIC 9(04)      VALUE 1700.
001900     05  PM-COMMUTE-PM-END           PIC 9(04)      VALUE 1930.
002000     05  PM-COMMUTE-LATE-NIGHT       PIC 9(04)      VALUE 2230.
002100     05  PM-CHECKIN-CITY-KM          PIC S9(5)V9    VALUE 150.0.
002200     05  PM-CHECKIN-MAX-SPEED-KMH    PIC S9(3)V9    VALUE 200.0.
002300     05  PM-CHECKIN-OVERHEAD-HRS     PIC S9(3)V99   VALUE   1.00.
002400     05  PM-TAXI-CHAIN-MIN-RIDES     PIC S9(3)      VALUE    3.
002500     05  PM-TAXI-CHAIN-GAP-HRS       PIC S9(3)V99   VALUE    .50.
002600     05  PM-TAXI-CHAIN-DEST-KM       PIC S9(3)V9    VALUE   2.0.
002700     05  PM-TAXI-CHAIN-TOTAL-AMT     PIC S9(7)V99   VALUE 150.00.
002800     05  PM-MULTICITY-DISTANCE-KM    PIC S9(5)V9    VALUE 500.0.
002900     05  PM-UBIQ-MIN-CITIES          PIC S9(3)      VALUE    3.
003000     05  PM-UBIQ-SPEED-KMH           PIC S9(3)V9    VALUE 500.0.
003100     05  PM-CHECKIN-MAX-DAYS-APART   PIC S9(3)      VALUE    3.
003200     05  PM-IMPOSSIBLE-SPEED-KMH     PIC S9(3)V9    VALUE 100.0.
003300     05  PM-HOTEL-MIN-NIGHTS         PIC S9(3)      VALUE    1.
003400     05  PM-EARTH-RADIUS-KM          PIC S9(5)V9    VALUE 6371.0.
003500     05  FILLER                      PIC X(10).
