000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDMAIN0M.
000400 AUTHOR.          R. G. MASTERS.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1986-04-02.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDMAIN0M
001200* LAST CHANGE  :: 1999-11-08
001300* VERSION      :: G.03.01
001400* DESCRIPTION  :: NIGHTLY BATCH DRIVER FOR THE TRAVEL-EXPENSE FRAUD
001500*              :: DETECTION RUN -- READS EVENTS, BREAKS ON USER-ID,
001600*              :: CALLS EACH RULE SUBPROGRAM AND POSTS ITS ALERTS
001700* TICKET       :: FD-118
001800*
001900* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
002000*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002100*------------------------------------------------------------------*
002200* VERS    | DATE       | BY  | DESCRIPTION                         *
002300*---------|------------|-----|-------------------------------------*
002400* A.00.00| 1986-04-02 | RGM | INITIAL RELEASE - R01-R05 ONLY       *
002500* A.01.00| 1986-09-17 | RGM | ADDED DAILY RULE BREAK (R06-R15)     *
002600* B.00.00| 1988-02-11 | DWK | ADDED WINDOW RULES R16-R21           *
002700* B.01.00| 1989-06-30 | DWK | HOTEL/FLIGHT CONFLICT RULES R22-R24  *
002800* B.02.00| 1991-01-14 | RGM | REFERENCE DATA SPLIT OUT TO FDREF00M *
002900* C.00.00| 1993-08-05 | LKW | PARAMETER OVERRIDE FILE (FDPRM00M)   *
003000* C.01.00| 1995-03-22 | LKW | CONTROL TOTALS SPLIT OUT TO FDRPT00M *
003100* G.00.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
003200* G.01.00| 1998-11-20 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
003300* G.02.00| 1999-02-09 | RGM | Y2K RETEST - NO FURTHER CHANGE NEEDED*
003400* G.03.00| 1999-09-13 | DWK | RAISED EVENT TABLE TO 500 ROWS/USER  *
003500* G.03.01| 1999-11-08 | DWK | FIX: LAST USER OF RUN NOT BROKEN - FD-118*
003600* G.04.00| 2000-11-15 | NPR | RAISED ALERTS-PER-USER LIMIT TO 200  *
003700*        |            |     |     FOR THE HOTEL/FLIGHT RULES - FD-137*
003800*------------------------------------------------------------------*
003900*
004000* PROGRAM DESCRIPTION
004100* -------------------
004200*
004300* ONE RUN OF THIS PROGRAM IS ONE NIGHTLY BATCH.  EVENTS COME IN
004400* SORTED BY USER-ID THEN EARLIEST-START, SO THE WHOLE JOB IS A
004500* SINGLE PASS WITH A CONTROL BREAK ON USER-ID.  AT EACH BREAK
004600* EVERY RULE SUBPROGRAM (INDIVIDUAL, DAILY, WINDOW, HOTEL/
004700* FLIGHT) RUNS AGAINST THAT USER'S BUFFERED EVENTS AND RETURNS
004800* ITS ALERTS, WHICH ARE POSTED IMMEDIATELY SO THE ALERTS FILE
004900* STAYS IN DETECTION ORDER.
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-0 IS WS-SHOW-VERSION-SW
005700         ON STATUS IS SHOW-VERSION-AND-STOP
005800     C01 IS TOP-OF-FORM
005900     CLASS VALID-CITY-CHAR IS
006000                      "0123456789"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,-/".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT EVENTS        ASSIGN TO "EVENTS"
006700         ORGANIZATION    IS SEQUENTIAL
006800         ACCESS MODE     IS SEQUENTIAL
006900         FILE STATUS     IS WS-EVT-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  EVENTS
007400     LABEL RECORDS ARE STANDARD.
007500     COPY FDEVTRC.
007600
007700 WORKING-STORAGE SECTION.
007800*--------------------------------------------------------------------*
007900* COMP-FELDER: PREFIX C<N> = COMP FIELD OF N DIGITS
008000*--------------------------------------------------------------------*
008100 01          COMP-FELDER.
008200     05      C4-SUBSCR           PIC S9(04) COMP.
008300     05      C4-EVT-IDX          PIC S9(04) COMP.
008400     05      C4-USR-IDX          PIC S9(04) COMP.
008500     05      C4-CTY-IDX          PIC S9(04) COMP.
008600     05      C9-RC               PIC S9(09) COMP.
008700
008800*--------------------------------------------------------------------*
008900* DISPLAY-FELDER: PREFIX D
009000*--------------------------------------------------------------------*
009100 01          DISPLAY-FELDER.
009200     05      D-PRIOR-USER-ID     PIC X(08)  VALUE SPACES.
009300
009400* USER AND EVENT COUNTS, EDITED FOR THE END-OF-RUN CONSOLE TRACE
009500 01          WS-EVT-CTR-WORK     PIC S9(04).
009600 01          WS-EVT-CTR-EDIT REDEFINES WS-EVT-CTR-WORK
009700                                 PIC X(04).
009800 01          WS-USR-CTR-WORK     PIC S9(07).
009900 01          WS-USR-CTR-EDIT REDEFINES WS-USR-CTR-WORK
010000                                 PIC X(07).
010100 01          WS-SUBSCR-WORK      PIC S9(04).
010200 01          WS-SUBSCR-EDIT REDEFINES WS-SUBSCR-WORK
010300                                 PIC X(04).
010400
010500*--------------------------------------------------------------------*
010600* KONSTANTE-FELDER: PREFIX K
010700*--------------------------------------------------------------------*
010800 01          KONSTANTE-FELDER.
010900     05      K-MODUL             PIC X(08)  VALUE "FDMAIN0M".
011000     05      K-RPT-MODE-DETAIL   PIC X(01)  VALUE "D".
011100     05      K-RPT-MODE-TOTALS   PIC X(01)  VALUE "T".
011200
011300*----------------------------------------------------------------*
011400* SCHALTER / CONDITIONAL-FELDER
011500*----------------------------------------------------------------*
011600 01          SCHALTER.
011700     05      WS-EVT-STATUS       PIC X(02).
011800         88  WS-EVT-OK                     VALUE "00".
011900         88  WS-EVT-EOF                    VALUE "10".
012000     05      WS-FIRST-EVENT-SW   PIC X(01)  VALUE "Y".
012100         88  WS-FIRST-EVENT                VALUE "Y".
012200
012300*--------------------------------------------------------------------*
012400* REFERENCE TABLES, POLICY PARAMETERS, CONTROL TOTALS AND THE
012500* PER-USER EVENT/ALERT LINKAGE AREAS SHARED WITH THE SUBPROGRAMS
012600*--------------------------------------------------------------------*
012700 COPY FDUSRLT.
012800 COPY FDCTYDT.
012900 COPY FDPRMSC.
013000 COPY FDCNTRC.
013100 COPY FDEVTTC.
013200
013300 PROCEDURE DIVISION.
013400******************************************************************
013500* STEUERUNGS-SECTION
013600******************************************************************
013700 A100-STEUERUNG SECTION.
013800 A100-00.
013900     IF WS-SHOW-VERSION-AND-STOP
014000         DISPLAY K-MODUL " VERSION G.03.01"
014100         STOP RUN
014200     END-IF
014300
014400     PERFORM B000-VORLAUF
014500     PERFORM B100-VERARBEITUNG
014600     PERFORM B090-ENDE
014700
014800     STOP RUN
014900     .
015000 A100-99.
015100     EXIT.
015200
015300******************************************************************
015400* VORLAUF -- OPEN EVENTS, LOAD REFERENCE DATA AND POLICY
015500* PARAMETERS, PRIME THE CONTROL-BREAK READ
015600******************************************************************
015700 B000-VORLAUF SECTION.
015800 B000-00.
015900     PERFORM C000-INIT
016000
016100     OPEN INPUT EVENTS
016200     IF NOT WS-EVT-OK
016300         DISPLAY K-MODUL " - EVENTS OPEN FAILED, STATUS "
016400                 WS-EVT-STATUS
016500         STOP RUN
016600     END-IF
016700
016800     CALL "FDREF00M" USING WS-USRLOC-AREA, WS-CTYDIST-AREA
016900     CALL "FDPRM00M" USING WS-POLICY-PARMS
017000
017100     PERFORM C100-READ-EVENT
017200     .
017300 B000-99.
017400     EXIT.
017500
017600******************************************************************
017700* ENDE -- BREAK THE LAST BUFFERED USER, PRINT CONTROL TOTALS,
017800* CLOSE FILES
017900******************************************************************
018000 B090-ENDE SECTION.
018100 B090-00.
018200     IF UE-EVENT-COUNT GREATER THAN ZERO
018300         PERFORM C800-RUN-RULES-FOR-USER
018400     END-IF
018500
018600     CALL "FDRPT00M" USING K-RPT-MODE-TOTALS, WS-RULE-OUTPUT-AREA,
018700                           WS-CONTROL-TOTALS
018800
018900     MOVE CT-USERS-PROCESSED TO WS-USR-CTR-WORK
019000     DISPLAY K-MODUL " - USERS PROCESSED THIS RUN: "
019100             WS-USR-CTR-EDIT
019200
019300     CLOSE EVENTS
019400     .
019500 B090-99.
019600     EXIT.
019700
019800******************************************************************
019900* VERARBEITUNG -- MAIN READ/CONTROL-BREAK LOOP
020000******************************************************************
020100 B100-VERARBEITUNG SECTION.
020200 B100-00.
020300     PERFORM C200-PROCESS-EVENT UNTIL WS-EVT-EOF
020400     .
020500 B100-99.
020600     EXIT.
020700
020800******************************************************************
020900* INITIALISIERUNG
021000******************************************************************
021100 C000-INIT SECTION.
021200 C000-00.
021300     MOVE ZERO TO WS-CONTROL-TOTALS
021400     MOVE ZERO TO UE-EVENT-COUNT
021500     MOVE ZERO TO CT-RULE-COUNT
021600     .
021700 C000-99.
021800     EXIT.
021900
022000******************************************************************
022100* READ NEXT EVENT, ROLL THE EVENT-TYPE CONTROL TOTAL
022200******************************************************************
022300 C100-READ-EVENT SECTION.
022400 C100-00.
022500     READ EVENTS
022600         AT END MOVE "10" TO WS-EVT-STATUS
022700         NOT AT END
022800             ADD 1 TO CT-EV-TOTAL
022900             EVALUATE TRUE
023000                 WHEN EV-TYPE-TAXI     ADD 1 TO CT-EV-TAXI
023100                 WHEN EV-TYPE-HOTEL    ADD 1 TO CT-EV-HOTEL
023200                 WHEN EV-TYPE-FLIGHT   ADD 1 TO CT-EV-FLIGHT
023300                 WHEN EV-TYPE-RAILWAY  ADD 1 TO CT-EV-RAILWAY
023400                 WHEN EV-TYPE-FUEL     ADD 1 TO CT-EV-FUEL
023500                 WHEN EV-TYPE-CHECKIN  ADD 1 TO CT-EV-CHECKIN
023600             END-EVALUATE
023700     END-READ
023800     .
023900 C100-99.
024000     EXIT.
024100
024200******************************************************************
024300* PROCESS ONE BUFFERED EVENT -- BREAK ON USER-ID CHANGE, THEN
024400* ADD THE EVENT TO THE CURRENT USER'S TABLE
024500******************************************************************
024600 C200-PROCESS-EVENT SECTION.
024700 C200-00.
024800     IF WS-FIRST-EVENT
024900         MOVE EV-USER-ID TO D-PRIOR-USER-ID
025000         SET WS-FIRST-EVENT TO FALSE
025100     END-IF
025200
025300     IF EV-USER-ID NOT EQUAL D-PRIOR-USER-ID
025400         PERFORM C800-RUN-RULES-FOR-USER
025500         MOVE EV-USER-ID TO D-PRIOR-USER-ID
025600     END-IF
025700
025800     PERFORM C210-ADD-EVENT-TO-TABLE
025900     PERFORM C100-READ-EVENT
026000     .
026100 C200-99.
026200     EXIT.
026300
026400******************************************************************
026500* APPEND THE CURRENT EVENTS RECORD TO UE-EVENT-TABLE
026600******************************************************************
026700 C210-ADD-EVENT-TO-TABLE SECTION.
026800 C210-00.
026900     IF UE-EVENT-COUNT GREATER THAN OR EQUAL 500
027000         MOVE UE-EVENT-COUNT TO WS-SUBSCR-WORK
027100         DISPLAY K-MODUL " - EVENT TABLE FULL FOR USER "
027200                 D-PRIOR-USER-ID " AT ROW " WS-SUBSCR-EDIT
027300         GO TO C210-99
027400     END-IF
027500
027600     ADD 1 TO UE-EVENT-COUNT
027700     SET UE-IDX TO UE-EVENT-COUNT
027800
027900     MOVE EV-EVENT-ID       TO UE-EVENT-ID (UE-IDX)
028000     MOVE EV-EVENT-TYPE     TO UE-EVENT-TYPE (UE-IDX)
028100     MOVE EV-USER-ID        TO UE-USER-ID (UE-IDX)
028200     MOVE EV-USER-NAME      TO UE-USER-NAME (UE-IDX)
028300     MOVE EV-DEPARTMENT     TO UE-DEPARTMENT (UE-IDX)
028400     MOVE EV-EARLIEST-START TO UE-EARLIEST-START (UE-IDX)
028500     MOVE EV-LATEST-END     TO UE-LATEST-END (UE-IDX)
028600     MOVE EV-EXACT-START    TO UE-EXACT-START (UE-IDX)
028700     MOVE EV-EXACT-END      TO UE-EXACT-END (UE-IDX)
028800     MOVE EV-SUBMIT-TIME    TO UE-SUBMIT-TIME (UE-IDX)
028900     MOVE EV-AMOUNT         TO UE-AMOUNT (UE-IDX)
029000     MOVE EV-LOC-CITY       TO UE-LOC-CITY (UE-IDX)
029100     MOVE EV-LOC-LAT        TO UE-LOC-LAT (UE-IDX)
029200     MOVE EV-LOC-LON        TO UE-LOC-LON (UE-IDX)
029300     MOVE EV-LOC-DETAIL     TO UE-LOC-DETAIL (UE-IDX)
029400     MOVE EV-FROM-CITY      TO UE-FROM-CITY (UE-IDX)
029500     MOVE EV-FROM-LAT       TO UE-FROM-LAT (UE-IDX)
029600     MOVE EV-FROM-LON       TO UE-FROM-LON (UE-IDX)
029700     MOVE EV-FROM-DETAIL    TO UE-FROM-DETAIL (UE-IDX)
029800     MOVE EV-TO-CITY        TO UE-TO-CITY (UE-IDX)
029900     MOVE EV-TO-LAT         TO UE-TO-LAT (UE-IDX)
030000     MOVE EV-TO-LON         TO UE-TO-LON (UE-IDX)
030100     MOVE EV-TO-DETAIL      TO UE-TO-DETAIL (UE-IDX)
030200     MOVE EV-SELF-PAID-FLAG TO UE-SELF-PAID-FLAG (UE-IDX)
030300     MOVE EV-HOTEL-NAME     TO UE-HOTEL-NAME (UE-IDX)
030400     MOVE EV-GUEST-NAME     TO UE-GUEST-NAME (UE-IDX)
030500     MOVE EV-GUEST-TYPE     TO UE-GUEST-TYPE (UE-IDX)
030600     MOVE EV-FUEL-LITERS    TO UE-FUEL-LITERS (UE-IDX)
030700     MOVE EV-FUEL-TYPE      TO UE-FUEL-TYPE (UE-IDX)
030800     MOVE EV-STATION-NAME   TO UE-STATION-NAME (UE-IDX)
030900     MOVE EV-FLIGHT-NO      TO UE-FLIGHT-NO (UE-IDX)
031000     MOVE EV-AIRLINE        TO UE-AIRLINE (UE-IDX)
031100     MOVE EV-CABIN-CLASS    TO UE-CABIN-CLASS (UE-IDX)
031200     MOVE EV-TRAIN-NO       TO UE-TRAIN-NO (UE-IDX)
031300     MOVE EV-TRAIN-TYPE     TO UE-TRAIN-TYPE (UE-IDX)
031400     MOVE EV-SEAT-CLASS     TO UE-SEAT-CLASS (UE-IDX)
031500     MOVE EV-ACTIVITY-TYPE  TO UE-ACTIVITY-TYPE (UE-IDX)
031600     .
031700 C210-99.
031800     EXIT.
031900
032000******************************************************************
032100* RUN EVERY RULE SUBPROGRAM AGAINST THE BUFFERED USER, POST THE
032200* ALERTS EACH ONE RETURNS, THEN CLEAR THE TABLE FOR THE NEXT USER
032300******************************************************************
032400 C800-RUN-RULES-FOR-USER SECTION.
032500 C800-00.
032600     PERFORM C810-LOOKUP-USRLOC
032700
032800     CALL "FDIND00M" USING WS-USER-EVENT-AREA, WS-CURRENT-USRLOC,
032900                           WS-POLICY-PARMS, WS-RULE-OUTPUT-AREA
033000     PERFORM C820-POST-ALERTS
033100
033200     CALL "FDDAY00M" USING WS-USER-EVENT-AREA, WS-CURRENT-USRLOC,
033300                           WS-POLICY-PARMS, WS-CTYDIST-AREA,
033400                           WS-RULE-OUTPUT-AREA
033500     PERFORM C820-POST-ALERTS
033600
033700     CALL "FDWIN00M" USING WS-USER-EVENT-AREA, WS-CURRENT-USRLOC,
033800                           WS-POLICY-PARMS, WS-CTYDIST-AREA,
033900                           WS-RULE-OUTPUT-AREA
034000     PERFORM C820-POST-ALERTS
034100
034200     CALL "FDHTL00M" USING WS-USER-EVENT-AREA, WS-CURRENT-USRLOC,
034300                           WS-POLICY-PARMS, WS-CTYDIST-AREA,
034400                           WS-RULE-OUTPUT-AREA
034500     PERFORM C820-POST-ALERTS
034600
034700     ADD 1 TO CT-USERS-PROCESSED
034800     MOVE UE-EVENT-COUNT TO WS-EVT-CTR-WORK
034900     DISPLAY K-MODUL " - EVENTS EVALUATED FOR " D-PRIOR-USER-ID
035000             ": " WS-EVT-CTR-EDIT
035100     MOVE ZERO TO UE-EVENT-COUNT
035200     .
035300 C800-99.
035400     EXIT.
035500
035600******************************************************************
035700* LOOK UP THE CURRENT USER'S HOME/WORK CITY -- LINEAR SCAN,
035800* TABLE IS HEADCOUNT-SIZED (SEE WS-USRLOC-COUNT)
035900******************************************************************
036000 C810-LOOKUP-USRLOC SECTION.
036100 C810-00.
036200     MOVE UE-USER-ID (1)  TO CU-USER-ID
036300     SET CU-LOC-NOT-FOUND TO TRUE
036400     MOVE SPACES TO CU-HOME-CITY, CU-WORK-CITY
036500     MOVE ZERO   TO CU-HOME-LAT, CU-HOME-LON,
036600                    CU-WORK-LAT, CU-WORK-LON
036700
036800     SET UL-IDX TO 1
036900     PERFORM C811-SCAN-USRLOC
037000         VARYING UL-IDX FROM 1 BY 1
037100         UNTIL UL-IDX GREATER THAN WS-USRLOC-COUNT
037200            OR CU-LOC-FOUND
037300     .
037400 C810-99.
037500     EXIT.
037600
037700 C811-SCAN-USRLOC SECTION.
037800 C811-00.
037900     IF UL-T-USER-ID (UL-IDX) EQUAL CU-USER-ID
038000         SET CU-LOC-FOUND     TO TRUE
038100         MOVE UL-T-HOME-CITY (UL-IDX) TO CU-HOME-CITY
038200         MOVE UL-T-HOME-LAT  (UL-IDX) TO CU-HOME-LAT
038300         MOVE UL-T-HOME-LON  (UL-IDX) TO CU-HOME-LON
038400         MOVE UL-T-WORK-CITY (UL-IDX) TO CU-WORK-CITY
038500         MOVE UL-T-WORK-LAT  (UL-IDX) TO CU-WORK-LAT
038600         MOVE UL-T-WORK-LON  (UL-IDX) TO CU-WORK-LON
038700     END-IF
038800     .
038900 C811-99.
039000     EXIT.
039100
039200******************************************************************
039300* POST WHATEVER THE LAST-CALLED RULE SUBPROGRAM RETURNED IN
039400* WS-RULE-OUTPUT-AREA, THEN CLEAR IT FOR THE NEXT CALL
039500******************************************************************
039600 C820-POST-ALERTS SECTION.
039700 C820-00.
039800     IF RO-ALERT-COUNT GREATER THAN ZERO
039900         CALL "FDRPT00M" USING K-RPT-MODE-DETAIL,
040000                               WS-RULE-OUTPUT-AREA,
040100                               WS-CONTROL-TOTALS
040200     END-IF
040300     MOVE ZERO TO RO-ALERT-COUNT
040400     .
040500 C820-99.
040600     EXIT.
040700
