000100*----------------------------------------------------------------*
000200* FDCTYDC  -- INTER-CITY DISTANCE REFERENCE (CITYDIST)
000300*----------------------------------------------------------------*
000400* UNORDERED CITY PAIR -> ROAD/GREAT-CIRCLE DISTANCE IN KM.  WHEN A
000500* PAIR IS ABSENT THE CALLER FALLS BACK TO THE COORDINATE
000600* APPROXIMATION IN FDGEO00M.                                FD-1003
000700*----------------------------------------------------------------*
000800 01  FD-CTYDIST-REC.
000900     05  CD-CITY-A               PIC X(20).
001000     05  CD-CITY-B               PIC X(20).
001100     05  CD-DISTANCE-KM          PIC 9(5)V9.
001200     05  FILLER                  PIC X(04).
