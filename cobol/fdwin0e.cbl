000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDWIN00M.
000400 AUTHOR.          D. W. KRAMER.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1993-11-08.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDWIN00M
001200* LAST CHANGE  :: 2000-10-11
001300* VERSION      :: D.00.00
001400* DESCRIPTION  :: EVALUATES RULES R16-R21 -- TRANSPORT OVERLAP, HOTEL
001500*              :: ARRIVAL-JUSTIFICATION AND IMPOSSIBLE-SEQUENCE CHECKS
001600*              :: ACROSS ONE USER'S EVENT TABLE.
001700* TICKET       :: FD-114
001800*
001900* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
002000*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002100*------------------------------------------------------------------*
002200* VERS    | DATE       | BY  | DESCRIPTION                         *
002300*---------|------------|-----|-------------------------------------*
002400* A.00.00| 1993-11-08 | DWK | SPLIT OUT OF FDMAIN0M - SEE FD-091   *
002500* B.00.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002600* B.01.00| 1998-12-21 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
002700* C.00.00| 1999-06-14 | DWK | ADDED R20/R21 - FD-114               *
002800* C.01.00| 1999-09-20 | DWK | FIX: R18 COMPARED EVENT TO ITSELF    *
002900* D.00.00| 2000-10-11 | NPR | R16-R21 REWRITTEN TO THE TRANSPORT/  *
003000*        |            |     |     HOTEL-ARRIVAL CATALOGUE - FD-141 *
003100*------------------------------------------------------------------*
003200*
003300* PROGRAM DESCRIPTION
003400* -------------------
003500*
003600* R16 - GROUND EVENT (TAXI/FUEL/CHECK-IN) OVERLAPS A FLIGHT'S
003700*       WINDOW BY 15 MINUTES OR MORE.
003800* R17 - FLIGHT AND RAILWAY JOURNEY OVERLAP BY 30 MINUTES OR MORE.
003900* R18 - TAXI IN A CITY THAT IS NEITHER TRAIN ENDPOINT OVERLAPS
004000*       THE TRAIN JOURNEY BY 15 MINUTES OR MORE.
004100* R19 - TWO DIFFERENT-TYPE TRANSPORT EVENTS OVERLAP 10 MINUTES
004200*       OR MORE.
004300* R20 - HOTEL STAY AWAY FROM BASE WITH NO JUSTIFYING ARRIVAL
004400*       (TWO TESTS - NO TRAVEL TO WORK CITY, NO ARRIVAL AT ALL).
004500* R21 - CONSECUTIVE EVENTS IN DIFFERENT CITIES CLOSER TOGETHER
004600*       THAN 100 KM/H GROUND TRAVEL ALLOWS, WITH NO EXPLAINING
004700*       TRANSPORT EVENT IN BETWEEN.
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     UPSI-0 IS WS-SHOW-VERSION-SW
005500         ON STATUS IS SHOW-VERSION-AND-STOP
005600     C01 IS TOP-OF-FORM
005700     CLASS VALID-CITY-CHAR IS
005800                      "0123456789"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,-/".
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*--------------------------------------------------------------------*
006500* COMP-FELDER
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-I                PIC S9(04) COMP.
006900     05      C4-J                PIC S9(04) COMP.
007000     05      C4-K                PIC S9(04) COMP.
007100     05      C9-GAP-MINUTES      PIC S9(09) COMP.
007200     05      C9-MIN-TRAVEL-MIN   PIC S9(09) COMP.
007300     05      C4-FLT-IDX          PIC S9(04) COMP.
007400     05      C4-GND-IDX          PIC S9(04) COMP.
007500     05      C4-RW-IDX           PIC S9(04) COMP.
007600     05      C4-TX-IDX           PIC S9(04) COMP.
007700
007800*--------------------------------------------------------------------*
007900* DISPLAY-FELDER
008000*--------------------------------------------------------------------*
008100 01          DISPLAY-FELDER.
008200     05      D-MODUL             PIC X(08)  VALUE "FDWIN00M".
008300
008400* TIMESTAMP BROKEN OUT FOR THE HHMM PORTION -- TRACE DISPLAYS ONLY
008500 01          WS-TS-NUM           PIC 9(14).
008600 01          WS-TS-PARTS REDEFINES WS-TS-NUM.
008700     05      WS-TS-DATE          PIC 9(08).
008800     05      WS-TS-HHMM          PIC 9(04).
008900     05      WS-TS-SEC           PIC 9(02).
009000
009100* OVERLAP/DISTANCE WORK AREA REDEFINED FOR A TRACE DISPLAY - R16/R21
009200 01          WS-SPEED-WORK       PIC S9(5)V9.
009300 01          WS-SPEED-EDIT REDEFINES WS-SPEED-WORK PIC X(07).
009400
009500* OVERLAP/GAP MINUTES, EDITED FOR THE TRACE DISPLAY - R17/R18/R19
009600 01          WS-GAP-TRACE-WORK   PIC S9(09).
009700 01          WS-GAP-TRACE-EDIT REDEFINES WS-GAP-TRACE-WORK
009800                                 PIC X(09).
009900
010000*--------------------------------------------------------------------*
010100* KONSTANTE-FELDER
010200*--------------------------------------------------------------------*
010300 01          KONSTANTE-FELDER.
010400     05      K-SEV-HIGH          PIC X(06)  VALUE "HIGH  ".
010500     05      K-SEV-MEDIUM        PIC X(06)  VALUE "MEDIUM".
010600
010700*----------------------------------------------------------------*
010800* SCHALTER
010900*----------------------------------------------------------------*
011000 01          SCHALTER.
011100     05      WS-ALERT-ADDED-SW   PIC X(01)  VALUE "N".
011200         88  WS-ALERT-ADDED                VALUE "Y".
011300     05      WS-FOUND-SW         PIC X(01)  VALUE "N".
011400         88  WS-FOUND                      VALUE "Y".
011500
011600 COPY FDTIMWC.
011700 COPY FDGEOWC.
011800
011900 LINKAGE SECTION.
012000 COPY FDEVTTC.
012100 COPY FDPRMSC.
012200 COPY FDCTYDT.
012300
012400 PROCEDURE DIVISION USING WS-USER-EVENT-AREA, WS-CURRENT-USRLOC,
012500         WS-POLICY-PARMS, WS-CTYDIST-AREA, WS-RULE-OUTPUT-AREA.
012600******************************************************************
012700* STEUERUNGS-SECTION
012800******************************************************************
012900 A100-STEUERUNG SECTION.
013000 A100-00.
013100     MOVE ZERO TO RO-ALERT-COUNT
013200     IF UE-EVENT-COUNT GREATER THAN ZERO
013300         PERFORM B100-ONE-EVENT
013400             VARYING C4-I FROM 1 BY 1
013500             UNTIL C4-I GREATER THAN UE-EVENT-COUNT
013600     END-IF
013700     GOBACK
013800     .
013900 A100-99.
014000     EXIT.
014100
014200 B100-ONE-EVENT SECTION.
014300 B100-00.
014400     PERFORM R2000-R20A-HOTEL-NO-TRAVEL
014500     PERFORM R2010-R20B-HOTEL-NO-ARRIVAL
014600     IF C4-I GREATER THAN 1
014700         PERFORM R2100-R21-IMPOSSIBLE-SEQUENCE
014800     END-IF
014900     IF C4-I LESS THAN UE-EVENT-COUNT
015000         PERFORM B110-ONE-TRAILING-PAIR
015100             VARYING C4-J FROM C4-I BY 1
015200             UNTIL C4-J GREATER THAN OR EQUAL UE-EVENT-COUNT
015300     END-IF
015400     .
015500 B100-99.
015600     EXIT.
015700
015800 B110-ONE-TRAILING-PAIR SECTION.
015900 B110-00.
016000     ADD 1 TO C4-J
016100     PERFORM R1600-R16-FLIGHT-GROUND
016200     PERFORM R1700-R17-FLIGHT-RAILWAY
016300     PERFORM R1800-R18-RAILWAY-TAXI
016400     PERFORM R1900-R19-MULTI-TRANSPORT
016500     SUBTRACT 1 FROM C4-J
016600     .
016700 B110-99.
016800     EXIT.
016900
017000******************************************************************
017100* R16 - A GROUND EVENT (TAXI, FUEL OR CHECK-IN) OVERLAPS A
017200* FLIGHT'S WINDOW BY 15 MINUTES OR MORE, WHETHER THE GROUND
017300* CITY IS ONE OF THE FLIGHT'S ENDPOINTS OR NOT - FD-141
017400******************************************************************
017500 R1600-R16-FLIGHT-GROUND SECTION.
017600 R1600-00.
017700     IF UE-EVENT-TYPE (C4-I) = "FL"
017800         MOVE C4-I TO C4-FLT-IDX
017900         MOVE C4-J TO C4-GND-IDX
018000     ELSE
018100         IF UE-EVENT-TYPE (C4-J) = "FL"
018200             MOVE C4-J TO C4-FLT-IDX
018300             MOVE C4-I TO C4-GND-IDX
018400         ELSE
018500             GO TO R1600-99
018600         END-IF
018700     END-IF
018800     IF UE-EVENT-TYPE (C4-GND-IDX) NOT = "TX" AND
018900        UE-EVENT-TYPE (C4-GND-IDX) NOT = "FU" AND
019000        UE-EVENT-TYPE (C4-GND-IDX) NOT = "CK"
019100         GO TO R1600-99
019200     END-IF
019300
019400     MOVE "OVLP"                         TO TM-FUNCTION
019500     MOVE UE-EARLIEST-START (C4-FLT-IDX) TO TM-TS1
019600     MOVE UE-LATEST-END (C4-FLT-IDX)     TO TM-TS2
019700     MOVE UE-EARLIEST-START (C4-GND-IDX) TO TM-TS3
019800     MOVE UE-LATEST-END (C4-GND-IDX)     TO TM-TS4
019900     CALL "FDTIM00M" USING WS-TIME-REQUEST
020000     IF TM-OVERLAP-MINUTES LESS THAN 15
020100         GO TO R1600-99
020200     END-IF
020300
020400     MOVE TM-OVERLAP-MINUTES TO WS-GAP-TRACE-WORK
020500     DISPLAY D-MODUL " - R16 OVERLAP MINUTES " WS-GAP-TRACE-EDIT
020600     PERFORM C900-ADD-ALERT
020700     IF WS-ALERT-ADDED
020800         MOVE "GROUND EVENT OVERLAPS A FLIGHT WINDOW"
020900             TO RO-ALERT-TEXT (RO-IDX)
021000         MOVE "R16 FD-FLIGHT-GROUND-CONFLICT"
021100             TO RO-RULE-ID (RO-IDX)
021200         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
021300         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
021400         MOVE TM-OVERLAP-MINUTES TO RO-MEASURE-1 (RO-IDX)
021500     END-IF
021600     .
021700 R1600-99.
021800     EXIT.
021900
022000******************************************************************
022100* R17 - FLIGHT AND RAILWAY JOURNEY OVERLAP BY 30 MINUTES OR
022200* MORE - FD-141
022300******************************************************************
022400 R1700-R17-FLIGHT-RAILWAY SECTION.
022500 R1700-00.
022600     IF (UE-EVENT-TYPE (C4-I) = "FL" AND UE-EVENT-TYPE (C4-J) = "RW")
022700         CONTINUE
022800     ELSE
022900         IF (UE-EVENT-TYPE (C4-I) = "RW" AND
023000             UE-EVENT-TYPE (C4-J) = "FL")
023100             CONTINUE
023200         ELSE
023300             GO TO R1700-99
023400         END-IF
023500     END-IF
023600
023700     MOVE "OVLP"                   TO TM-FUNCTION
023800     MOVE UE-EARLIEST-START (C4-I) TO TM-TS1
023900     MOVE UE-LATEST-END (C4-I)     TO TM-TS2
024000     MOVE UE-EARLIEST-START (C4-J) TO TM-TS3
024100     MOVE UE-LATEST-END (C4-J)     TO TM-TS4
024200     CALL "FDTIM00M" USING WS-TIME-REQUEST
024300     IF TM-OVERLAP-MINUTES LESS THAN 30
024400         GO TO R1700-99
024500     END-IF
024600
024700     PERFORM C900-ADD-ALERT
024800     IF WS-ALERT-ADDED
024900         MOVE "FLIGHT AND RAILWAY JOURNEY OVERLAP IN TIME"
025000             TO RO-ALERT-TEXT (RO-IDX)
025100         MOVE "R17 FD-FLIGHT-RAILWAY-SAME-TIME"
025200             TO RO-RULE-ID (RO-IDX)
025300         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
025400         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
025500         COMPUTE RO-MEASURE-1 (RO-IDX) ROUNDED =
025600                 TM-OVERLAP-MINUTES / 60
025700     END-IF
025800     .
025900 R1700-99.
026000     EXIT.
026100
026200******************************************************************
026300* R18 - TAXI IN A CITY THAT IS NEITHER THE TRAIN'S ORIGIN NOR
026400* ITS DESTINATION OVERLAPS THE TRAIN JOURNEY BY 15 MINUTES OR
026500* MORE - FD-141
026600******************************************************************
026700 R1800-R18-RAILWAY-TAXI SECTION.
026800 R1800-00.
026900     IF UE-EVENT-TYPE (C4-I) = "RW" AND UE-EVENT-TYPE (C4-J) = "TX"
027000         MOVE C4-I TO C4-RW-IDX
027100         MOVE C4-J TO C4-TX-IDX
027200     ELSE
027300         IF UE-EVENT-TYPE (C4-I) = "TX" AND
027400            UE-EVENT-TYPE (C4-J) = "RW"
027500             MOVE C4-J TO C4-RW-IDX
027600             MOVE C4-I TO C4-TX-IDX
027700         ELSE
027800             GO TO R1800-99
027900         END-IF
028000     END-IF
028100     IF UE-LOC-CITY (C4-TX-IDX) = UE-FROM-CITY (C4-RW-IDX) OR
028200        UE-LOC-CITY (C4-TX-IDX) = UE-TO-CITY (C4-RW-IDX)
028300         GO TO R1800-99
028400     END-IF
028500
028600     MOVE "OVLP"                   TO TM-FUNCTION
028700     MOVE UE-EARLIEST-START (C4-I) TO TM-TS1
028800     MOVE UE-LATEST-END (C4-I)     TO TM-TS2
028900     MOVE UE-EARLIEST-START (C4-J) TO TM-TS3
029000     MOVE UE-LATEST-END (C4-J)     TO TM-TS4
029100     CALL "FDTIM00M" USING WS-TIME-REQUEST
029200     IF TM-OVERLAP-MINUTES LESS THAN 15
029300         GO TO R1800-99
029400     END-IF
029500
029600     PERFORM C900-ADD-ALERT
029700     IF WS-ALERT-ADDED
029800         MOVE "TAXI OUTSIDE THE TRAIN ROUTE OVERLAPS THE TRAIN"
029900             TO RO-ALERT-TEXT (RO-IDX)
030000         MOVE "R18 FD-RAILWAY-TAXI-OVERLAP"
030100             TO RO-RULE-ID (RO-IDX)
030200         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
030300         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
030400         MOVE TM-OVERLAP-MINUTES TO RO-MEASURE-1 (RO-IDX)
030500     END-IF
030600     .
030700 R1800-99.
030800     EXIT.
030900
031000******************************************************************
031100* R19 - ANY TWO TRANSPORT EVENTS OF DIFFERENT TYPES OVERLAP BY
031200* 10 MINUTES OR MORE - FD-141
031300******************************************************************
031400 R1900-R19-MULTI-TRANSPORT SECTION.
031500 R1900-00.
031600     IF UE-EVENT-TYPE (C4-I) NOT = "FL" AND
031700        UE-EVENT-TYPE (C4-I) NOT = "RW" AND
031800        UE-EVENT-TYPE (C4-I) NOT = "TX"
031900         GO TO R1900-99
032000     END-IF
032100     IF UE-EVENT-TYPE (C4-J) NOT = "FL" AND
032200        UE-EVENT-TYPE (C4-J) NOT = "RW" AND
032300        UE-EVENT-TYPE (C4-J) NOT = "TX"
032400         GO TO R1900-99
032500     END-IF
032600     IF UE-EVENT-TYPE (C4-I) = UE-EVENT-TYPE (C4-J)
032700         GO TO R1900-99
032800     END-IF
032900
033000     MOVE "OVLP"                   TO TM-FUNCTION
033100     MOVE UE-EARLIEST-START (C4-I) TO TM-TS1
033200     MOVE UE-LATEST-END (C4-I)     TO TM-TS2
033300     MOVE UE-EARLIEST-START (C4-J) TO TM-TS3
033400     MOVE UE-LATEST-END (C4-J)     TO TM-TS4
033500     CALL "FDTIM00M" USING WS-TIME-REQUEST
033600     IF TM-OVERLAP-MINUTES LESS THAN 10
033700         GO TO R1900-99
033800     END-IF
033900
034000     MOVE TM-OVERLAP-MINUTES TO WS-GAP-TRACE-WORK
034100     DISPLAY D-MODUL " - R19 OVERLAP MINUTES " WS-GAP-TRACE-EDIT
034200     PERFORM C900-ADD-ALERT
034300     IF WS-ALERT-ADDED
034400         MOVE "TWO DIFFERENT TRANSPORT TYPES OVERLAP IN TIME"
034500             TO RO-ALERT-TEXT (RO-IDX)
034600         MOVE "R19 FD-MULTI-TRANSPORT-TYPE-OVERLAP"
034700             TO RO-RULE-ID (RO-IDX)
034800         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
034900         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
035000         MOVE TM-OVERLAP-MINUTES TO RO-MEASURE-1 (RO-IDX)
035100     END-IF
035200     .
035300 R1900-99.
035400     EXIT.
035500
035600******************************************************************
035700* R20A - HOTEL STAY IN A CITY OTHER THAN THE WORK CITY, AT LEAST
035800* ONE NIGHT LONG, WITH NO FLIGHT OR RAILWAY TO THAT CITY ENDING
035900* NO LATER THAN 24 HOURS AFTER CHECK-IN - FD-141
036000******************************************************************
036100 R2000-R20A-HOTEL-NO-TRAVEL SECTION.
036200 R2000-00.
036300     IF UE-EVENT-TYPE (C4-I) NOT = "HT"
036400         GO TO R2000-99
036500     END-IF
036600     IF UE-LOC-CITY (C4-I) = CU-WORK-CITY
036700         GO TO R2000-99
036800     END-IF
036900     MOVE "DIFF"                   TO TM-FUNCTION
037000     MOVE UE-EARLIEST-START (C4-I) TO TM-TS1
037100     MOVE UE-LATEST-END (C4-I)     TO TM-TS2
037200     CALL "FDTIM00M" USING WS-TIME-REQUEST
037300     IF TM-DIFF-DAYS LESS THAN PM-HOTEL-MIN-NIGHTS
037400         GO TO R2000-99
037500     END-IF
037600
037700     SET WS-FOUND TO FALSE
037800     PERFORM R2005-SCAN-WORK-ARRIVAL
037900         VARYING C4-K FROM 1 BY 1
038000         UNTIL C4-K GREATER THAN UE-EVENT-COUNT OR WS-FOUND
038100     IF WS-FOUND
038200         GO TO R2000-99
038300     END-IF
038400
038500     PERFORM C900-ADD-ALERT
038600     IF WS-ALERT-ADDED
038700         MOVE "HOTEL STAY AWAY FROM BASE WITH NO TRAVEL TO GET"
038800             TO RO-ALERT-TEXT (RO-IDX)
038900         MOVE "R20 FD-HOTEL-NO-TRAVEL"
039000             TO RO-RULE-ID (RO-IDX)
039100         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
039200         MOVE TM-DIFF-DAYS TO RO-MEASURE-1 (RO-IDX)
039300     END-IF
039400     .
039500 R2000-99.
039600     EXIT.
039700
039800* LOOK FOR A FLIGHT OR RAILWAY ARRIVING AT THE HOTEL'S CITY NO
039900* LATER THAN 24 HOURS AFTER CHECK-IN - FD-141
040000 R2005-SCAN-WORK-ARRIVAL SECTION.
040100 R2005-00.
040200     IF UE-EVENT-TYPE (C4-K) NOT = "FL" AND
040300        UE-EVENT-TYPE (C4-K) NOT = "RW"
040400         GO TO R2005-99
040500     END-IF
040600     IF UE-TO-CITY (C4-K) NOT = UE-LOC-CITY (C4-I)
040700         GO TO R2005-99
040800     END-IF
040900
041000     MOVE "DIFF"                   TO TM-FUNCTION
041100     MOVE UE-LATEST-END (C4-K)     TO TM-TS1
041200     MOVE UE-EARLIEST-START (C4-I) TO TM-TS2
041300     CALL "FDTIM00M" USING WS-TIME-REQUEST
041400     IF TM-DIFF-MINUTES NOT LESS THAN ZERO AND
041500        TM-DIFF-MINUTES NOT GREATER THAN 1440
041600         SET WS-FOUND TO TRUE
041700     END-IF
041800     .
041900 R2005-99.
042000     EXIT.
042100
042200******************************************************************
042300* R20B - HOTEL STAY IN A CITY OTHER THAN HOME OR WORK, WITH NO
042400* TRANSPORT OF ANY KIND ARRIVING IN THE 3 DAYS BEFORE CHECK-IN
042500* - FD-141
042600******************************************************************
042700 R2010-R20B-HOTEL-NO-ARRIVAL SECTION.
042800 R2010-00.
042900     IF UE-EVENT-TYPE (C4-I) NOT = "HT"
043000         GO TO R2010-99
043100     END-IF
043200     IF UE-LOC-CITY (C4-I) = CU-HOME-CITY OR
043300        UE-LOC-CITY (C4-I) = CU-WORK-CITY
043400         GO TO R2010-99
043500     END-IF
043600
043700     SET WS-FOUND TO FALSE
043800     PERFORM R2015-SCAN-ANY-ARRIVAL
043900         VARYING C4-K FROM 1 BY 1
044000         UNTIL C4-K GREATER THAN UE-EVENT-COUNT OR WS-FOUND
044100     IF WS-FOUND
044200         GO TO R2010-99
044300     END-IF
044400
044500     PERFORM C900-ADD-ALERT
044600     IF WS-ALERT-ADDED
044700         MOVE "HOTEL STAY WITH NO TRANSPORT ARRIVAL BEFOREHAND"
044800             TO RO-ALERT-TEXT (RO-IDX)
044900         MOVE "R20 FD-HOTEL-STAY-NO-ARRIVAL"
045000             TO RO-RULE-ID (RO-IDX)
045100         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
045200     END-IF
045300     .
045400 R2010-99.
045500     EXIT.
045600
045700* LOOK FOR ANY TRANSPORT EVENT (FLIGHT/RAILWAY/TAXI BY ITS TO-
045800* CITY, FUEL BY ITS OWN CITY) ENDING IN THE 3 DAYS BEFORE
045900* CHECK-IN - FD-141
046000 R2015-SCAN-ANY-ARRIVAL SECTION.
046100 R2015-00.
046200     EVALUATE UE-EVENT-TYPE (C4-K)
046300         WHEN "FL"
046400             IF UE-TO-CITY (C4-K) NOT = UE-LOC-CITY (C4-I)
046500                 GO TO R2015-99
046600             END-IF
046700         WHEN "RW"
046800             IF UE-TO-CITY (C4-K) NOT = UE-LOC-CITY (C4-I)
046900                 GO TO R2015-99
047000             END-IF
047100         WHEN "TX"
047200             IF UE-TO-CITY (C4-K) NOT = UE-LOC-CITY (C4-I)
047300                 GO TO R2015-99
047400             END-IF
047500         WHEN "FU"
047600             IF UE-LOC-CITY (C4-K) NOT = UE-LOC-CITY (C4-I)
047700                 GO TO R2015-99
047800             END-IF
047900         WHEN OTHER
048000             GO TO R2015-99
048100     END-EVALUATE
048200
048300     MOVE "DIFF"                   TO TM-FUNCTION
048400     MOVE UE-LATEST-END (C4-K)     TO TM-TS1
048500     MOVE UE-EARLIEST-START (C4-I) TO TM-TS2
048600     CALL "FDTIM00M" USING WS-TIME-REQUEST
048700     IF TM-DIFF-MINUTES LESS THAN ZERO
048800         GO TO R2015-99
048900     END-IF
049000     IF TM-DIFF-MINUTES GREATER THAN 4320
049100         GO TO R2015-99
049200     END-IF
049300     SET WS-FOUND TO TRUE
049400     .
049500 R2015-99.
049600     EXIT.
049700
049800******************************************************************
049900* R21 - THIS EVENT AND THE ONE BEFORE IT (TABLE IS ALREADY TIME-
050000* ASCENDING) ARE IN DIFFERENT CITIES CLOSER TOGETHER IN TIME
050100* THAN 100 KM/H GROUND TRAVEL ALLOWS, AND NO TRANSPORT EVENT IN
050200* BETWEEN EXPLAINS THE MOVE - FD-141
050300******************************************************************
050400 R2100-R21-IMPOSSIBLE-SEQUENCE SECTION.
050500 R2100-00.
050600     COMPUTE C4-K = C4-I - 1
050700     IF UE-LOC-CITY (C4-K) = SPACES OR
050800        UE-LOC-CITY (C4-I) = SPACES
050900         GO TO R2100-99
051000     END-IF
051100     IF UE-LOC-CITY (C4-K) = UE-LOC-CITY (C4-I)
051200         GO TO R2100-99
051300     END-IF
051400
051500     MOVE "DIFF"                   TO TM-FUNCTION
051600     MOVE UE-LATEST-END (C4-K)     TO TM-TS1
051700     MOVE UE-EARLIEST-START (C4-I) TO TM-TS2
051800     CALL "FDTIM00M" USING WS-TIME-REQUEST
051900     IF TM-DIFF-MINUTES NOT LESS THAN ZERO
052000         MOVE TM-DIFF-MINUTES TO C9-GAP-MINUTES
052100     ELSE
052200         COMPUTE C9-GAP-MINUTES = TM-DIFF-MINUTES * -1
052300     END-IF
052400
052500     MOVE "DIST"             TO GO-FUNCTION
052600     MOVE UE-LOC-CITY (C4-K) TO GO-CITY-A
052700     MOVE UE-LOC-CITY (C4-I) TO GO-CITY-B
052800     MOVE UE-LOC-LAT (C4-K)  TO GO-LAT-A
052900     MOVE UE-LOC-LON (C4-K)  TO GO-LON-A
053000     MOVE UE-LOC-LAT (C4-I)  TO GO-LAT-B
053100     MOVE UE-LOC-LON (C4-I)  TO GO-LON-B
053200     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
053300     COMPUTE C9-MIN-TRAVEL-MIN ROUNDED =
053400             (GO-DISTANCE-KM / PM-IMPOSSIBLE-SPEED-KMH) * 60
053500     IF C9-GAP-MINUTES NOT LESS THAN C9-MIN-TRAVEL-MIN
053600         GO TO R2100-99
053700     END-IF
053800
053900     SET WS-FOUND TO FALSE
054000     PERFORM R2110-SCAN-EXPLAINING-LEG
054100         VARYING C4-J FROM 1 BY 1
054200         UNTIL C4-J GREATER THAN UE-EVENT-COUNT OR WS-FOUND
054300     IF WS-FOUND
054400         GO TO R2100-99
054500     END-IF
054600
054700     MOVE GO-DISTANCE-KM TO WS-SPEED-WORK
054800     DISPLAY D-MODUL " - R21 REQUIRED DISTANCE KM " WS-SPEED-EDIT
054900     PERFORM C900-ADD-ALERT
055000     IF WS-ALERT-ADDED
055100         MOVE "CONSECUTIVE EVENTS TOO CLOSE FOR GROUND TRAVEL"
055200             TO RO-ALERT-TEXT (RO-IDX)
055300         MOVE "R21 FD-TRAVEL-IMPOSSIBLE-SEQUENCE"
055400             TO RO-RULE-ID (RO-IDX)
055500         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
055600         MOVE UE-EVENT-ID (C4-K) TO RO-RELATED-EVENT-ID (RO-IDX)
055700         COMPUTE RO-MEASURE-1 (RO-IDX) ROUNDED =
055800                 C9-GAP-MINUTES / 60
055900         COMPUTE RO-MEASURE-2 (RO-IDX) ROUNDED =
056000                 C9-MIN-TRAVEL-MIN / 60
056100     END-IF
056200     .
056300 R2100-99.
056400     EXIT.
056500
056600* A TRANSPORT EVENT LYING INSIDE THE PAIR'S SPAN, ORIGIN CITY =
056700* EVENT BEFORE, DESTINATION CITY = EVENT AFTER, EXPLAINS THE
056800* MOVE - FD-141
056900 R2110-SCAN-EXPLAINING-LEG SECTION.
057000 R2110-00.
057100     IF UE-EVENT-TYPE (C4-J) NOT = "FL" AND
057200        UE-EVENT-TYPE (C4-J) NOT = "RW" AND
057300        UE-EVENT-TYPE (C4-J) NOT = "TX"
057400         GO TO R2110-99
057500     END-IF
057600     IF UE-FROM-CITY (C4-J) NOT = UE-LOC-CITY (C4-K) OR
057700        UE-TO-CITY (C4-J)   NOT = UE-LOC-CITY (C4-I)
057800         GO TO R2110-99
057900     END-IF
058000
058100     MOVE "OVLP"                   TO TM-FUNCTION
058200     MOVE UE-LATEST-END (C4-K)     TO TM-TS1
058300     MOVE UE-EARLIEST-START (C4-I) TO TM-TS2
058400     MOVE UE-EARLIEST-START (C4-J) TO TM-TS3
058500     MOVE UE-LATEST-END (C4-J)     TO TM-TS4
058600     CALL "FDTIM00M" USING WS-TIME-REQUEST
058700     IF TM-OVERLAP-MINUTES GREATER THAN ZERO
058800         SET WS-FOUND TO TRUE
058900     END-IF
059000     .
059100 R2110-99.
059200     EXIT.
059300
059400******************************************************************
059500* BUMP THE ALERT COUNT AND POINT RO-IDX AT THE NEW ROW
059600******************************************************************
059700 C900-ADD-ALERT SECTION.
059800 C900-00.
059900     SET WS-ALERT-ADDED TO FALSE
060000     IF RO-ALERT-COUNT GREATER THAN OR EQUAL 300
060100         DISPLAY D-MODUL " - ALERT TABLE FULL, ROW DROPPED"
060200         GO TO C900-99
060300     END-IF
060400
060500     ADD 1 TO RO-ALERT-COUNT
060600     SET RO-IDX TO RO-ALERT-COUNT
060700     MOVE UE-USER-ID (C4-I)     TO RO-USER-ID (RO-IDX)
060800     MOVE UE-USER-NAME (C4-I)   TO RO-USER-NAME (RO-IDX)
060900     MOVE UE-DEPARTMENT (C4-I)  TO RO-DEPARTMENT (RO-IDX)
061000     MOVE UE-EVENT-ID (C4-I)    TO RO-PRIMARY-EVENT-ID (RO-IDX)
061100     MOVE SPACES                 TO RO-RELATED-EVENT-ID (RO-IDX)
061200     MOVE UE-AMOUNT (C4-I)      TO RO-ALERT-AMOUNT (RO-IDX)
061300     MOVE ZERO                   TO RO-MEASURE-1 (RO-IDX)
061400                                    RO-MEASURE-2 (RO-IDX)
061500     SET WS-ALERT-ADDED TO TRUE
061600     .
061700 C900-99.
061800     EXIT.
061900
