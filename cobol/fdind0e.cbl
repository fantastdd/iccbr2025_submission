000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDIND00M.
000400 AUTHOR.          R. G. MASTERS.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1991-02-11.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDIND00M
001200* LAST CHANGE  :: 1999-09-20
001300* VERSION      :: C.02.00
001400* DESCRIPTION  :: EVALUATES RULES R01-R05 AGAINST ONE EVENT AT A TIME.
001500*              :: CALLED ONCE PER USER AFTER THE EVENT TABLE IS BUILT
001600*              :: AND THE HOME/WORK LOOKUP IS DONE.
001700* TICKET       :: FD-110
001800*
001900* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
002000*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002100*------------------------------------------------------------------*
002200* VERS    | DATE       | BY  | DESCRIPTION                         *
002300*---------|------------|-----|-------------------------------------*
002400* A.00.00| 1991-02-11 | RGM | SPLIT OUT OF FDMAIN0M - SEE FD-091   *
002500* B.00.00| 1993-08-05 | LKW | ADDED R04 FUEL-TANK CHECK - FD-099   *
002600* B.01.00| 1995-04-17 | LKW | ADDED R05 COMMUTE-TRIP CHECK - FD-101*
002700* C.00.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002800* C.01.00| 1998-11-30 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
002900* C.02.00| 1999-09-20 | DWK | FIX: R03 IGNORED ZERO TIMES - FD-110 *
003000* C.03.00| 2000-11-01 | NPR | FIX: R01/R02 SEVERITY MISCODED       *
003100*        |            |     |     AGAINST RULE TABLE - FD-143      *
003200*------------------------------------------------------------------*
003300*
003400* PROGRAM DESCRIPTION
003500* -------------------
003600*
003700* R01 - TAXI FARE OVER THE HIGH-VALUE THRESHOLD.
003800* R02 - EXPENSE SUBMITTED BEFORE THE TRIP COULD HAVE STARTED.
003900* R03 - TRANSPORT EVENT WHOSE RECORDED ARRIVAL IS BEFORE ITS
004000*       RECORDED DEPARTURE.
004100* R04 - FUEL PURCHASE LARGER THAN ONE TANK CAN HOLD.
004200* R05 - TAXI RIDE THAT IS REALLY JUST THE EMPLOYEE'S OWN
004300*       HOME-TO-WORK COMMUTE, WHICH POLICY DOES NOT REIMBURSE.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 IS WS-SHOW-VERSION-SW
005100         ON STATUS IS SHOW-VERSION-AND-STOP
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-CITY-CHAR IS
005400                      "0123456789"
005500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600                      " .,-/".
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* COMP-FELDER
006200*--------------------------------------------------------------------*
006300 01          COMP-FELDER.
006400     05      C4-SUBSCR           PIC S9(04) COMP.
006500     05      C9-TOL-MINUTES      PIC S9(09) COMP.
006600
006700*--------------------------------------------------------------------*
006800* DISPLAY-FELDER
006900*--------------------------------------------------------------------*
007000 01          DISPLAY-FELDER.
007100     05      D-MODUL             PIC X(08)  VALUE "FDIND00M".
007200
007300* R05 WORK TIMESTAMP -- EARLIEST-START BROKEN OUT TO GET THE
007400* TIME OF DAY FOR THE COMMUTE-HOUR WINDOW TEST.
007500 01          WS-TS-NUM           PIC 9(14).
007600 01          WS-TS-PARTS REDEFINES WS-TS-NUM.
007700     05      WS-TS-YEAR          PIC 9(04).
007800     05      WS-TS-MONTH         PIC 9(02).
007900     05      WS-TS-DAY           PIC 9(02).
008000     05      WS-TS-HHMM          PIC 9(04).
008100     05      WS-TS-SEC           PIC 9(02).
008200
008300* R02 WORK TIMESTAMP -- SUBMIT-TIME BROKEN OUT SO THE YEAR CAN
008400* BE SHOWN ON THE ALERT TEXT LINE.
008500 01          WS-SUBMIT-TS-NUM    PIC 9(14).
008600 01          WS-SUBMIT-TS-PARTS REDEFINES WS-SUBMIT-TS-NUM.
008700     05      WS-SUBMIT-YEAR      PIC 9(04).
008800     05      FILLER              PIC 9(10).
008900
009000* ALERT AMOUNT -- REDEFINED SO THE WHOLE-DOLLAR AND CENTS
009100* PORTIONS CAN BE STRUNG TOGETHER SEPARATELY ON RO-ALERT-TEXT.
009200 01          WS-AMT-WORK         PIC S9(7)V99.
009300 01          WS-AMT-PARTS REDEFINES WS-AMT-WORK.
009400     05      WS-AMT-WHOLE        PIC S9(7).
009500     05      WS-AMT-CENTS        PIC 9(02).
009600
009700 01          WS-AMT-EDIT         PIC ZZZZZZ9.99.
009800
009900* R05 TRIP DIRECTION AND COMMUTE PERIOD, REPORTED ON THE ALERT
010000 01          WS-R05-DIRECTION    PIC X(12).
010100 01          WS-R05-PERIOD       PIC X(07).
010200
010300*--------------------------------------------------------------------*
010400* KONSTANTE-FELDER
010500*--------------------------------------------------------------------*
010600 01          KONSTANTE-FELDER.
010700     05      K-SEV-HIGH          PIC X(06)  VALUE "HIGH  ".
010800     05      K-SEV-MEDIUM        PIC X(06)  VALUE "MEDIUM".
010900     05      K-SEV-LOW           PIC X(06)  VALUE "LOW   ".
011000
011100*----------------------------------------------------------------*
011200* SCHALTER
011300*----------------------------------------------------------------*
011400 01          SCHALTER.
011500     05      WS-FROM-NEAR-SW     PIC X(01)  VALUE "N".
011600         88  WS-FROM-NEAR-HOME             VALUE "H".
011700         88  WS-FROM-NEAR-WORK             VALUE "W".
011800         88  WS-FROM-NEAR-NONE             VALUE "N".
011900     05      WS-TO-NEAR-SW       PIC X(01)  VALUE "N".
012000         88  WS-TO-NEAR-HOME               VALUE "H".
012100         88  WS-TO-NEAR-WORK               VALUE "W".
012200         88  WS-TO-NEAR-NONE               VALUE "N".
012300     05      WS-IN-AM-WINDOW-SW  PIC X(01)  VALUE "N".
012400         88  WS-IN-AM-WINDOW               VALUE "Y".
012500     05      WS-IN-PM-WINDOW-SW  PIC X(01)  VALUE "N".
012600         88  WS-IN-PM-WINDOW               VALUE "Y".
012700     05      WS-ALERT-ADDED-SW   PIC X(01)  VALUE "N".
012800         88  WS-ALERT-ADDED                VALUE "Y".
012900
013000* LOCAL HELPER-CALL AREAS -- FDIND00M OWNS ITS OWN EMPTY CITY
013100* DISTANCE TABLE SINCE FDMAIN0M DOES NOT PASS ONE DOWN HERE;
013200* ONLY THE WITHIN-DISTANCE FUNCTION (COORDINATE-BASED) IS USED.
013300 COPY FDTIMWC.
013400 COPY FDGEOWC.
013500 COPY FDCTYDT.
013600
013700 LINKAGE SECTION.
013800 COPY FDEVTTC.
013900 COPY FDPRMSC.
014000
014100 PROCEDURE DIVISION USING WS-USER-EVENT-AREA, WS-CURRENT-USRLOC,
014200         WS-POLICY-PARMS, WS-RULE-OUTPUT-AREA.
014300******************************************************************
014400* STEUERUNGS-SECTION -- ONE PASS OVER THE USER'S EVENT TABLE
014500******************************************************************
014600 A100-STEUERUNG SECTION.
014700 A100-00.
014800     MOVE ZERO TO RO-ALERT-COUNT
014900     MOVE ZERO TO WS-CTYDIST-COUNT
015000     IF UE-EVENT-COUNT GREATER THAN ZERO
015100         PERFORM B100-ONE-EVENT
015200             VARYING UE-IDX FROM 1 BY 1
015300             UNTIL UE-IDX GREATER THAN UE-EVENT-COUNT
015400     END-IF
015500     GOBACK
015600     .
015700 A100-99.
015800     EXIT.
015900
016000******************************************************************
016100* ONE EVENT -- ONLY THE RULES THAT APPLY TO THIS EVENT TYPE ARE
016200* TESTED
016300******************************************************************
016400 B100-ONE-EVENT SECTION.
016500 B100-00.
016600     PERFORM R100-R01-TAXI-HIGH-VALUE
016700     PERFORM R200-R02-TIME-TRAVEL
016800     PERFORM R300-R03-REVERSE-TIME
016900     PERFORM R400-R04-FUEL-TANK
017000     PERFORM R500-R05-COMMUTE-TRIP
017100     .
017200 B100-99.
017300     EXIT.
017400
017500******************************************************************
017600* R01 - TAXI FARE ABOVE THE HIGH-VALUE THRESHOLD
017700******************************************************************
017800 R100-R01-TAXI-HIGH-VALUE SECTION.
017900 R100-00.
018000     IF UE-EVENT-TYPE (UE-IDX) NOT = "TX"
018100         GO TO R100-99
018200     END-IF
018300     IF UE-AMOUNT (UE-IDX) NOT GREATER THAN PM-TAXI-HIGH-VALUE
018400         GO TO R100-99
018500     END-IF
018600
018700     PERFORM C900-ADD-ALERT
018800     IF NOT WS-ALERT-ADDED
018900         GO TO R100-99
019000     END-IF
019100
019200     MOVE UE-AMOUNT (UE-IDX) TO WS-AMT-WORK, WS-AMT-EDIT
019300     STRING "TAXI FARE " WS-AMT-EDIT
019400            " EXCEEDS HIGH-VALUE THRESHOLD"
019500         DELIMITED BY SIZE INTO RO-ALERT-TEXT (RO-IDX)
019600     MOVE "R01 FD-TAXI-HIGH-VALUE"   TO RO-RULE-ID (RO-IDX)
019700     MOVE K-SEV-MEDIUM               TO RO-SEVERITY (RO-IDX)
019800     MOVE UE-AMOUNT (UE-IDX)         TO RO-ALERT-AMOUNT (RO-IDX)
019900     MOVE PM-TAXI-HIGH-VALUE         TO RO-MEASURE-1 (RO-IDX)
020000     .
020100 R100-99.
020200     EXIT.
020300
020400******************************************************************
020500* R02 - EXPENSE SUBMITTED BEFORE THE EARLIEST POSSIBLE START
020600* OF THE TRIP IT BELONGS TO, PAST THE SMALL CLOCK-DRIFT
020700* TOLERANCE
020800******************************************************************
020900 R200-R02-TIME-TRAVEL SECTION.
021000 R200-00.
021100     IF UE-SUBMIT-TIME (UE-IDX) = ZERO
021200         GO TO R200-99
021300     END-IF
021400
021500     MOVE "DIFF"                  TO TM-FUNCTION
021600     MOVE UE-SUBMIT-TIME (UE-IDX) TO TM-TS1
021700     MOVE UE-EARLIEST-START (UE-IDX) TO TM-TS2
021800     CALL "FDTIM00M" USING WS-TIME-REQUEST
021900
022000     COMPUTE C9-TOL-MINUTES ROUNDED =
022100             PM-TIME-TRAVEL-TOL-HRS * 60
022200     IF TM-DIFF-MINUTES NOT GREATER THAN C9-TOL-MINUTES
022300         GO TO R200-99
022400     END-IF
022500
022600     PERFORM C900-ADD-ALERT
022700     IF NOT WS-ALERT-ADDED
022800         GO TO R200-99
022900     END-IF
023000
023100     MOVE UE-SUBMIT-TIME (UE-IDX) TO WS-SUBMIT-TS-NUM
023200     STRING "EXPENSE SUBMITTED BEFORE TRIP COULD START, YEAR "
023300            WS-SUBMIT-YEAR
023400         DELIMITED BY SIZE INTO RO-ALERT-TEXT (RO-IDX)
023500     MOVE "R02 FD-TIME-TRAVEL-EXPENSE" TO RO-RULE-ID (RO-IDX)
023600     MOVE K-SEV-MEDIUM                  TO RO-SEVERITY (RO-IDX)
023700     MOVE UE-AMOUNT (UE-IDX)            TO RO-ALERT-AMOUNT (RO-IDX)
023800     COMPUTE RO-MEASURE-1 (RO-IDX) ROUNDED =
023900             TM-DIFF-MINUTES / 60
024000     .
024100 R200-99.
024200     EXIT.
024300
024400******************************************************************
024500* R03 - TRANSPORT EVENT WHERE THE RECORDED ARRIVAL IS EARLIER
024600* THAN THE RECORDED DEPARTURE.  FD-110 -- A ZERO EXACT-START OR
024700* EXACT-END (NOT YET KNOWN AT EXTRACT TIME) IS NOT AN ERROR.
024800******************************************************************
024900 R300-R03-REVERSE-TIME SECTION.
025000 R300-00.
025100     IF UE-EVENT-TYPE (UE-IDX) NOT = "TX" AND
025200        UE-EVENT-TYPE (UE-IDX) NOT = "FL" AND
025300        UE-EVENT-TYPE (UE-IDX) NOT = "RW"
025400         GO TO R300-99
025500     END-IF
025600     IF UE-EXACT-START (UE-IDX) = ZERO OR
025700        UE-EXACT-END (UE-IDX) = ZERO
025800         GO TO R300-99
025900     END-IF
026000     IF UE-EXACT-END (UE-IDX) NOT LESS THAN UE-EXACT-START (UE-IDX)
026100         GO TO R300-99
026200     END-IF
026300
026400     MOVE "DIFF"                  TO TM-FUNCTION
026500     MOVE UE-EXACT-END (UE-IDX)   TO TM-TS1
026600     MOVE UE-EXACT-START (UE-IDX) TO TM-TS2
026700     CALL "FDTIM00M" USING WS-TIME-REQUEST
026800
026900     PERFORM C900-ADD-ALERT
027000     IF NOT WS-ALERT-ADDED
027100         GO TO R300-99
027200     END-IF
027300
027400     MOVE "TRANSPORT ARRIVAL RECORDED BEFORE DEPARTURE"
027500         TO RO-ALERT-TEXT (RO-IDX)
027600     MOVE "R03 FD-TRANSPORT-REVERSE-TIME" TO RO-RULE-ID (RO-IDX)
027700     MOVE K-SEV-HIGH                       TO RO-SEVERITY (RO-IDX)
027800     MOVE UE-AMOUNT (UE-IDX)               TO RO-ALERT-AMOUNT (RO-IDX)
027900     COMPUTE RO-MEASURE-1 (RO-IDX) ROUNDED =
028000             TM-DIFF-MINUTES / 60
028100     .
028200 R300-99.
028300     EXIT.
028400
028500******************************************************************
028600* R04 - FUEL PURCHASE LARGER THAN ONE TANK CAN HOLD
028700******************************************************************
028800 R400-R04-FUEL-TANK SECTION.
028900 R400-00.
029000     IF UE-EVENT-TYPE (UE-IDX) NOT = "FU"
029100         GO TO R400-99
029200     END-IF
029300     IF UE-FUEL-LITERS (UE-IDX) NOT GREATER THAN
029400             PM-FUEL-TANK-CAPACITY
029500         GO TO R400-99
029600     END-IF
029700
029800     PERFORM C900-ADD-ALERT
029900     IF NOT WS-ALERT-ADDED
030000         GO TO R400-99
030100     END-IF
030200
030300     MOVE "FUEL PURCHASE EXCEEDS ONE TANK CAPACITY"
030400         TO RO-ALERT-TEXT (RO-IDX)
030500     MOVE "R04 FD-FUEL-EXCEED-TANK-CAPACITY" TO RO-RULE-ID (RO-IDX)
030600     MOVE K-SEV-MEDIUM                        TO RO-SEVERITY (RO-IDX)
030700     MOVE UE-AMOUNT (UE-IDX)                  TO RO-ALERT-AMOUNT (RO-IDX)
030800     MOVE UE-FUEL-LITERS (UE-IDX)              TO RO-MEASURE-1 (RO-IDX)
030900     MOVE PM-FUEL-TANK-CAPACITY                TO RO-MEASURE-2 (RO-IDX)
031000     .
031100 R400-99.
031200     EXIT.
031300
031400******************************************************************
031500* R05 - TAXI RIDE THAT IS REALLY JUST THE HOME-TO-WORK COMMUTE,
031600* TAKEN DURING THE NORMAL COMMUTE WINDOWS
031700******************************************************************
031800 R500-R05-COMMUTE-TRIP SECTION.
031900 R500-00.
032000     IF UE-EVENT-TYPE (UE-IDX) NOT = "TX"
032100         GO TO R500-99
032200     END-IF
032300     IF UE-SELF-PAID-FLAG (UE-IDX) = "Y"
032400         GO TO R500-99
032500     END-IF
032600     IF NOT CU-LOC-FOUND
032700         GO TO R500-99
032800     END-IF
032900
033000*    FD-131 -- WEEKENDS ARE EXEMPT, THE POLICY DOES NOT APPLY
033100     MOVE "WKND" TO TM-FUNCTION
033200     MOVE UE-EARLIEST-START (UE-IDX) TO TM-TS1
033300     CALL "FDTIM00M" USING WS-TIME-REQUEST
033400     IF TM-IS-WEEKEND
033500         GO TO R500-99
033600     END-IF
033700
033800     MOVE UE-EARLIEST-START (UE-IDX) TO WS-TS-NUM
033900*    FD-131 -- A RIDE AT OR AFTER THE LATE-NIGHT HOUR IS EXEMPT
034000*    TOO, EVEN IF THE CLOCK TIME WOULD OTHERWISE FALL IN THE PM
034100*    WINDOW (E.G. A WRAP-AROUND PM-COMMUTE-PM-END PAST 2200)
034200     IF WS-TS-HHMM NOT LESS THAN PM-COMMUTE-LATE-NIGHT
034300         GO TO R500-99
034400     END-IF
034500
034600     PERFORM R510-CLASSIFY-FROM
034700     PERFORM R520-CLASSIFY-TO
034800
034900     IF WS-FROM-NEAR-NONE OR WS-TO-NEAR-NONE
035000         GO TO R500-99
035100     END-IF
035200     IF WS-FROM-NEAR-SW = WS-TO-NEAR-SW
035300         GO TO R500-99
035400     END-IF
035500
035600     SET WS-IN-AM-WINDOW TO FALSE
035700     SET WS-IN-PM-WINDOW TO FALSE
035800     IF WS-TS-HHMM NOT LESS THAN PM-COMMUTE-AM-START AND
035900        WS-TS-HHMM NOT GREATER THAN PM-COMMUTE-AM-END
036000         SET WS-IN-AM-WINDOW TO TRUE
036100     END-IF
036200     IF WS-TS-HHMM NOT LESS THAN PM-COMMUTE-PM-START AND
036300        WS-TS-HHMM NOT GREATER THAN PM-COMMUTE-PM-END
036400         SET WS-IN-PM-WINDOW TO TRUE
036500     END-IF
036600     IF NOT WS-IN-AM-WINDOW AND NOT WS-IN-PM-WINDOW
036700         GO TO R500-99
036800     END-IF
036900
037000     PERFORM C900-ADD-ALERT
037100     IF NOT WS-ALERT-ADDED
037200         GO TO R500-99
037300     END-IF
037400
037500     IF WS-FROM-NEAR-HOME
037600         MOVE "HOME-TO-WORK" TO WS-R05-DIRECTION
037700     ELSE
037800         MOVE "WORK-TO-HOME" TO WS-R05-DIRECTION
037900     END-IF
038000     IF WS-IN-AM-WINDOW
038100         MOVE "MORNING" TO WS-R05-PERIOD
038200     ELSE
038300         MOVE "EVENING" TO WS-R05-PERIOD
038400     END-IF
038500     STRING "COMMUTE TRIP, DIRECTION " WS-R05-DIRECTION
038600            " PERIOD " WS-R05-PERIOD
038700         DELIMITED BY SIZE INTO RO-ALERT-TEXT (RO-IDX)
038800     MOVE "R05 FD-POLICY-COMMUTE-TRIP" TO RO-RULE-ID (RO-IDX)
038900     MOVE K-SEV-MEDIUM                  TO RO-SEVERITY (RO-IDX)
039000     MOVE UE-AMOUNT (UE-IDX)            TO RO-ALERT-AMOUNT (RO-IDX)
039100     MOVE PM-COMMUTE-RADIUS-KM          TO RO-MEASURE-1 (RO-IDX)
039200     .
039300 R500-99.
039400     EXIT.
039500
039600 R510-CLASSIFY-FROM SECTION.
039700 R510-00.
039800     SET WS-FROM-NEAR-NONE TO TRUE
039900     MOVE "WDIS"              TO GO-FUNCTION
040000     MOVE UE-FROM-LAT (UE-IDX)   TO GO-LAT-A
040100     MOVE UE-FROM-LON (UE-IDX)   TO GO-LON-A
040200     MOVE CU-HOME-LAT            TO GO-LAT-B
040300     MOVE CU-HOME-LON            TO GO-LON-B
040400     MOVE PM-COMMUTE-RADIUS-KM   TO GO-THRESHOLD-KM
040500     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
040600     IF GO-RESULT-YES
040700         SET WS-FROM-NEAR-HOME TO TRUE
040800         GO TO R510-99
040900     END-IF
041000
041100     MOVE UE-FROM-LAT (UE-IDX)   TO GO-LAT-A
041200     MOVE UE-FROM-LON (UE-IDX)   TO GO-LON-A
041300     MOVE CU-WORK-LAT            TO GO-LAT-B
041400     MOVE CU-WORK-LON            TO GO-LON-B
041500     MOVE PM-COMMUTE-RADIUS-KM   TO GO-THRESHOLD-KM
041600     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
041700     IF GO-RESULT-YES
041800         SET WS-FROM-NEAR-WORK TO TRUE
041900     END-IF
042000     .
042100 R510-99.
042200     EXIT.
042300
042400 R520-CLASSIFY-TO SECTION.
042500 R520-00.
042600     SET WS-TO-NEAR-NONE TO TRUE
042700     MOVE "WDIS"              TO GO-FUNCTION
042800     MOVE UE-TO-LAT (UE-IDX)     TO GO-LAT-A
042900     MOVE UE-TO-LON (UE-IDX)     TO GO-LON-A
043000     MOVE CU-HOME-LAT            TO GO-LAT-B
043100     MOVE CU-HOME-LON            TO GO-LON-B
043200     MOVE PM-COMMUTE-RADIUS-KM   TO GO-THRESHOLD-KM
043300     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
043400     IF GO-RESULT-YES
043500         SET WS-TO-NEAR-HOME TO TRUE
043600         GO TO R520-99
043700     END-IF
043800
043900     MOVE UE-TO-LAT (UE-IDX)     TO GO-LAT-A
044000     MOVE UE-TO-LON (UE-IDX)     TO GO-LON-A
044100     MOVE CU-WORK-LAT            TO GO-LAT-B
044200     MOVE CU-WORK-LON            TO GO-LON-B
044300     MOVE PM-COMMUTE-RADIUS-KM   TO GO-THRESHOLD-KM
044400     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
044500     IF GO-RESULT-YES
044600         SET WS-TO-NEAR-WORK TO TRUE
044700     END-IF
044800     .
044900 R520-99.
045000     EXIT.
045100
045200******************************************************************
045300* BUMP THE ALERT COUNT AND POINT RO-IDX AT THE NEW ROW BEFORE
045400* THE CALLING SECTION FILLS IN THE RULE-SPECIFIC FIELDS
045500******************************************************************
045600 C900-ADD-ALERT SECTION.
045700 C900-00.
045800     SET WS-ALERT-ADDED TO FALSE
045900     IF RO-ALERT-COUNT GREATER THAN OR EQUAL 300
046000         DISPLAY D-MODUL " - ALERT TABLE FULL, ROW DROPPED"
046100         GO TO C900-99
046200     END-IF
046300
046400     ADD 1 TO RO-ALERT-COUNT
046500     SET RO-IDX TO RO-ALERT-COUNT
046600     MOVE UE-USER-ID (UE-IDX)     TO RO-USER-ID (RO-IDX)
046700     MOVE UE-USER-NAME (UE-IDX)   TO RO-USER-NAME (RO-IDX)
046800     MOVE UE-DEPARTMENT (UE-IDX)  TO RO-DEPARTMENT (RO-IDX)
046900     MOVE UE-EVENT-ID (UE-IDX)    TO RO-PRIMARY-EVENT-ID (RO-IDX)
047000     MOVE SPACES                  TO RO-RELATED-EVENT-ID (RO-IDX)
047100     SET WS-ALERT-ADDED TO TRUE
047200     .
047300 C900-99.
047400     EXIT.
047500
