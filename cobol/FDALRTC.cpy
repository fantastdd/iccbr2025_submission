000100*----------------------------------------------------------------*
000200* FDALRTC  -- FRAUD ALERT RECORD (ALERTS FILE / RPTFILE DETAIL)
000300*----------------------------------------------------------------*
000400* ONE ROW PER RULE VIOLATION, WRITTEN IN DETECTION ORDER BY
000500* FDRPT00M.  MEASURE-1/MEASURE-2 CARRY WHATEVER QUANTITY THE
000600* FIRING RULE REPORTS (EXCESS YUAN, LITRES, KM, HOURS, MINUTES
000700* OR A PLAIN COUNT) -- SEE THE RULE SECTIONS FOR THE MEANING
000800* IN EACH CASE.                                            FD-1004
000900*----------------------------------------------------------------*
001000 01  FD-ALERT-REC.
001100     05  AL-RULE-ID              PIC X(40).
001200     05  AL-SEVERITY             PIC X(06).
001300         88  AL-SEV-HIGH                 VALUE "HIGH  ".
001400         88  AL-SEV-MEDIUM                VALUE "MEDIUM".
001500         88  AL-SEV-LOW                  VALUE "LOW   ".
001600     05  AL-USER-ID              PIC X(08).
001700     05  AL-USER-NAME            PIC X(20).
001800     05  AL-DEPARTMENT           PIC X(20).
001900     05  AL-PRIMARY-EVENT-ID     PIC X(10).
002000     05  AL-RELATED-EVENT-ID     PIC X(10).
002100     05  AL-ALERT-AMOUNT         PIC S9(7)V99.
002200     05  AL-MEASURE-1            PIC S9(7)V99.
002300     05  AL-MEASURE-2            PIC S9(7)V99.
002400     05  AL-ALERT-TEXT           PIC X(80).
002500     05  FILLER                  PIC X(10).
