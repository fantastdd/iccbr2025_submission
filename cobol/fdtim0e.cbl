000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDTIM00M.
000400 AUTHOR.          L. K. WEISS.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1988-02-11.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDTIM00M
001200* LAST CHANGE  :: 1999-04-19
001300* VERSION      :: C.02.00
001400* DESCRIPTION  :: SHARED TIME-ARITHMETIC HELPER -- SIGNED TIMESTAMP
001500*              :: DIFFERENCE, INTERVAL OVERLAP AND WEEKEND TEST -- CALLED
001600*              :: BY EVERY RULE SUBPROGRAM, NEVER RUN STAND-ALONE
001700* TICKET       :: FD-122
001800*
001900* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
002000*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002100*------------------------------------------------------------------*
002200* VERS    | DATE       | BY  | DESCRIPTION                         *
002300*---------|------------|-----|-------------------------------------*
002400* A.00.00| 1988-02-11 | DWK | INITIAL RELEASE - DIFF AND OVLP ONLY *
002500* A.01.00| 1989-06-30 | DWK | ADDED WEEKEND TEST FOR R05 COMMUTE RULE*
002600* B.00.00| 1993-08-05 | LKW | JULIAN DAY NUMBER CALC REPLACED CAL TABLE*
002700* C.00.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002800* C.01.00| 1998-12-03 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
002900* C.02.00| 1999-04-19 | RGM | FIX: DIFF-DAYS TRUNCATED WRONG - FD-122*
003000* C.03.00| 2000-09-22 | NPR | FIX: DIFF-HOURS ROUNDING DROPPED     *
003100*        |            |     |     SECONDS, BROKE R06 RETEST - FD-141*
003200*------------------------------------------------------------------*
003300*
003400* PROGRAM DESCRIPTION
003500* -------------------
003600*
003700* TM-FUNCTION SELECTS THE OPERATION:
003800*   DIFF -- TM-TS2 MINUS TM-TS1, RETURNED AS SIGNED MINUTES,
003900*           HOURS (2 DEC) AND WHOLE DAYS.
004000*   WKND -- IS THE DATE PORTION OF TM-TS1 A SATURDAY OR SUNDAY.
004100*   OVLP -- OVERLAP OF [TM-TS1,TM-TS2] WITH [TM-TS3,TM-TS4] IN
004200*           MINUTES; NEGATIVE OR ZERO MEANS NO OVERLAP.
004300* ALL TIMESTAMPS ARE PIC 9(14) YYYYMMDDHHMMSS.  DAY ARITHMETIC
004400* USES THE FLIEGEL-VAN FLANDERN JULIAN DAY NUMBER SO THAT
004500* MONTH-END AND YEAR-END ROLLOVERS NEED NO SPECIAL CASING.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 IS WS-SHOW-VERSION-SW
005300         ON STATUS IS SHOW-VERSION-AND-STOP
005400     C01 IS TOP-OF-FORM
005500     CLASS VALID-CITY-CHAR IS
005600                      "0123456789"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,-/".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    NO FILES -- LINKAGE-ONLY HELPER SUBPROGRAM.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*--------------------------------------------------------------------*
006700* COMP-FELDER
006800*--------------------------------------------------------------------*
006900 01          COMP-FELDER.
007000     05      C9-TOTMIN-1         PIC S9(09) COMP.
007100     05      C9-TOTMIN-2         PIC S9(09) COMP.
007200     05      C9-TOTMIN-3         PIC S9(09) COMP.
007300     05      C9-TOTMIN-4         PIC S9(09) COMP.
007400     05      C9-MIN-END          PIC S9(09) COMP.
007500     05      C9-MAX-START         PIC S9(09) COMP.
007600     05      C9-JDN               PIC S9(09) COMP.
007700     05      C9-ADJ-YEAR          PIC S9(09) COMP.
007800     05      C9-ADJ-MONTH         PIC S9(09) COMP.
007900     05      C9-TERM-A            PIC S9(09) COMP.
008000     05      C9-TERM-B            PIC S9(09) COMP.
008100     05      C9-TERM-C            PIC S9(09) COMP.
008200     05      C9-TERM-D            PIC S9(09) COMP.
008300     05      C9-REMAIN            PIC S9(09) COMP.
008400     05      C9-DOW               PIC S9(09) COMP.
008500
008600*--------------------------------------------------------------------*
008700* DISPLAY-FELDER
008800*--------------------------------------------------------------------*
008900 01          DISPLAY-FELDER.
009000     05      D-MODUL             PIC X(08)  VALUE "FDTIM00M".
009100
009200* DIFF/OVERLAP RESULTS, EDITED FOR THE NEGATIVE-RESULT TRACE
009300 01          WS-DIFFMIN-TRACE-WORK     PIC S9(09).
009400 01          WS-DIFFMIN-TRACE-EDIT REDEFINES
009500                 WS-DIFFMIN-TRACE-WORK   PIC X(09).
009600 01          WS-OVLPMIN-TRACE-WORK     PIC S9(09).
009700 01          WS-OVLPMIN-TRACE-EDIT REDEFINES
009800                 WS-OVLPMIN-TRACE-WORK   PIC X(09).
009900
010000*----------------------------------------------------------------*
010100* WS-TS-WORK -- ONE TIMESTAMP BROKEN INTO ITS CALENDAR PARTS.
010200* C100-CALC-TOTAL-MINUTES AND C200-CALC-JDN BOTH WORK FROM THIS
010300* ONE AREA; THE CALLER MOVES THE NEXT TIMESTAMP IN BEFORE EACH
010400* PERFORM.
010500*----------------------------------------------------------------*
010600 01  WS-TS-WORK.
010700     05  WS-TS-NUM               PIC 9(14).
010800     05  WS-TS-PARTS REDEFINES WS-TS-NUM.
010900         10  WS-TS-YEAR              PIC 9(04).
011000         10  WS-TS-MONTH             PIC 9(02).
011100         10  WS-TS-DAY               PIC 9(02).
011200         10  WS-TS-HOUR              PIC 9(02).
011300         10  WS-TS-MIN               PIC 9(02).
011400         10  WS-TS-SEC               PIC 9(02).
011500
011600 LINKAGE SECTION.
011700 COPY FDTIMWC.
011800
011900 PROCEDURE DIVISION USING WS-TIME-REQUEST.
012000******************************************************************
012100* STEUERUNGS-SECTION -- DISPATCH ON TM-FUNCTION
012200******************************************************************
012300 A100-STEUERUNG SECTION.
012400 A100-00.
012500     EVALUATE TRUE
012600         WHEN TM-FN-DIFF
012700             PERFORM B100-CALC-DIFF
012800         WHEN TM-FN-WEEKEND
012900             PERFORM B200-CALC-WEEKEND
013000         WHEN TM-FN-OVERLAP
013100             PERFORM B300-CALC-OVERLAP
013200         WHEN OTHER
013300             DISPLAY D-MODUL " - UNKNOWN FUNCTION " TM-FUNCTION
013400     END-EVALUATE
013500
013600     GOBACK
013700     .
013800 A100-99.
013900     EXIT.
014000
014100******************************************************************
014200* DIFF -- TM-TS2 MINUS TM-TS1, SIGNED
014300******************************************************************
014400 B100-CALC-DIFF SECTION.
014500 B100-00.
014600     MOVE TM-TS1 TO WS-TS-NUM
014700     PERFORM C100-CALC-TOTAL-MINUTES
014800     MOVE C9-TOTMIN-1 TO C9-TOTMIN-1
014900
015000     MOVE TM-TS1 TO WS-TS-NUM
015100     PERFORM C100-CALC-TOTAL-MINUTES
015200     MOVE C9-TOTMIN-1 TO C9-TOTMIN-3
015300     MOVE TM-TS2 TO WS-TS-NUM
015400     PERFORM C100-CALC-TOTAL-MINUTES
015500     MOVE C9-TOTMIN-1 TO C9-TOTMIN-4
015600
015700     COMPUTE TM-DIFF-MINUTES = C9-TOTMIN-4 - C9-TOTMIN-3
015800     COMPUTE TM-DIFF-HOURS ROUNDED =
015900             TM-DIFF-MINUTES / 60
016000     DIVIDE TM-DIFF-MINUTES BY 1440
016100             GIVING TM-DIFF-DAYS REMAINDER C9-REMAIN
016200
016300     IF TM-DIFF-MINUTES < ZERO
016400         MOVE TM-DIFF-MINUTES TO WS-DIFFMIN-TRACE-WORK
016500         DISPLAY D-MODUL " - NEGATIVE DIFF, MINUTES "
016600                 WS-DIFFMIN-TRACE-EDIT
016700     END-IF
016800     .
016900 B100-99.
017000     EXIT.
017100
017200******************************************************************
017300* WKND -- IS TM-TS1'S DATE A SATURDAY OR SUNDAY
017400******************************************************************
017500 B200-CALC-WEEKEND SECTION.
017600 B200-00.
017700     MOVE TM-TS1 TO WS-TS-NUM
017800     PERFORM C200-CALC-JDN
017900
018000     DIVIDE C9-JDN BY 7 GIVING C9-TERM-D REMAINDER C9-DOW
018100     IF C9-DOW = 5 OR C9-DOW = 6
018200         SET TM-IS-WEEKEND TO TRUE
018300     ELSE
018400         SET TM-NOT-WEEKEND TO TRUE
018500     END-IF
018600     .
018700 B200-99.
018800     EXIT.
018900
019000******************************************************************
019100* OVLP -- OVERLAP OF [TS1,TS2] WITH [TS3,TS4] IN MINUTES
019200******************************************************************
019300 B300-CALC-OVERLAP SECTION.
019400 B300-00.
019500     MOVE TM-TS1 TO WS-TS-NUM
019600     PERFORM C100-CALC-TOTAL-MINUTES
019700     MOVE C9-TOTMIN-1 TO C9-TOTMIN-1
019800
019900     MOVE TM-TS1 TO WS-TS-NUM
020000     PERFORM C100-CALC-TOTAL-MINUTES
020100     MOVE C9-TOTMIN-1 TO C9-TOTMIN-1
020200     MOVE TM-TS2 TO WS-TS-NUM
020300     PERFORM C100-CALC-TOTAL-MINUTES
020400     MOVE C9-TOTMIN-1 TO C9-TOTMIN-2
020500     MOVE TM-TS3 TO WS-TS-NUM
020600     PERFORM C100-CALC-TOTAL-MINUTES
020700     MOVE C9-TOTMIN-1 TO C9-TOTMIN-3
020800     MOVE TM-TS4 TO WS-TS-NUM
020900     PERFORM C100-CALC-TOTAL-MINUTES
021000     MOVE C9-TOTMIN-1 TO C9-TOTMIN-4
021100
021200     IF C9-TOTMIN-2 < C9-TOTMIN-4
021300         MOVE C9-TOTMIN-2 TO C9-MIN-END
021400     ELSE
021500         MOVE C9-TOTMIN-4 TO C9-MIN-END
021600     END-IF
021700
021800     IF C9-TOTMIN-1 > C9-TOTMIN-3
021900         MOVE C9-TOTMIN-1 TO C9-MAX-START
022000     ELSE
022100         MOVE C9-TOTMIN-3 TO C9-MAX-START
022200     END-IF
022300
022400     COMPUTE TM-OVERLAP-MINUTES = C9-MIN-END - C9-MAX-START
022500
022600     IF TM-OVERLAP-MINUTES NOT GREATER THAN ZERO
022700         MOVE TM-OVERLAP-MINUTES TO WS-OVLPMIN-TRACE-WORK
022800         DISPLAY D-MODUL " - NO OVERLAP, MINUTES "
022900                 WS-OVLPMIN-TRACE-EDIT
023000     END-IF
023100     .
023200 B300-99.
023300     EXIT.
023400
023500******************************************************************
023600* TOTAL MINUTES SINCE A FIXED EPOCH -- JULIAN DAY NUMBER * 1440
023700* PLUS MINUTE-OF-DAY.  WORKS FROM WS-TS-WORK, RESULT IN
023800* C9-TOTMIN-1.
023900******************************************************************
024000 C100-CALC-TOTAL-MINUTES SECTION.
024100 C100-00.
024200     PERFORM C200-CALC-JDN
024300     COMPUTE C9-TOTMIN-1 =
024400             (C9-JDN * 1440) + (WS-TS-HOUR * 60) + WS-TS-MIN
024500     .
024600 C100-99.
024700     EXIT.
024800
024900******************************************************************
025000* FLIEGEL-VAN FLANDERN JULIAN DAY NUMBER FOR WS-TS-WORK'S DATE
025100******************************************************************
025200 C200-CALC-JDN SECTION.
025300 C200-00.
025400     DIVIDE 14 - WS-TS-MONTH BY 12 GIVING C9-TERM-A
025500     COMPUTE C9-ADJ-YEAR = WS-TS-YEAR + 4800 - C9-TERM-A
025600     COMPUTE C9-ADJ-MONTH = WS-TS-MONTH + (12 * C9-TERM-A) - 3
025700
025800     DIVIDE (153 * C9-ADJ-MONTH) + 2 BY 5 GIVING C9-TERM-B
025900     DIVIDE C9-ADJ-YEAR BY 4 GIVING C9-TERM-C
026000     DIVIDE C9-ADJ-YEAR BY 100 GIVING C9-TERM-D
026100
026200     COMPUTE C9-JDN =
026300             WS-TS-DAY + C9-TERM-B + (365 * C9-ADJ-YEAR)
026400             + C9-TERM-C - C9-TERM-D + (C9-ADJ-YEAR / 400)
026500             - 32045
026600     .
026700 C200-99.
026800     EXIT.
026900
