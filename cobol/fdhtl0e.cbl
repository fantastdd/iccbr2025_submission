000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDHTL00M.
000400 AUTHOR.          R. G. MASTERS.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1994-06-22.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDHTL00M
001200* LAST CHANGE  :: 2000-10-19
001300* VERSION      :: C.00.00
001400* DESCRIPTION  :: EVALUATES RULES R22-R24 -- HOTEL/FLIGHT CITY AND TIMING
001500*              :: CONFLICTS, HOTEL/TAXI CHECK-IN-OUT DATES, AND SAME-ROUTE
001600*              :: TRANSPORT OVERLAPS.
001700* TICKET       :: FD-116
001800*
001900* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
002000*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002100*------------------------------------------------------------------*
002200* VERS    | DATE       | BY  | DESCRIPTION                         *
002300*---------|------------|-----|-------------------------------------*
002400* A.00.00| 1994-06-22 | RGM | SPLIT OUT OF FDMAIN0M - SEE FD-091   *
002500* A.01.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002600* A.02.00| 1998-12-21 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
002700* B.00.00| 1999-08-09 | DWK | ADDED R24 FUEL PRICE CHECK - FD-116  *
002800* B.01.00| 1999-11-30 | DWK | FIX: R22 FALSE HIT ON LAST EVENT OF DAY*
002900* C.00.00| 2000-10-19 | NPR | R22-R24 REWRITTEN TO THE HOTEL/FLIGHT/*
003000*        |            |     |     TAXI CATALOGUE - FD-141          *
003100*------------------------------------------------------------------*
003200*
003300* PROGRAM DESCRIPTION
003400* -------------------
003500*
003600* R22A - FLIGHT ARRIVAL IMMEDIATELY FOLLOWED BY A HOTEL CHECK-IN
003700*        IN A DIFFERENT CITY, WITH NO LATER FLIGHT OR RAILWAY
003800*        ARRIVAL AT THE HOTEL CITY EXPLAINING THE MOVE.
003900* R22B - HOTEL CHECK-IN IN THE ARRIVAL CITY IS LESS THAN 1 HOUR
004000*        (TOO SOON) OR MORE THAN 8 HOURS, 12 IF THE FLIGHT
004100*        LANDED BEFORE 0700 AND CHECK-IN IS AT OR AFTER 1400,
004200*        (TOO LATE) AFTER THE LANDING, WITH NOTHING ELSE
004300*        BETWEEN THE TWO FOR THE TOO-LATE CASE.
004400* R22C - HOTEL CHECKOUT LATER THAN TWO HOURS BEFORE A SAME-DAY
004500*        SAME-CITY FLIGHT DEPARTURE.
004600* R22D - A FLIGHT LEG CUTS ACROSS A HOTEL STAY -- DEPARTS OR
004700*        ARRIVES ELSEWHERE DURING THE STAY, OR TOO CLOSE
004800*        EITHER SIDE OF IT, FOR THE STAY TO MAKE SENSE.
004900* R23  - A TAXI TO OR FROM THE HOTEL'S CITY LANDS ON A DIFFERENT
005000*        CALENDAR DATE THAN THE CHECK-IN OR CHECK-OUT IT OUGHT
005100*        TO MATCH.
005200* R24  - TWO TRANSPORT LEGS ON THE SAME CITY PAIR OVERLAP IN
005300*        TIME, OTHER THAN A SHORT TAXI TRANSFER TO OR FROM AN
005400*        AIRPORT OR STATION.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     UPSI-0 IS WS-SHOW-VERSION-SW
006200         ON STATUS IS SHOW-VERSION-AND-STOP
006300     C01 IS TOP-OF-FORM
006400     CLASS VALID-CITY-CHAR IS
006500                      "0123456789"
006600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                      " .,-/".
006800
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100*--------------------------------------------------------------------*
007200* COMP-FELDER
007300*--------------------------------------------------------------------*
007400 01          COMP-FELDER.
007500     05      C4-I                PIC S9(04) COMP.
007600     05      C4-J                PIC S9(04) COMP.
007700     05      C4-K                PIC S9(04) COMP.
007800     05      C4-EFF-IDX          PIC S9(04) COMP.
007900     05      C4-NEXT-IDX         PIC S9(04) COMP.
008000     05      C4-FL-IDX           PIC S9(04) COMP.
008100     05      C4-HT-IDX           PIC S9(04) COMP.
008200     05      C4-TX-IDX           PIC S9(04) COMP.
008300     05      C4-OTH-IDX          PIC S9(04) COMP.
008400
008500*--------------------------------------------------------------------*
008600* DISPLAY-FELDER
008700*--------------------------------------------------------------------*
008800 01          DISPLAY-FELDER.
008900     05      D-MODUL             PIC X(08)  VALUE "FDHTL00M".
009000
009100* EFFECTIVE START/END OF THE EVENT CURRENTLY AT C4-EFF-IDX --
009200* EXACT-START/EXACT-END WHEN KNOWN, ELSE THE EARLIEST/LATEST
009300* WINDOW - PER FD-141 EVERY R22-R24 TEST PREFERS THE EXACT TIME
009400 01          WS-EFF-START        PIC 9(14).
009500 01          WS-EFF-END          PIC 9(14).
009600
009700* A HIGH VALUE USED TO SEED THE 'EARLIEST FOLLOWING EVENT' SEARCH
009800 01          WS-HIGH-TS          PIC 9(14) VALUE 99999999999999.
009900
010000* THE TWO EVENTS UNDER COMPARISON, HOLDING FIELDS - R22B/C/D/R24
010100 01          WS-A-START          PIC 9(14).
010200 01          WS-A-END            PIC 9(14).
010300 01          WS-B-START          PIC 9(14).
010400 01          WS-B-END            PIC 9(14).
010500 01          WS-NEXT-START       PIC 9(14).
010600
010700* TIMESTAMP BROKEN OUT FOR THE DATE AND HOUR PORTIONS - R22B/R23
010800 01          WS-TS-A-NUM         PIC 9(14).
010900 01          WS-TS-A-PARTS REDEFINES WS-TS-A-NUM.
011000     05      WS-TS-A-DATE        PIC 9(08).
011100     05      WS-TS-A-TIME        PIC 9(06).
011200 01          WS-TS-A-TIME-PARTS REDEFINES WS-TS-A-TIME.
011300     05      WS-TS-A-HH          PIC 99.
011400     05      WS-TS-A-MMSS        PIC 9(04).
011500 01          WS-TS-B-NUM         PIC 9(14).
011600 01          WS-TS-B-PARTS REDEFINES WS-TS-B-NUM.
011700     05      WS-TS-B-DATE        PIC 9(08).
011800     05      WS-TS-B-TIME        PIC 9(06).
011900 01          WS-TS-B-TIME-PARTS REDEFINES WS-TS-B-TIME.
012000     05      WS-TS-B-HH          PIC 99.
012100     05      WS-TS-B-MMSS        PIC 9(04).
012200
012300* GAP/OVERLAP MINUTES AND DAYS, SIGNED - R22/R23/R24
012400 01          WS-GAP-MIN          PIC S9(09).
012500 01          WS-GAP-DAYS         PIC S9(05).
012600 01          WS-GAP-HOURS        PIC S9(07)V99.
012700
012800*--------------------------------------------------------------------*
012900* KONSTANTE-FELDER
013000*--------------------------------------------------------------------*
013100 01          KONSTANTE-FELDER.
013200     05      K-SEV-HIGH          PIC X(06)  VALUE "HIGH  ".
013300     05      K-SEV-MEDIUM        PIC X(06)  VALUE "MEDIUM".
013400     05      K-R22B-LATE-HRS     PIC S9(3)V99 VALUE 8.00.
013500     05      K-R22B-LATE-EXT-HRS PIC S9(3)V99 VALUE 12.00.
013600     05      K-R22B-SOON-HRS     PIC S9(3)V99 VALUE 1.00.
013700     05      K-R22C-BUFFER-MIN   PIC S9(5)    VALUE 120.
013800     05      K-R22D-BUFFER-MIN   PIC S9(5)    VALUE 180.
013900     05      K-R24-TRANSFER-MIN  PIC S9(5)    VALUE 90.
014000
014100*----------------------------------------------------------------*
014200* SCHALTER
014300*----------------------------------------------------------------*
014400 01          SCHALTER.
014500     05      WS-ALERT-ADDED-SW   PIC X(01)  VALUE "N".
014600         88  WS-ALERT-ADDED                VALUE "Y".
014700     05      WS-FOUND-SW         PIC X(01)  VALUE "N".
014800         88  WS-FOUND                      VALUE "Y".
014900
015000 COPY FDTIMWC.
015100
015200 LINKAGE SECTION.
015300 COPY FDEVTTC.
015400 COPY FDPRMSC.
015500 COPY FDCTYDT.
015600
015700 PROCEDURE DIVISION USING WS-USER-EVENT-AREA, WS-CURRENT-USRLOC,
015800         WS-POLICY-PARMS, WS-CTYDIST-AREA, WS-RULE-OUTPUT-AREA.
015900******************************************************************
016000* STEUERUNGS-SECTION
016100******************************************************************
016200 A100-STEUERUNG SECTION.
016300 A100-00.
016400     MOVE ZERO TO RO-ALERT-COUNT
016500     IF UE-EVENT-COUNT GREATER THAN ZERO
016600         PERFORM B100-ONE-EVENT
016700             VARYING C4-I FROM 1 BY 1
016800             UNTIL C4-I GREATER THAN UE-EVENT-COUNT
016900     END-IF
017000     GOBACK
017100     .
017200 A100-99.
017300     EXIT.
017400
017500 B100-ONE-EVENT SECTION.
017600 B100-00.
017700     IF UE-EVENT-TYPE (C4-I) = "FL"
017800         PERFORM R2200-R22A-CITY-MISMATCH
017900     END-IF
018000     IF C4-I LESS THAN UE-EVENT-COUNT
018100         PERFORM B110-ONE-TRAILING-PAIR
018200             VARYING C4-J FROM C4-I BY 1
018300             UNTIL C4-J GREATER THAN OR EQUAL UE-EVENT-COUNT
018400     END-IF
018500     .
018600 B100-99.
018700     EXIT.
018800
018900 B110-ONE-TRAILING-PAIR SECTION.
019000 B110-00.
019100     ADD 1 TO C4-J
019200     PERFORM R2210-R22B-TIME-GAP
019300     PERFORM R2220-R22C-CHECKOUT-DEPARTURE
019400     PERFORM R2230-R22D-TEMPORAL-CONFLICT
019500     PERFORM R2300-R23-TAXI-CHECKIN-OUT
019600     PERFORM R2400-R24-SAME-ROUTE-TIME
019700     SUBTRACT 1 FROM C4-J
019800     .
019900 B110-99.
020000     EXIT.
020100
020200******************************************************************
020300* GET THE EFFECTIVE START/END OF THE EVENT AT C4-EFF-IDX --
020400* EXACT-START/EXACT-END WHEN RECORDED, ELSE THE EARLIEST-START/
020500* LATEST-END WINDOW.  CALLER SETS C4-EFF-IDX AND READS BACK
020600* WS-EFF-START/WS-EFF-END.
020700******************************************************************
020800 R2099-GET-EFF-TIMES SECTION.
020900 R2099-00.
021000     IF UE-EXACT-START (C4-EFF-IDX) NOT = ZERO
021100         MOVE UE-EXACT-START (C4-EFF-IDX) TO WS-EFF-START
021200     ELSE
021300         MOVE UE-EARLIEST-START (C4-EFF-IDX) TO WS-EFF-START
021400     END-IF
021500     IF UE-EXACT-END (C4-EFF-IDX) NOT = ZERO
021600         MOVE UE-EXACT-END (C4-EFF-IDX) TO WS-EFF-END
021700     ELSE
021800         MOVE UE-LATEST-END (C4-EFF-IDX) TO WS-EFF-END
021900     END-IF
022000     .
022100 R2099-99.
022200     EXIT.
022300
022400******************************************************************
022500* R22A - THIS FLIGHT (C4-I) LANDS, AND THE VERY NEXT LOCATION
022600* EVENT ON THE USER'S TIMELINE IS A HOTEL CHECK-IN IN A
022700* DIFFERENT CITY, WITH NO LATER FLIGHT/RAILWAY ARRIVAL AT THE
022800* HOTEL CITY TO EXPLAIN THE MOVE - FD-141
022900******************************************************************
023000 R2200-R22A-CITY-MISMATCH SECTION.
023100 R2200-00.
023200     MOVE C4-I TO C4-EFF-IDX
023300     PERFORM R2099-GET-EFF-TIMES
023400     MOVE WS-EFF-END TO WS-A-END
023500
023600     MOVE ZERO TO C4-NEXT-IDX
023700     MOVE WS-HIGH-TS TO WS-NEXT-START
023800     PERFORM R2201-SCAN-NEXT-LOC
023900         VARYING C4-K FROM 1 BY 1
024000         UNTIL C4-K GREATER THAN UE-EVENT-COUNT
024100     IF C4-NEXT-IDX = ZERO
024200         GO TO R2200-99
024300     END-IF
024400     IF UE-EVENT-TYPE (C4-NEXT-IDX) NOT = "HT"
024500         GO TO R2200-99
024600     END-IF
024700     IF UE-LOC-CITY (C4-NEXT-IDX) = UE-TO-CITY (C4-I)
024800         GO TO R2200-99
024900     END-IF
025000
025100     SET WS-FOUND TO FALSE
025200     PERFORM R2202-SCAN-JUSTIFY-ARRIVAL
025300         VARYING C4-K FROM 1 BY 1
025400         UNTIL C4-K GREATER THAN UE-EVENT-COUNT
025500     IF WS-FOUND
025600         GO TO R2200-99
025700     END-IF
025800
025900     MOVE "DIFF"         TO TM-FUNCTION
026000     MOVE WS-A-END       TO TM-TS1
026100     MOVE WS-NEXT-START  TO TM-TS2
026200     CALL "FDTIM00M" USING WS-TIME-REQUEST
026300     DISPLAY D-MODUL " - R22A GAP HOURS " TM-DIFF-HOURS
026400
026500     PERFORM C900-ADD-ALERT
026600     IF WS-ALERT-ADDED
026700         MOVE "FLIGHT ARRIVAL FOLLOWED BY A HOTEL CHECK-IN IN"
026800             TO RO-ALERT-TEXT (RO-IDX)
026900         MOVE " A DIFFERENT CITY, UNEXPLAINED"
027000             TO RO-ALERT-TEXT (RO-IDX) (47:30)
027100         MOVE "R22A FD-FLIGHT-HOTEL-CITY-MISMATCH"
027200             TO RO-RULE-ID (RO-IDX)
027300         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
027400         MOVE UE-EVENT-ID (C4-NEXT-IDX) TO RO-RELATED-EVENT-ID (RO-IDX)
027500         MOVE TM-DIFF-HOURS TO RO-MEASURE-1 (RO-IDX)
027600     END-IF
027700     .
027800 R2200-99.
027900     EXIT.
028000
028100 R2201-SCAN-NEXT-LOC SECTION.
028200 R2201-00.
028300     IF C4-K = C4-I
028400         GO TO R2201-99
028500     END-IF
028600     IF UE-EVENT-TYPE (C4-K) NOT = "FL" AND
028700        UE-EVENT-TYPE (C4-K) NOT = "RW" AND
028800        UE-EVENT-TYPE (C4-K) NOT = "HT"
028900         GO TO R2201-99
029000     END-IF
029100     MOVE C4-K TO C4-EFF-IDX
029200     PERFORM R2099-GET-EFF-TIMES
029300     IF WS-EFF-START GREATER THAN WS-A-END AND
029400        WS-EFF-START LESS THAN WS-NEXT-START
029500         MOVE C4-K TO C4-NEXT-IDX
029600         MOVE WS-EFF-START TO WS-NEXT-START
029700     END-IF
029800     .
029900 R2201-99.
030000     EXIT.
030100
030200 R2202-SCAN-JUSTIFY-ARRIVAL SECTION.
030300 R2202-00.
030400     IF UE-EVENT-TYPE (C4-K) NOT = "FL" AND
030500        UE-EVENT-TYPE (C4-K) NOT = "RW"
030600         GO TO R2202-99
030700     END-IF
030800     IF UE-TO-CITY (C4-K) NOT = UE-LOC-CITY (C4-NEXT-IDX)
030900         GO TO R2202-99
031000     END-IF
031100     MOVE C4-K TO C4-EFF-IDX
031200     PERFORM R2099-GET-EFF-TIMES
031300     IF WS-EFF-END GREATER THAN WS-A-END AND
031400        WS-EFF-END NOT GREATER THAN WS-NEXT-START
031500         SET WS-FOUND TO TRUE
031600     END-IF
031700     .
031800 R2202-99.
031900     EXIT.
032000
032100******************************************************************
032200* R22B - HOTEL CHECK-IN IN THE FLIGHT'S ARRIVAL CITY, TOO SOON
032300* (UNDER 1 HOUR) OR TOO LATE (OVER 8 HOURS, 12 IF THE FLIGHT
032400* LANDED BEFORE 0700 AND CHECK-IN IS AT OR AFTER 1400, WITH
032500* NOTHING ELSE BETWEEN THE TWO) - FD-141
032600******************************************************************
032700 R2210-R22B-TIME-GAP SECTION.
032800 R2210-00.
032900     IF UE-EVENT-TYPE (C4-I) = "FL" AND UE-EVENT-TYPE (C4-J) = "HT"
033000         MOVE C4-I TO C4-FL-IDX
033100         MOVE C4-J TO C4-HT-IDX
033200     ELSE
033300         IF UE-EVENT-TYPE (C4-I) = "HT" AND
033400            UE-EVENT-TYPE (C4-J) = "FL"
033500             MOVE C4-J TO C4-FL-IDX
033600             MOVE C4-I TO C4-HT-IDX
033700         ELSE
033800             GO TO R2210-99
033900         END-IF
034000     END-IF
034100     IF UE-TO-CITY (C4-FL-IDX) NOT = UE-LOC-CITY (C4-HT-IDX)
034200         GO TO R2210-99
034300     END-IF
034400
034500     MOVE C4-FL-IDX TO C4-EFF-IDX
034600     PERFORM R2099-GET-EFF-TIMES
034700     MOVE WS-EFF-END TO WS-A-END
034800     MOVE C4-HT-IDX TO C4-EFF-IDX
034900     PERFORM R2099-GET-EFF-TIMES
035000     MOVE WS-EFF-START TO WS-B-START
035100
035200     MOVE "DIFF"   TO TM-FUNCTION
035300     MOVE WS-A-END TO TM-TS1
035400     MOVE WS-B-START TO TM-TS2
035500     CALL "FDTIM00M" USING WS-TIME-REQUEST
035600     IF TM-DIFF-HOURS LESS THAN ZERO OR
035700        TM-DIFF-HOURS NOT LESS THAN 48.00
035800         GO TO R2210-99
035900     END-IF
036000
036100     IF TM-DIFF-HOURS LESS THAN K-R22B-SOON-HRS
036200         PERFORM C900-ADD-ALERT
036300         IF WS-ALERT-ADDED
036400             MOVE "HOTEL CHECK-IN TOO SOON AFTER FLIGHT LANDING"
036500                 TO RO-ALERT-TEXT (RO-IDX)
036600             MOVE "R22B FD-FLIGHT-HOTEL-TIME-GAP"
036700                 TO RO-RULE-ID (RO-IDX)
036800             MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
036900             MOVE UE-EVENT-ID (C4-HT-IDX) TO RO-RELATED-EVENT-ID
037000                 (RO-IDX)
037100             MOVE TM-DIFF-HOURS TO RO-MEASURE-1 (RO-IDX)
037200         END-IF
037300         GO TO R2210-99
037400     END-IF
037500
037600     MOVE C4-FL-IDX TO C4-EFF-IDX
037700     MOVE K-R22B-LATE-HRS TO WS-GAP-HOURS
037800     MOVE WS-A-END TO WS-TS-A-NUM
037900     MOVE WS-B-START TO WS-TS-B-NUM
038000     IF WS-TS-A-HH LESS THAN 07 AND WS-TS-B-HH NOT LESS THAN 14
038100         MOVE K-R22B-LATE-EXT-HRS TO WS-GAP-HOURS
038200     END-IF
038300     IF TM-DIFF-HOURS NOT GREATER THAN WS-GAP-HOURS
038400         GO TO R2210-99
038500     END-IF
038600
038700     SET WS-FOUND TO FALSE
038800     PERFORM R2211-SCAN-BETWEEN
038900         VARYING C4-K FROM 1 BY 1
039000         UNTIL C4-K GREATER THAN UE-EVENT-COUNT
039100     IF WS-FOUND
039200         GO TO R2210-99
039300     END-IF
039400
039500     PERFORM C900-ADD-ALERT
039600     IF WS-ALERT-ADDED
039700         MOVE "HOTEL CHECK-IN TOO LONG AFTER FLIGHT LANDING"
039800             TO RO-ALERT-TEXT (RO-IDX)
039900         MOVE "R22B FD-FLIGHT-HOTEL-TIME-GAP"
040000             TO RO-RULE-ID (RO-IDX)
040100         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
040200         MOVE UE-EVENT-ID (C4-HT-IDX) TO RO-RELATED-EVENT-ID (RO-IDX)
040300         MOVE TM-DIFF-HOURS TO RO-MEASURE-1 (RO-IDX)
040400     END-IF
040500     .
040600 R2210-99.
040700     EXIT.
040800
040900 R2211-SCAN-BETWEEN SECTION.
041000 R2211-00.
041100     IF C4-K = C4-FL-IDX OR C4-K = C4-HT-IDX
041200         GO TO R2211-99
041300     END-IF
041400     MOVE C4-K TO C4-EFF-IDX
041500     PERFORM R2099-GET-EFF-TIMES
041600     IF WS-EFF-START GREATER THAN WS-A-END AND
041700        WS-EFF-START LESS THAN WS-B-START
041800         SET WS-FOUND TO TRUE
041900     END-IF
042000     .
042100 R2211-99.
042200     EXIT.
042300
042400******************************************************************
042500* R22C - HOTEL CHECKOUT LATER THAN 2 HOURS BEFORE A SAME-DAY,
042600* SAME-CITY FLIGHT DEPARTURE - FD-141
042700******************************************************************
042800 R2220-R22C-CHECKOUT-DEPARTURE SECTION.
042900 R2220-00.
043000     IF UE-EVENT-TYPE (C4-I) = "HT" AND UE-EVENT-TYPE (C4-J) = "FL"
043100         MOVE C4-I TO C4-HT-IDX
043200         MOVE C4-J TO C4-FL-IDX
043300     ELSE
043400         IF UE-EVENT-TYPE (C4-I) = "FL" AND
043500            UE-EVENT-TYPE (C4-J) = "HT"
043600             MOVE C4-J TO C4-HT-IDX
043700             MOVE C4-I TO C4-FL-IDX
043800         ELSE
043900             GO TO R2220-99
044000         END-IF
044100     END-IF
044200     IF UE-FROM-CITY (C4-FL-IDX) NOT = UE-LOC-CITY (C4-HT-IDX)
044300         GO TO R2220-99
044400     END-IF
044500
044600     MOVE C4-HT-IDX TO C4-EFF-IDX
044700     PERFORM R2099-GET-EFF-TIMES
044800     MOVE WS-EFF-END TO WS-A-END
044900     MOVE C4-FL-IDX TO C4-EFF-IDX
045000     PERFORM R2099-GET-EFF-TIMES
045100     MOVE WS-EFF-START TO WS-B-START
045200
045300     MOVE WS-A-END TO WS-TS-A-NUM
045400     MOVE WS-B-START TO WS-TS-B-NUM
045500     IF WS-TS-A-DATE NOT = WS-TS-B-DATE
045600         GO TO R2220-99
045700     END-IF
045800
045900     MOVE "DIFF"     TO TM-FUNCTION
046000     MOVE WS-A-END   TO TM-TS1
046100     MOVE WS-B-START TO TM-TS2
046200     CALL "FDTIM00M" USING WS-TIME-REQUEST
046300     IF TM-DIFF-MINUTES NOT LESS THAN K-R22C-BUFFER-MIN
046400         GO TO R2220-99
046500     END-IF
046600
046700     COMPUTE WS-GAP-MIN = K-R22C-BUFFER-MIN - TM-DIFF-MINUTES
046800     PERFORM C900-ADD-ALERT
046900     IF WS-ALERT-ADDED
047000         MOVE "HOTEL CHECKOUT LEAVES LESS THAN 2 HOURS FOR THE"
047100             TO RO-ALERT-TEXT (RO-IDX)
047200         MOVE " SAME-CITY FLIGHT DEPARTURE"
047300             TO RO-ALERT-TEXT (RO-IDX) (48:27)
047400         MOVE "R22C FD-HOTEL-CHECKOUT-MISSED-FLIGHT"
047500             TO RO-RULE-ID (RO-IDX)
047600         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
047700         MOVE UE-EVENT-ID (C4-FL-IDX) TO RO-RELATED-EVENT-ID (RO-IDX)
047800         MOVE WS-GAP-MIN TO RO-MEASURE-1 (RO-IDX)
047900     END-IF
048000     .
048100 R2220-99.
048200     EXIT.
048300
048400******************************************************************
048500* R22D - A FLIGHT LEG CUTS ACROSS A HOTEL STAY -- DEPARTING OR
048600* ARRIVING ELSEWHERE DURING THE STAY, OR TOO CLOSE EITHER SIDE
048700* OF IT FOR THE STAY TO MAKE SENSE - FD-141
048800******************************************************************
048900 R2230-R22D-TEMPORAL-CONFLICT SECTION.
049000 R2230-00.
049100     IF UE-EVENT-TYPE (C4-I) = "HT" AND UE-EVENT-TYPE (C4-J) = "FL"
049200         MOVE C4-I TO C4-HT-IDX
049300         MOVE C4-J TO C4-FL-IDX
049400     ELSE
049500         IF UE-EVENT-TYPE (C4-I) = "FL" AND
049600            UE-EVENT-TYPE (C4-J) = "HT"
049700             MOVE C4-J TO C4-HT-IDX
049800             MOVE C4-I TO C4-FL-IDX
049900         ELSE
050000             GO TO R2230-99
050100         END-IF
050200     END-IF
050300
050400     MOVE C4-HT-IDX TO C4-EFF-IDX
050500     PERFORM R2099-GET-EFF-TIMES
050600     MOVE WS-EFF-START TO WS-A-START
050700     MOVE WS-EFF-END   TO WS-A-END
050800     MOVE C4-FL-IDX TO C4-EFF-IDX
050900     PERFORM R2099-GET-EFF-TIMES
051000     MOVE WS-EFF-START TO WS-B-START
051100     MOVE WS-EFF-END   TO WS-B-END
051200
051300* CONDITION 1 - FLIGHT DEPARTS ELSEWHERE DURING THE STAY, WITH
051400* MORE THAN TWO HOURS LEFT ON THE STAY AFTER IT LEAVES
051500     IF UE-FROM-CITY (C4-FL-IDX) NOT = UE-LOC-CITY (C4-HT-IDX) AND
051600        WS-B-START GREATER THAN WS-A-START AND
051700        WS-B-START LESS THAN WS-A-END
051800         MOVE "DIFF" TO TM-FUNCTION
051900         MOVE WS-A-START TO TM-TS1
052000         MOVE WS-B-START TO TM-TS2
052100         CALL "FDTIM00M" USING WS-TIME-REQUEST
052200         IF TM-DIFF-MINUTES GREATER THAN K-R22C-BUFFER-MIN
052300             PERFORM C910-ADD-22D-ALERT
052400         END-IF
052500     END-IF
052600
052700* CONDITION 2 - FLIGHT ARRIVES ELSEWHERE DURING THE STAY, WITH
052800* MORE THAN TWO HOURS OF THE STAY STILL TO RUN AFTER IT LANDS
052900     IF UE-TO-CITY (C4-FL-IDX) NOT = UE-LOC-CITY (C4-HT-IDX) AND
053000        WS-B-END GREATER THAN WS-A-START AND
053100        WS-B-END LESS THAN WS-A-END
053200         MOVE "DIFF" TO TM-FUNCTION
053300         MOVE WS-B-END TO TM-TS1
053400         MOVE WS-A-END TO TM-TS2
053500         CALL "FDTIM00M" USING WS-TIME-REQUEST
053600         IF TM-DIFF-MINUTES GREATER THAN K-R22C-BUFFER-MIN
053700             PERFORM C910-ADD-22D-ALERT
053800         END-IF
053900     END-IF
054000
054100* CONDITION 3 - FLIGHT ARRIVES ELSEWHERE LESS THAN 3 HOURS
054200* BEFORE THE STAY'S CHECK-IN
054300     IF UE-TO-CITY (C4-FL-IDX) NOT = UE-LOC-CITY (C4-HT-IDX)
054400         MOVE "DIFF" TO TM-FUNCTION
054500         MOVE WS-B-END TO TM-TS1
054600         MOVE WS-A-START TO TM-TS2
054700         CALL "FDTIM00M" USING WS-TIME-REQUEST
054800         IF TM-DIFF-MINUTES GREATER THAN ZERO AND
054900            TM-DIFF-MINUTES LESS THAN K-R22D-BUFFER-MIN
055000             PERFORM C910-ADD-22D-ALERT
055100         END-IF
055200     END-IF
055300
055400* CONDITION 4 - FLIGHT DEPARTS ELSEWHERE LESS THAN 3 HOURS
055500* AFTER THE STAY'S CHECKOUT
055600     IF UE-FROM-CITY (C4-FL-IDX) NOT = UE-LOC-CITY (C4-HT-IDX)
055700         MOVE "DIFF" TO TM-FUNCTION
055800         MOVE WS-A-END TO TM-TS1
055900         MOVE WS-B-START TO TM-TS2
056000         CALL "FDTIM00M" USING WS-TIME-REQUEST
056100         IF TM-DIFF-MINUTES GREATER THAN ZERO AND
056200            TM-DIFF-MINUTES LESS THAN K-R22D-BUFFER-MIN
056300             PERFORM C910-ADD-22D-ALERT
056400         END-IF
056500     END-IF
056600     .
056700 R2230-99.
056800     EXIT.
056900
057000 C910-ADD-22D-ALERT SECTION.
057100 C910-00.
057200     PERFORM C900-ADD-ALERT
057300     IF WS-ALERT-ADDED
057400         MOVE "FLIGHT LEG CONFLICTS WITH THE HOTEL STAY IN TIME"
057500             TO RO-ALERT-TEXT (RO-IDX)
057600         MOVE "R22D FD-HOTEL-FLIGHT-TEMPORAL-CONFLICT"
057700             TO RO-RULE-ID (RO-IDX)
057800         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
057900         MOVE UE-EVENT-ID (C4-FL-IDX) TO RO-RELATED-EVENT-ID (RO-IDX)
058000         MOVE TM-DIFF-MINUTES TO RO-MEASURE-1 (RO-IDX)
058100     END-IF
058200     .
058300 C910-99.
058400     EXIT.
058500
058600******************************************************************
058700* R23 - A TAXI TO OR FROM THE HOTEL'S CITY LANDS ON A DIFFERENT
058800* CALENDAR DATE THAN THE CHECK-IN OR CHECK-OUT IT OUGHT TO
058900* MATCH.  AN ARRIVAL BEFORE 0200 COUNTS AGAINST THE PRIOR DAY
059000* - FD-141
059100******************************************************************
059200 R2300-R23-TAXI-CHECKIN-OUT SECTION.
059300 R2300-00.
059400     IF UE-EVENT-TYPE (C4-I) = "HT" AND UE-EVENT-TYPE (C4-J) = "TX"
059500         MOVE C4-I TO C4-HT-IDX
059600         MOVE C4-J TO C4-TX-IDX
059700     ELSE
059800         IF UE-EVENT-TYPE (C4-I) = "TX" AND
059900            UE-EVENT-TYPE (C4-J) = "HT"
060000             MOVE C4-J TO C4-HT-IDX
060100             MOVE C4-I TO C4-TX-IDX
060200         ELSE
060300             GO TO R2300-99
060400         END-IF
060500     END-IF
060600
060700     MOVE C4-HT-IDX TO C4-EFF-IDX
060800     PERFORM R2099-GET-EFF-TIMES
060900     MOVE WS-EFF-START TO WS-A-START
061000     MOVE WS-EFF-END   TO WS-A-END
061100     MOVE C4-TX-IDX TO C4-EFF-IDX
061200     PERFORM R2099-GET-EFF-TIMES
061300     MOVE WS-EFF-START TO WS-B-START
061400     MOVE WS-EFF-END   TO WS-B-END
061500
061600* ARRIVAL CHECK - TAXI DESTINATION CITY VS HOTEL CHECK-IN DATE
061700     IF UE-TO-CITY (C4-TX-IDX) = UE-LOC-CITY (C4-HT-IDX)
061800         MOVE "DIFF" TO TM-FUNCTION
061900         MOVE WS-B-END TO TM-TS1
062000         MOVE WS-A-START TO TM-TS2
062100         CALL "FDTIM00M" USING WS-TIME-REQUEST
062200         MOVE TM-DIFF-DAYS TO WS-GAP-DAYS
062300         MOVE WS-B-END TO WS-TS-B-NUM
062400         IF WS-TS-B-HH LESS THAN 02
062500             ADD 1 TO WS-GAP-DAYS
062600         END-IF
062700         IF WS-GAP-DAYS NOT = ZERO
062800             PERFORM C920-ADD-23-ALERT
062900         END-IF
063000     END-IF
063100
063200* DEPARTURE CHECK - TAXI ORIGIN CITY VS HOTEL CHECKOUT DATE,
063300* NO LATE-NIGHT ADJUSTMENT
063400     IF UE-FROM-CITY (C4-TX-IDX) = UE-LOC-CITY (C4-HT-IDX)
063500         MOVE "DIFF" TO TM-FUNCTION
063600         MOVE WS-A-END TO TM-TS1
063700         MOVE WS-B-START TO TM-TS2
063800         CALL "FDTIM00M" USING WS-TIME-REQUEST
063900         MOVE TM-DIFF-DAYS TO WS-GAP-DAYS
064000         IF WS-GAP-DAYS NOT = ZERO
064100             PERFORM C920-ADD-23-ALERT
064200         END-IF
064300     END-IF
064400     .
064500 R2300-99.
064600     EXIT.
064700
064800 C920-ADD-23-ALERT SECTION.
064900 C920-00.
065000     PERFORM C900-ADD-ALERT
065100     IF WS-ALERT-ADDED
065200         MOVE "TAXI DATE DOES NOT MATCH THE HOTEL CHECK-IN OR"
065300             TO RO-ALERT-TEXT (RO-IDX)
065400         MOVE " CHECK-OUT DATE"
065500             TO RO-ALERT-TEXT (RO-IDX) (47:15)
065600         EVALUATE TRUE
065700             WHEN UE-TO-DETAIL (C4-TX-IDX) = UE-HOTEL-NAME (C4-HT-IDX)
065800                 AND UE-TO-DETAIL (C4-TX-IDX) NOT = SPACES
065900                 MOVE " (HIGH CONFIDENCE)"
066000                     TO RO-ALERT-TEXT (RO-IDX) (62:18)
066100             WHEN UE-FROM-DETAIL (C4-TX-IDX) = UE-HOTEL-NAME (C4-HT-IDX)
066200                 AND UE-FROM-DETAIL (C4-TX-IDX) NOT = SPACES
066300                 MOVE " (HIGH CONFIDENCE)"
066400                     TO RO-ALERT-TEXT (RO-IDX) (62:18)
066500             WHEN OTHER
066600                 MOVE " (MED CONFIDENCE)"
066700                     TO RO-ALERT-TEXT (RO-IDX) (62:18)
066800         END-EVALUATE
066900         MOVE "R23 FD-HOTEL-TAXI-CHECK-IN-OUT"
067000             TO RO-RULE-ID (RO-IDX)
067100         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
067200         MOVE UE-EVENT-ID (C4-TX-IDX) TO RO-RELATED-EVENT-ID (RO-IDX)
067300         MOVE WS-GAP-DAYS TO RO-MEASURE-1 (RO-IDX)
067400     END-IF
067500     .
067600 C920-99.
067700     EXIT.
067800
067900******************************************************************
068000* R24 - TWO TRANSPORT LEGS ON THE SAME CITY PAIR (EITHER
068100* DIRECTION) OVERLAP IN TIME.  A TAXI ENDING 0-90 MINUTES BEFORE
068200* THE OTHER LEG STARTS IS TREATED AS AN AIRPORT/STATION TRANSFER
068300* AND DOES NOT FIRE - FD-141
068400******************************************************************
068500 R2400-R24-SAME-ROUTE-TIME SECTION.
068600 R2400-00.
068700     IF UE-EVENT-TYPE (C4-I) NOT = "TX" AND
068800        UE-EVENT-TYPE (C4-I) NOT = "FL" AND
068900        UE-EVENT-TYPE (C4-I) NOT = "RW"
069000         GO TO R2400-99
069100     END-IF
069200     IF UE-EVENT-TYPE (C4-J) NOT = "TX" AND
069300        UE-EVENT-TYPE (C4-J) NOT = "FL" AND
069400        UE-EVENT-TYPE (C4-J) NOT = "RW"
069500         GO TO R2400-99
069600     END-IF
069700     IF UE-FROM-CITY (C4-I) = SPACES OR UE-TO-CITY (C4-I) = SPACES
069800         OR UE-FROM-CITY (C4-J) = SPACES OR UE-TO-CITY (C4-J) = SPACES
069900         GO TO R2400-99
070000     END-IF
070100
070200     IF NOT ((UE-FROM-CITY (C4-I) = UE-FROM-CITY (C4-J) AND
070300              UE-TO-CITY (C4-I) = UE-TO-CITY (C4-J))
070400         OR  (UE-FROM-CITY (C4-I) = UE-TO-CITY (C4-J) AND
070500              UE-TO-CITY (C4-I) = UE-FROM-CITY (C4-J)))
070600         GO TO R2400-99
070700     END-IF
070800
070900     MOVE C4-I TO C4-EFF-IDX
071000     PERFORM R2099-GET-EFF-TIMES
071100     MOVE WS-EFF-START TO WS-A-START
071200     MOVE WS-EFF-END   TO WS-A-END
071300     MOVE C4-J TO C4-EFF-IDX
071400     PERFORM R2099-GET-EFF-TIMES
071500     MOVE WS-EFF-START TO WS-B-START
071600     MOVE WS-EFF-END   TO WS-B-END
071700
071800     IF WS-A-START GREATER THAN WS-B-END OR
071900        WS-B-START GREATER THAN WS-A-END
072000         GO TO R2400-99
072100     END-IF
072200
072300     MOVE ZERO TO C4-TX-IDX
072400     IF UE-EVENT-TYPE (C4-I) = "TX" AND UE-EVENT-TYPE (C4-J) NOT = "TX"
072500         MOVE C4-I TO C4-TX-IDX
072600         MOVE C4-J TO C4-OTH-IDX
072700     ELSE
072800         IF UE-EVENT-TYPE (C4-J) = "TX" AND
072900            UE-EVENT-TYPE (C4-I) NOT = "TX"
073000             MOVE C4-J TO C4-TX-IDX
073100             MOVE C4-I TO C4-OTH-IDX
073200         END-IF
073300     END-IF
073400     IF C4-TX-IDX NOT = ZERO
073500         MOVE C4-TX-IDX TO C4-EFF-IDX
073600         PERFORM R2099-GET-EFF-TIMES
073700         MOVE WS-EFF-END TO WS-TS-A-NUM
073800         MOVE C4-OTH-IDX TO C4-EFF-IDX
073900         PERFORM R2099-GET-EFF-TIMES
074000         MOVE WS-EFF-START TO WS-TS-B-NUM
074100         MOVE "DIFF" TO TM-FUNCTION
074200         MOVE WS-TS-A-NUM TO TM-TS1
074300         MOVE WS-TS-B-NUM TO TM-TS2
074400         CALL "FDTIM00M" USING WS-TIME-REQUEST
074500         IF TM-DIFF-MINUTES NOT LESS THAN ZERO AND
074600            TM-DIFF-MINUTES NOT GREATER THAN K-R24-TRANSFER-MIN
074700             GO TO R2400-99
074800         END-IF
074900     END-IF
075000
075100     MOVE "OVLP"       TO TM-FUNCTION
075200     MOVE WS-A-START   TO TM-TS1
075300     MOVE WS-A-END     TO TM-TS2
075400     MOVE WS-B-START   TO TM-TS3
075500     MOVE WS-B-END     TO TM-TS4
075600     CALL "FDTIM00M" USING WS-TIME-REQUEST
075700
075800     PERFORM C900-ADD-ALERT
075900     IF WS-ALERT-ADDED
076000         MOVE "TWO TRANSPORT LEGS ON THE SAME ROUTE OVERLAP IN"
076100             TO RO-ALERT-TEXT (RO-IDX)
076200         MOVE " TIME"
076300             TO RO-ALERT-TEXT (RO-IDX) (48:5)
076400         MOVE "R24 FD-MULTI-TRANSPORT-SAME-ROUTE-TIME"
076500             TO RO-RULE-ID (RO-IDX)
076600         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
076700         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
076800         MOVE TM-OVERLAP-MINUTES TO RO-MEASURE-1 (RO-IDX)
076900     END-IF
077000     .
077100 R2400-99.
077200     EXIT.
077300
077400******************************************************************
077500* BUMP THE ALERT COUNT AND POINT RO-IDX AT THE NEW ROW
077600******************************************************************
077700 C900-ADD-ALERT SECTION.
077800 C900-00.
077900     SET WS-ALERT-ADDED TO FALSE
078000     IF RO-ALERT-COUNT GREATER THAN OR EQUAL 300
078100         DISPLAY D-MODUL " - ALERT TABLE FULL, ROW DROPPED"
078200         GO TO C900-99
078300     END-IF
078400
078500     ADD 1 TO RO-ALERT-COUNT
078600     SET RO-IDX TO RO-ALERT-COUNT
078700     MOVE UE-USER-ID (C4-I)     TO RO-USER-ID (RO-IDX)
078800     MOVE UE-USER-NAME (C4-I)   TO RO-USER-NAME (RO-IDX)
078900     MOVE UE-DEPARTMENT (C4-I)  TO RO-DEPARTMENT (RO-IDX)
079000     MOVE UE-EVENT-ID (C4-I)    TO RO-PRIMARY-EVENT-ID (RO-IDX)
079100     MOVE SPACES                 TO RO-RELATED-EVENT-ID (RO-IDX)
079200     MOVE UE-AMOUNT (C4-I)      TO RO-ALERT-AMOUNT (RO-IDX)
079300     MOVE ZERO                   TO RO-MEASURE-1 (RO-IDX)
079400                                    RO-MEASURE-2 (RO-IDX)
079500     SET WS-ALERT-ADDED TO TRUE
079600     .
079700 C900-99.
079800     EXIT.
079900
