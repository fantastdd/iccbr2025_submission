000100*----------------------------------------------------------------*
000200* FDUSRLT  -- IN-MEMORY USER-LOCATION TABLE
000300*----------------------------------------------------------------*
000400* BUILT ONCE BY FDREF00M FROM THE USERLOCS FILE AND PASSED ON
000500* LINKAGE TO FDMAIN0M AND FROM THERE TO EVERY RULE SUBPROGRAM THAT
000600* NEEDS A HOME/WORK LOOKUP.  KEYED BY UL-T-USER-ID -- SEQUENTIAL
000700* SCAN, TABLE IS HEADCOUNT-SIZED SO A BINARY SEARCH WAS NOT WORTH
000800* THE CODE.                                                FD-1002
000900*----------------------------------------------------------------*
001000 01  WS-USRLOC-AREA.
001100     05  WS-USRLOC-COUNT         PIC S9(06) COMP VALUE ZERO.
001200     05  WS-USRLOC-TABLE OCCURS 2000 TIMES
001300                         INDEXED BY UL-IDX.
001400         10  UL-T-USER-ID            PIC X(08).
001500         10  UL-T-HOME-CITY          PIC X(20).
001600         10  UL-T-HOME-LAT           PIC S9(3)V9(4).
001700         10  UL-T-HOME-LON           PIC S9(3)V9(4).
001800         10  UL-T-WORK-CITY          PIC X(20).
001900         10  UL-T-WORK-LAT           PIC S9(3)V9(4).
002000         10  UL-T-WORK-LON           PIC S9(3)V9(4).
002100         10  FILLER                  PIC X(08).
