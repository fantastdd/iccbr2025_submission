000100*----------------------------------------------------------------*
000200* FDTIMWC  -- REQUEST/RESPONSE AREA FOR FDTIM00M (TIME HELPER)
000300*----------------------------------------------------------------*
000400* CALLED BY EVERY RULE SUBPROGRAM TO GET A SIGNED TIME DIFFERENCE,
000500* AN INTERVAL OVERLAP, OR A WEEKEND TEST ON THE 14-DIGIT
000600* YYYYMMDDHHMMSS TIMESTAMPS CARRIED ON THE EVENT RECORD.   FD-1008
000700*----------------------------------------------------------------*
000800 01  WS-TIME-REQUEST.
000900     05  TM-FUNCTION             PIC X(04).
001000         88  TM-FN-DIFF                  VALUE "DIFF".
001100         88  TM-FN-WEEKEND               VALUE "WKND".
001200         88  TM-FN-OVERLAP               VALUE "OVLP".
001300     05  TM-TS1                  PIC 9(14).
001400     05  TM-TS2                  PIC 9(14).
001500     05  TM-TS3                  PIC 9(14).
001600     05  TM-TS4                  PIC 9(14).
001700     05  TM-DIFF-MINUTES         PIC S9(09) COMP.
001800     05  TM-DIFF-HOURS           PIC S9(7)V99.
001900     05  TM-DIFF-DAYS            PIC S9(05) COMP.
002000     05  TM-OVERLAP-MINUTES      PIC S9(09) COMP.
002100     05  TM-WEEKEND-FLAG         PIC X(01).
002200         88  TM-IS-WEEKEND               VALUE "Y".
002300         88  TM-NOT-WEEKEND               VALUE "N".
002400     05  FILLER                  PIC X(10).
