000100*----------------------------------------------------------------*
000200* FDUSRLC  -- EMPLOYEE HOME/WORK LOCATION REFERENCE (USERLOCS)
000300*----------------------------------------------------------------*
000400* ONE ROW PER EMPLOYEE.  LOADED ENTIRELY INTO WS-USRLOC-TABLE (SEE
000500* FDUSRLT) AT START OF RUN BY FDREF00M; LOOKED UP BY USER-ID. FD-1002
000600*----------------------------------------------------------------*
000700 01  FD-USRLOC-REC.
000800     05  UL-USER-ID              PIC X(08).
000900     05  UL-HOME-CITY            PIC X(20).
001000     05  UL-HOME-COORD.
001100         10  UL-HOME-LAT             PIC S9(3)V9(4).
001200         10  UL-HOME-LON             PIC S9(3)V9(4).
001300     05  UL-WORK-CITY            PIC X(20).
001400     05  UL-WORK-COORD.
001500         10  UL-WORK-LAT             PIC S9(3)V9(4).
001600         10  UL-WORK-LON             PIC S9(3)V9(4).
001700     05  FILLER                  PIC X(08).
