000100*----------------------------------------------------------------*
000200* FDEVTRC  -- TRAJECTORY EVENT RECORD (EVENTS FILE)
000300*----------------------------------------------------------------*
000400* ONE EVENT = ONE EXPENSE RECORD THAT PLACES AN EMPLOYEE AT A
000500* LOCATION DURING A TIME WINDOW (TAXI, HOTEL, FLIGHT, RAILWAY,
000600* FUEL, OR A DAILY CHECK-IN).  FIELDS NOT USED BY A GIVEN
000700* EVENT-TYPE ARE SPACE/ZERO FILLED BY THE EXTRACT JOB.
000800*                                                       FD-1001
000900*----------------------------------------------------------------*
001000       01  FD-EVENT-REC.
001100           05  EV-EVENT-ID             PIC X(10).
001200           05  EV-EVENT-TYPE           PIC X(02).
001300               88  EV-TYPE-TAXI                VALUE "TX".
001400               88  EV-TYPE-HOTEL               VALUE "HT".
001500               88  EV-TYPE-FLIGHT              VALUE "FL".
001600               88  EV-TYPE-RAILWAY             VALUE "RW".
001700               88  EV-TYPE-FUEL                VALUE "FU".
001800               88  EV-TYPE-CHECKIN             VALUE "CK".
001900               88  EV-TYPE-TRANSPORT           VALUE "TX" "FL" "RW" "FU".
002000           05  EV-USER-ID              PIC X(08).
002100           05  EV-USER-NAME            PIC X(20).
002200           05  EV-DEPARTMENT           PIC X(20).
002300*        PRE-1999 TIMES WERE PIC 9(12) (YYMMDDHHMMSS) -- WIDENED
002400*        FOR THE Y2K PROJECT, SEE CHANGE LOG ENTRY G.01.00
002500           05  EV-EARLIEST-START       PIC 9(14).
002600           05  EV-ES-SPLIT REDEFINES EV-EARLIEST-START.
002700               10  EV-ES-DATE              PIC 9(08).
002800               10  EV-ES-TIME              PIC 9(06).
002900           05  EV-LATEST-END           PIC 9(14).
003000           05  EV-LE-SPLIT REDEFINES EV-LATEST-END.
003100               10  EV-LE-DATE              PIC 9(08).
003200               10  EV-LE-TIME              PIC 9(06).
003300           05  EV-EXACT-START          PIC 9(14).
003400           05  EV-EXACT-END            PIC 9(14).
003500           05  EV-SUBMIT-TIME          PIC 9(14).
003600           05  EV-AMOUNT               PIC S9(7)V99.
003700           05  EV-LOCATION.
003800               10  EV-LOC-CITY             PIC X(20).
003900               10  EV-LOC-COORD.
004000                   15  EV-LOC-LAT              PIC S9(3)V9(4).
004100                   15  EV-LOC-LON              PIC S9(3)V9(4).
004200               10  EV-LOC-DETAIL           PIC X(30).
004300           05  EV-ORIGIN.
004400               10  EV-FROM-CITY            PIC X(20).
004500               10  EV-FROM-COORD.
004600                   15  EV-FROM-LAT             PIC S9(3)V9(4).
004700                   15  EV-FROM-LON             PIC S9(3)V9(4).
004800               10  EV-FROM-DETAIL          PIC X(30).
004900           05  EV-DESTIN.
005000               10  EV-TO-CITY              PIC X(20).
005100               10  EV-TO-COORD.
005200                   15  EV-TO-LAT               PIC S9(3)V9(4).
005300                   15  EV-TO-LON               PIC S9(3)V9(4).
005400               10  EV-TO-DETAIL            PIC X(30).
005500           05  EV-SELF-PAID-FLAG       PIC X(01).
005600               88  EV-SELF-PAID                VALUE "Y".
005700           05  EV-TYPE-SPECIFIC.
005800               10  EV-HOTEL-NAME           PIC X(30).
005900               10  EV-GUEST-NAME           PIC X(20).
006000               10  EV-GUEST-TYPE           PIC X(10).
006100           05  EV-FUEL-DETAIL REDEFINES EV-TYPE-SPECIFIC.
006200               10  EV-FUEL-LITERS          PIC 9(4)V99.
006300               10  EV-FUEL-TYPE            PIC X(10).
006400               10  EV-STATION-NAME         PIC X(30).
006500               10  FILLER                  PIC X(14).
006600           05  EV-FLIGHT-DETAIL REDEFINES EV-TYPE-SPECIFIC.
006700               10  EV-FLIGHT-NO            PIC X(08).
006800               10  EV-AIRLINE              PIC X(20).
006900               10  EV-CABIN-CLASS          PIC X(10).
007000               10  FILLER                  PIC X(22).
007100           05  EV-TRAIN-DETAIL REDEFINES EV-TYPE-SPECIFIC.
007200               10  EV-TRAIN-NO             PIC X(08).
007300               10  EV-TRAIN-TYPE           PIC X(10).
007400               10  EV-SEAT-CLASS           PIC X(10).
007500               10  FILLER                  PIC X(32).
007600           05  EV-ACTIVITY-TYPE        PIC X(15).
007700           05  FILLER                  PIC X(25).
007800
