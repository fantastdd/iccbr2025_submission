000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDPRM00M.
000400 AUTHOR.          L. K. WEISS.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1993-08-05.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDPRM00M
001200* LAST CHANGE  :: 1999-06-14
001300* VERSION      :: B.01.00
001400* DESCRIPTION  :: LOADS THE OPTIONAL PARAMS FILE (KEYWORD=VALUE TEXT)
001500*              :: OVER THE POLICY THRESHOLDS FDMAIN0M STARTED WITH.
001600*              :: A MISSING PARAMS FILE LEAVES THE DEFAULTS UNTOUCHED.
001700* TICKET       :: FD-125
001800*
001900* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
002000*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002100*------------------------------------------------------------------*
002200* VERS    | DATE       | BY  | DESCRIPTION                         *
002300*---------|------------|-----|-------------------------------------*
002400* A.00.00| 1993-08-05 | LKW | INITIAL RELEASE - SEE FD-102         *
002500* A.01.00| 1995-03-22 | LKW | ADDED TAXI-CHAIN AND UBIQ KEYWORDS   *
002600* B.00.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002700* B.01.00| 1999-06-14 | DWK | FIX: BLANK LINES ABORTED THE PARSE - FD-125*
002800* B.02.00| 2000-09-18 | NPR | ADDED CHECKIN-CITY-KM/MAX-SPEED/     *
002900*        |            |     |     OVERHEAD KEYWORDS FOR R06 - FD-141*
003000*------------------------------------------------------------------*
003100*
003200* PROGRAM DESCRIPTION
003300* -------------------
003400*
003500* THIS COMPILER HAS NO NUMVAL INTRINSIC, SO B200-PARSE-VALUE
003600* WALKS THE VALUE TEXT A CHARACTER AT A TIME, BUILDING A WHOLE-
003700* NUMBER ACCUMULATOR AND A FRACTION ACCUMULATOR SEPARATELY AND
003800* SCALING THE RESULT TO WS-PARSED-SCALED (VALUE * 10000).  EACH
003900* TARGET FIELD IS THEN LOADED BY COMPUTE field = SCALED / 10000
004000* SO THE FIELD'S OWN DECIMAL PLACES ARE HONOURED AUTOMATICALLY.
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 IS WS-SHOW-VERSION-SW
004800         ON STATUS IS SHOW-VERSION-AND-STOP
004900     C01 IS TOP-OF-FORM
005000     CLASS VALID-CITY-CHAR IS
005100                      "0123456789"
005200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                      " .,-/".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PARAMS        ASSIGN TO "PARAMS"
005800         ORGANIZATION    IS LINE SEQUENTIAL
005900         ACCESS MODE     IS SEQUENTIAL
006000         FILE STATUS     IS WS-PM-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  PARAMS
006500     LABEL RECORDS ARE STANDARD.
006600 01  FD-PARAMS-REC               PIC X(80).
006700
006800 WORKING-STORAGE SECTION.
006900*--------------------------------------------------------------------*
007000* COMP-FELDER
007100*--------------------------------------------------------------------*
007200 01          COMP-FELDER.
007300     05      C4-POS              PIC S9(04) COMP.
007400     05      C9-WHOLE-ACC        PIC S9(09) COMP.
007500     05      C9-FRAC-ACC         PIC S9(09) COMP.
007600     05      C4-FRAC-DIGITS      PIC S9(04) COMP.
007700     05      C9-FRAC-SCALED      PIC S9(09) COMP.
007800     05      C9-PARSED-SCALED    PIC S9(09) COMP.
007900     05      C4-PARM-COUNT       PIC S9(04) COMP VALUE ZERO.
008000
008100*--------------------------------------------------------------------*
008200* DISPLAY-FELDER
008300*--------------------------------------------------------------------*
008400 01          DISPLAY-FELDER.
008500     05      D-MODUL             PIC X(08)  VALUE "FDPRM00M".
008600     05      D-PARM-KEY          PIC X(30).
008700     05      D-PARM-VAL          PIC X(20).
008800     05      D-CUR-CHAR          PIC X(01).
008900     05      D-CUR-DIGIT REDEFINES D-CUR-CHAR PIC 9(01).
009000
009100* PARSED VALUE AND APPLIED-PARAMETER COUNT, EDITED FOR TRACE
009200 01          WS-SCALED-WORK      PIC S9(09).
009300 01          WS-SCALED-EDIT REDEFINES WS-SCALED-WORK
009400                                 PIC X(09).
009500 01          WS-PARM-CNT-WORK    PIC S9(04).
009600 01          WS-PARM-CNT-EDIT REDEFINES WS-PARM-CNT-WORK
009700                                 PIC X(04).
009800
009900*----------------------------------------------------------------*
010000* SCHALTER
010100*----------------------------------------------------------------*
010200 01          SCHALTER.
010300     05      WS-PM-STATUS        PIC X(02).
010400         88  WS-PM-OK                      VALUE "00".
010500         88  WS-PM-EOF                     VALUE "10".
010600     05      WS-SEEN-DOT-SW      PIC X(01)  VALUE "N".
010700         88  WS-SEEN-DOT                  VALUE "Y".
010800     05      WS-SEEN-DIGIT-SW    PIC X(01)  VALUE "N".
010900         88  WS-SEEN-DIGIT                VALUE "Y".
011000
011100 LINKAGE SECTION.
011200 COPY FDPRMSC.
011300
011400 PROCEDURE DIVISION USING WS-POLICY-PARMS.
011500******************************************************************
011600* STEUERUNGS-SECTION -- OPEN IS OPTIONAL, A BAD STATUS IS NOT
011700* FATAL, THE CALLER KEEPS ITS COMPILE-TIME DEFAULTS
011800******************************************************************
011900 A100-STEUERUNG SECTION.
012000 A100-00.
012100     OPEN INPUT PARAMS
012200     IF NOT WS-PM-OK
012300         DISPLAY D-MODUL " - NO PARAMS FILE, USING DEFAULTS"
012400         GO TO A100-99
012500     END-IF
012600
012700     PERFORM B000-READ-PARM
012800     PERFORM B100-APPLY-PARM
012900         UNTIL WS-PM-EOF
013000
013100     CLOSE PARAMS
013200
013300     MOVE C4-PARM-COUNT TO WS-PARM-CNT-WORK
013400     DISPLAY D-MODUL " - PARAMETERS APPLIED: " WS-PARM-CNT-EDIT
013500     .
013600 A100-99.
013700     GOBACK.
013800
013900******************************************************************
014000* READ ONE LINE
014100******************************************************************
014200 B000-READ-PARM SECTION.
014300 B000-00.
014400     READ PARAMS
014500         AT END MOVE "10" TO WS-PM-STATUS
014600     END-READ
014700     .
014800 B000-99.
014900     EXIT.
015000
015100******************************************************************
015200* SPLIT KEYWORD=VALUE AND APPLY IT.  FD-125 -- A BLANK OR
015300* COMMENT LINE (NO '=' FOUND) NOW JUST READS ON.
015400******************************************************************
015500 B100-APPLY-PARM SECTION.
015600 B100-00.
015700     MOVE SPACES TO D-PARM-KEY, D-PARM-VAL
015800     UNSTRING FD-PARAMS-REC DELIMITED BY "="
015900         INTO D-PARM-KEY, D-PARM-VAL
016000     END-UNSTRING
016100
016200     IF D-PARM-KEY NOT = SPACES AND D-PARM-VAL NOT = SPACES
016300         PERFORM B200-PARSE-VALUE
016400         PERFORM B300-STORE-VALUE
016500         ADD 1 TO C4-PARM-COUNT
016600     END-IF
016700
016800     PERFORM B000-READ-PARM
016900     .
017000 B100-99.
017100     EXIT.
017200
017300******************************************************************
017400* PARSE D-PARM-VAL (UP TO 20 DIGITS/DOT, SPACE-TERMINATED) INTO
017500* C9-PARSED-SCALED = VALUE * 10000 -- NO NUMVAL INTRINSIC HERE
017600******************************************************************
017700 B200-PARSE-VALUE SECTION.
017800 B200-00.
017900     MOVE ZERO TO C9-WHOLE-ACC, C9-FRAC-ACC, C4-FRAC-DIGITS
018000     SET WS-SEEN-DOT TO FALSE
018100     MOVE "N" TO WS-SEEN-DOT-SW
018200
018300     PERFORM B210-ONE-CHAR
018400         VARYING C4-POS FROM 1 BY 1 UNTIL C4-POS GREATER THAN 20
018500
018600     EVALUATE C4-FRAC-DIGITS
018700         WHEN 0  COMPUTE C9-FRAC-SCALED = C9-FRAC-ACC * 10000
018800         WHEN 1  COMPUTE C9-FRAC-SCALED = C9-FRAC-ACC * 1000
018900         WHEN 2  COMPUTE C9-FRAC-SCALED = C9-FRAC-ACC * 100
019000         WHEN 3  COMPUTE C9-FRAC-SCALED = C9-FRAC-ACC * 10
019100         WHEN OTHER COMPUTE C9-FRAC-SCALED = C9-FRAC-ACC
019200     END-EVALUATE
019300
019400     COMPUTE C9-PARSED-SCALED =
019500             (C9-WHOLE-ACC * 10000) + C9-FRAC-SCALED
019600     .
019700 B200-99.
019800     EXIT.
019900
020000 B210-ONE-CHAR SECTION.
020100 B210-00.
020200     MOVE D-PARM-VAL (C4-POS:1) TO D-CUR-CHAR
020300     IF D-CUR-CHAR = SPACE
020400         MOVE 21 TO C4-POS
020500         GO TO B210-99
020600     END-IF
020700
020800     IF D-CUR-CHAR = "."
020900         SET WS-SEEN-DOT TO TRUE
021000         GO TO B210-99
021100     END-IF
021200
021300     IF NOT WS-SEEN-DOT
021400         COMPUTE C9-WHOLE-ACC = (C9-WHOLE-ACC * 10) + D-CUR-DIGIT
021500     ELSE
021600         COMPUTE C9-FRAC-ACC = (C9-FRAC-ACC * 10) + D-CUR-DIGIT
021700         ADD 1 TO C4-FRAC-DIGITS
021800     END-IF
021900     .
022000 B210-99.
022100     EXIT.
022200
022300******************************************************************
022400* ONE LINE PER KEYWORD -- MATCHES THE FIELD NAMES IN FDPRMSC
022500******************************************************************
022600 B300-STORE-VALUE SECTION.
022700 B300-00.
022800     MOVE C9-PARSED-SCALED TO WS-SCALED-WORK
022900     EVALUATE D-PARM-KEY
023000         WHEN "TAXI-HIGH-VALUE"
023100             COMPUTE PM-TAXI-HIGH-VALUE = C9-PARSED-SCALED / 10000
023200         WHEN "TIME-TRAVEL-TOL-HRS"
023300             COMPUTE PM-TIME-TRAVEL-TOL-HRS =
023400                     C9-PARSED-SCALED / 10000
023500         WHEN "FUEL-PRICE-PER-LITER"
023600             COMPUTE PM-FUEL-PRICE-PER-LITER =
023700                     C9-PARSED-SCALED / 10000
023800         WHEN "FUEL-TANK-CAPACITY"
023900             COMPUTE PM-FUEL-TANK-CAPACITY =
024000                     C9-PARSED-SCALED / 10000
024100         WHEN "COMMUTE-RADIUS-KM"
024200             COMPUTE PM-COMMUTE-RADIUS-KM = C9-PARSED-SCALED / 10000
024300         WHEN "COMMUTE-AM-START"
024400             COMPUTE PM-COMMUTE-AM-START = C9-PARSED-SCALED / 10000
024500         WHEN "COMMUTE-AM-END"
024600             COMPUTE PM-COMMUTE-AM-END = C9-PARSED-SCALED / 10000
024700         WHEN "COMMUTE-PM-START"
024800             COMPUTE PM-COMMUTE-PM-START = C9-PARSED-SCALED / 10000
024900         WHEN "COMMUTE-PM-END"
025000             COMPUTE PM-COMMUTE-PM-END = C9-PARSED-SCALED / 10000
025100         WHEN "COMMUTE-LATE-NIGHT"
025200             COMPUTE PM-COMMUTE-LATE-NIGHT =
025300                     C9-PARSED-SCALED / 10000
025400         WHEN "CHECKIN-CITY-KM"
025500             COMPUTE PM-CHECKIN-CITY-KM = C9-PARSED-SCALED / 10000
025600         WHEN "CHECKIN-MAX-SPEED-KMH"
025700             COMPUTE PM-CHECKIN-MAX-SPEED-KMH =
025800                     C9-PARSED-SCALED / 10000
025900         WHEN "CHECKIN-OVERHEAD-HRS"
026000             COMPUTE PM-CHECKIN-OVERHEAD-HRS =
026100                     C9-PARSED-SCALED / 10000
026200         WHEN "TAXI-CHAIN-MIN-RIDES"
026300             COMPUTE PM-TAXI-CHAIN-MIN-RIDES =
026400                     C9-PARSED-SCALED / 10000
026500         WHEN "TAXI-CHAIN-GAP-HRS"
026600             COMPUTE PM-TAXI-CHAIN-GAP-HRS =
026700                     C9-PARSED-SCALED / 10000
026800         WHEN "TAXI-CHAIN-DEST-KM"
026900             COMPUTE PM-TAXI-CHAIN-DEST-KM =
027000                     C9-PARSED-SCALED / 10000
027100         WHEN "TAXI-CHAIN-TOTAL-AMT"
027200             COMPUTE PM-TAXI-CHAIN-TOTAL-AMT =
027300                     C9-PARSED-SCALED / 10000
027400         WHEN "MULTICITY-DISTANCE-KM"
027500             COMPUTE PM-MULTICITY-DISTANCE-KM =
027600                     C9-PARSED-SCALED / 10000
027700         WHEN "UBIQ-MIN-CITIES"
027800             COMPUTE PM-UBIQ-MIN-CITIES = C9-PARSED-SCALED / 10000
027900         WHEN "UBIQ-SPEED-KMH"
028000             COMPUTE PM-UBIQ-SPEED-KMH = C9-PARSED-SCALED / 10000
028100         WHEN "CHECKIN-MAX-DAYS-APART"
028200             COMPUTE PM-CHECKIN-MAX-DAYS-APART =
028300                     C9-PARSED-SCALED / 10000
028400         WHEN "IMPOSSIBLE-SPEED-KMH"
028500             COMPUTE PM-IMPOSSIBLE-SPEED-KMH =
028600                     C9-PARSED-SCALED / 10000
028700         WHEN "HOTEL-MIN-NIGHTS"
028800             COMPUTE PM-HOTEL-MIN-NIGHTS = C9-PARSED-SCALED / 10000
028900         WHEN "EARTH-RADIUS-KM"
029000             COMPUTE PM-EARTH-RADIUS-KM = C9-PARSED-SCALED / 10000
029100         WHEN OTHER
029200             DISPLAY D-MODUL " - UNKNOWN PARAMETER " D-PARM-KEY
029300                     ", SCALED VALUE IGNORED: " WS-SCALED-EDIT
029400     END-EVALUATE
029500     .
029600 B300-99.
029700     EXIT.
029800
