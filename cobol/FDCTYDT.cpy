000100*----------------------------------------------------------------*
000200* FDCTYDT  -- IN-MEMORY CITY-DISTANCE TABLE
000300*----------------------------------------------------------------*
000400* BUILT ONCE BY FDREF00M FROM THE CITYDIST FILE AND PASSED ON
000500* LINKAGE TO FDMAIN0M AND FROM THERE TO FDGEO00M.  SCANNED BOTH
000600* WAYS (A,B) AND (B,A) SINCE THE PAIR IS UNORDERED.         FD-1003
000700*----------------------------------------------------------------*
000800 01  WS-CTYDIST-AREA.
000900     05  WS-CTYDIST-COUNT        PIC S9(06) COMP VALUE ZERO.
001000     05  WS-CTYDIST-TABLE OCCURS 5000 TIMES
001100                          INDEXED BY CD-IDX.
001200         10  CD-T-CITY-A             PIC X(20).
001300         10  CD-T-CITY-B             PIC X(20).
001400         10  CD-T-DISTANCE-KM        PIC 9(5)V9.
001500         10  FILLER                  PIC X(04).
