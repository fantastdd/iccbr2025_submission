000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDGEO00M.
000400 AUTHOR.          L. K. WEISS.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1988-02-11.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDGEO00M
001200* LAST CHANGE  :: 1999-05-27
001300* VERSION      :: C.02.00
001400* DESCRIPTION  :: SHARED GEOGRAPHY HELPER -- CITY-PAIR DISTANCE, SAME-CITY
001500*              :: AND WITHIN-DISTANCE TESTS -- CALLED BY EVERY RULE
001600*              :: SUBPROGRAM, NEVER RUN STAND-ALONE
001700* TICKET       :: FD-123
001800*
001900* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
002000*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002100*------------------------------------------------------------------*
002200* VERS    | DATE       | BY  | DESCRIPTION                         *
002300*---------|------------|-----|-------------------------------------*
002400* A.00.00| 1988-02-11 | DWK | INITIAL RELEASE - TABLE LOOKUP ONLY  *
002500* A.01.00| 1990-10-02 | DWK | ADDED COORDINATE FALLBACK - SEE FD-1010*
002600* B.00.00| 1993-08-05 | LKW | WITHIN-DISTANCE FN FOR R05 COMMUTE RULE*
002700* C.00.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002800* C.01.00| 1998-12-03 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
002900* C.02.00| 1999-05-27 | RGM | NEWTON SQRT FAILED ON ZERO INPUT - FD-123*
003000* C.03.00| 2000-09-25 | NPR | FIX: DIST TRUNCATED BEFORE COMPARE,  *
003100*        |            |     |     DROPPED SUB-KM FOR R06 TEST - FD-141*
003200*------------------------------------------------------------------*
003300*
003400* PROGRAM DESCRIPTION
003500* -------------------
003600*
003700* GO-FUNCTION SELECTS THE OPERATION:
003800*   DIST -- DISTANCE BETWEEN GO-CITY-A AND GO-CITY-B.  THE
003900*           CITYDIST TABLE (EITHER ORDER) IS TRIED FIRST;
004000*           FAILING THAT THE COORDINATE PAIRS ARE USED.
004100*   SAMC -- IS GO-CITY-A THE SAME CITY AS GO-CITY-B.
004200*   WDIS -- IS THE COORDINATE-PAIR DISTANCE AT OR UNDER
004300*           GO-THRESHOLD-KM.
004400* FD-1010 -- THIS COMPILER HAS NO TRIG INTRINSICS, SO THE
004500* COORDINATE FALLBACK USES THE EQUIRECTANGULAR APPROXIMATION
004600* (FLAT-EARTH PROJECTION AT THE PAIR'S MEAN LATITUDE) WITH A
004700* HOME-GROWN COSINE (TAYLOR SERIES) AND SQUARE ROOT (NEWTON-
004800* RAPHSON) -- SEE C210/C220.  GOOD TO WELL UNDER A KM OVER
004900* MAINLAND DISTANCES, WHICH IS ALL THE RULES NEED.
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-0 IS WS-SHOW-VERSION-SW
005700         ON STATUS IS SHOW-VERSION-AND-STOP
005800     C01 IS TOP-OF-FORM
005900     CLASS VALID-CITY-CHAR IS
006000                      "0123456789"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,-/".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*    NO FILES -- LINKAGE-ONLY HELPER SUBPROGRAM.
006700
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000*--------------------------------------------------------------------*
007100* COMP-FELDER
007200*--------------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-IDX              PIC S9(04) COMP.
007500     05      C4-ITER             PIC S9(04) COMP.
007600
007700*--------------------------------------------------------------------*
007800* DISPLAY-FELDER
007900*--------------------------------------------------------------------*
008000 01          DISPLAY-FELDER.
008100     05      D-MODUL             PIC X(08)  VALUE "FDGEO00M".
008200
008300*--------------------------------------------------------------------*
008400* KONSTANTE-FELDER
008500*--------------------------------------------------------------------*
008600 01          KONSTANTE-FELDER.
008700     05      K-EARTH-RADIUS-KM   PIC S9(5)V9(4) VALUE 6371.0.
008800     05      K-DEG-TO-RAD        PIC S9(1)V9(7) VALUE 0.0174533.
008900
009000* FALLBACK-DISTANCE AND ITERATION TRACE, EDITED FOR CONSOLE
009100 01          WS-DIST-TRACE-WORK  PIC S9(05)V9(02).
009200 01          WS-DIST-TRACE-EDIT REDEFINES WS-DIST-TRACE-WORK
009300                                 PIC X(08).
009400 01          WS-SUMSQ-TRACE-WORK PIC S9(09)V9(02).
009500 01          WS-SUMSQ-TRACE-EDIT REDEFINES WS-SUMSQ-TRACE-WORK
009600                                 PIC X(12).
009700 01          WS-ITER-TRACE-WORK  PIC S9(04).
009800 01          WS-ITER-TRACE-EDIT REDEFINES WS-ITER-TRACE-WORK
009900                                 PIC X(04).
010000
010100*----------------------------------------------------------------*
010200* WORK AREA FOR THE EQUIRECTANGULAR DISTANCE CALCULATION.  ALL
010300* ANGLES ARE CARRIED IN RADIANS ONCE CONVERTED FROM DEGREES.
010400*----------------------------------------------------------------*
010500 01  WS-DIST-WORK.
010600     05  WS-LAT1-RAD             PIC S9(3)V9(7).
010700     05  WS-LON1-RAD             PIC S9(3)V9(7).
010800     05  WS-LAT2-RAD             PIC S9(3)V9(7).
010900     05  WS-LON2-RAD             PIC S9(3)V9(7).
011000     05  WS-DLAT-RAD             PIC S9(3)V9(7).
011100     05  WS-DLON-RAD             PIC S9(3)V9(7).
011200     05  WS-AVGLAT-RAD           PIC S9(3)V9(7).
011300     05  WS-COS-RESULT           PIC S9(1)V9(7).
011400     05  WS-X-KM                 PIC S9(5)V9(4).
011500     05  WS-Y-KM                 PIC S9(5)V9(4).
011600     05  WS-SUMSQ                PIC S9(9)V9(4).
011700     05  WS-SQRT-RESULT          PIC S9(5)V9(4).
011800     05  WS-SQRT-GUESS           PIC S9(5)V9(4).
011900     05  WS-SQRT-LAST            PIC S9(5)V9(4).
012000     05  WS-COS-X                PIC S9(3)V9(7).
012100     05  WS-COS-X2               PIC S9(5)V9(7).
012200     05  WS-COS-TERM             PIC S9(5)V9(9).
012300
012400 LINKAGE SECTION.
012500 COPY FDGEOWC.
012600 COPY FDCTYDT.
012700
012800 PROCEDURE DIVISION USING WS-GEO-REQUEST, WS-CTYDIST-AREA.
012900******************************************************************
013000* STEUERUNGS-SECTION -- DISPATCH ON GO-FUNCTION
013100******************************************************************
013200 A100-STEUERUNG SECTION.
013300 A100-00.
013400     EVALUATE TRUE
013500         WHEN GO-FN-DISTANCE
013600             PERFORM B100-CALC-DIST
013700         WHEN GO-FN-SAMECITY
013800             PERFORM B200-SAME-CITY
013900         WHEN GO-FN-WITHIN
014000             PERFORM B300-WITHIN-DIST
014100         WHEN OTHER
014200             DISPLAY D-MODUL " - UNKNOWN FUNCTION " GO-FUNCTION
014300     END-EVALUATE
014400
014500     GOBACK
014600     .
014700 A100-99.
014800     EXIT.
014900
015000******************************************************************
015100* DIST -- TABLE LOOKUP FIRST, COORDINATE FALLBACK SECOND
015200******************************************************************
015300 B100-CALC-DIST SECTION.
015400 B100-00.
015500     SET GO-DIST-UNKNOWN TO TRUE
015600     MOVE ZERO TO GO-DISTANCE-KM
015700
015800     PERFORM C100-SCAN-CTYDIST-TABLE
015900     IF GO-DIST-KNOWN
016000         GO TO B100-99
016100     END-IF
016200
016300     IF (GO-LAT-A NOT = ZERO OR GO-LON-A NOT = ZERO)
016400         AND (GO-LAT-B NOT = ZERO OR GO-LON-B NOT = ZERO)
016500         PERFORM C200-APPROX-DISTANCE
016600         MOVE WS-SQRT-RESULT TO GO-DISTANCE-KM
016700         SET GO-DIST-KNOWN TO TRUE
016800         MOVE GO-DISTANCE-KM TO WS-DIST-TRACE-WORK
016900         DISPLAY D-MODUL " - COORDINATE FALLBACK USED, KM "
017000                 WS-DIST-TRACE-EDIT
017100     END-IF
017200     .
017300 B100-99.
017400     EXIT.
017500
017600******************************************************************
017700* SAMC -- EXACT CITY-NAME MATCH
017800******************************************************************
017900 B200-SAME-CITY SECTION.
018000 B200-00.
018100     IF GO-CITY-A = GO-CITY-B
018200         SET GO-RESULT-YES TO TRUE
018300     ELSE
018400         SET GO-RESULT-NO TO TRUE
018500     END-IF
018600     .
018700 B200-99.
018800     EXIT.
018900
019000******************************************************************
019100* WDIS -- COORDINATE-PAIR DISTANCE AT OR UNDER GO-THRESHOLD-KM
019200******************************************************************
019300 B300-WITHIN-DIST SECTION.
019400 B300-00.
019500     PERFORM C200-APPROX-DISTANCE
019600     IF WS-SQRT-RESULT NOT GREATER THAN GO-THRESHOLD-KM
019700         SET GO-RESULT-YES TO TRUE
019800     ELSE
019900         SET GO-RESULT-NO TO TRUE
020000     END-IF
020100     .
020200 B300-99.
020300     EXIT.
020400
020500******************************************************************
020600* SCAN WS-CTYDIST-TABLE FOR (CITY-A,CITY-B) IN EITHER ORDER --
020700* THE PAIR IS STORED UNORDERED ON THE REFERENCE FILE
020800******************************************************************
020900 C100-SCAN-CTYDIST-TABLE SECTION.
021000 C100-00.
021100     PERFORM C110-SCAN-ONE-ROW
021200         VARYING CD-IDX FROM 1 BY 1
021300         UNTIL CD-IDX GREATER THAN WS-CTYDIST-COUNT
021400            OR GO-DIST-KNOWN
021500     .
021600 C100-99.
021700     EXIT.
021800
021900 C110-SCAN-ONE-ROW SECTION.
022000 C110-00.
022100     IF (CD-T-CITY-A (CD-IDX) = GO-CITY-A
022200             AND CD-T-CITY-B (CD-IDX) = GO-CITY-B)
022300         OR (CD-T-CITY-A (CD-IDX) = GO-CITY-B
022400             AND CD-T-CITY-B (CD-IDX) = GO-CITY-A)
022500         MOVE CD-T-DISTANCE-KM (CD-IDX) TO GO-DISTANCE-KM
022600         SET GO-DIST-KNOWN TO TRUE
022700     END-IF
022800     .
022900 C110-99.
023000     EXIT.
023100
023200******************************************************************
023300* EQUIRECTANGULAR APPROXIMATION BETWEEN (LAT-A,LON-A) AND
023400* (LAT-B,LON-B) -- RESULT IN WS-SQRT-RESULT, KM
023500******************************************************************
023600 C200-APPROX-DISTANCE SECTION.
023700 C200-00.
023800     COMPUTE WS-LAT1-RAD = GO-LAT-A * K-DEG-TO-RAD
023900     COMPUTE WS-LON1-RAD = GO-LON-A * K-DEG-TO-RAD
024000     COMPUTE WS-LAT2-RAD = GO-LAT-B * K-DEG-TO-RAD
024100     COMPUTE WS-LON2-RAD = GO-LON-B * K-DEG-TO-RAD
024200     COMPUTE WS-DLAT-RAD = WS-LAT2-RAD - WS-LAT1-RAD
024300     COMPUTE WS-DLON-RAD = WS-LON2-RAD - WS-LON1-RAD
024400     COMPUTE WS-AVGLAT-RAD ROUNDED =
024500             (WS-LAT1-RAD + WS-LAT2-RAD) / 2
024600
024700     MOVE WS-AVGLAT-RAD TO WS-COS-X
024800     PERFORM C210-TAYLOR-COSINE
024900     MOVE WS-COS-RESULT TO WS-COS-RESULT
025000
025100     COMPUTE WS-X-KM ROUNDED =
025200             WS-DLON-RAD * WS-COS-RESULT * K-EARTH-RADIUS-KM
025300     COMPUTE WS-Y-KM ROUNDED = WS-DLAT-RAD * K-EARTH-RADIUS-KM
025400     COMPUTE WS-SUMSQ ROUNDED =
025500             (WS-X-KM * WS-X-KM) + (WS-Y-KM * WS-Y-KM)
025600
025700     PERFORM C220-NEWTON-SQRT
025800     .
025900 C200-99.
026000     EXIT.
026100
026200******************************************************************
026300* COS(WS-COS-X) BY TAYLOR SERIES TO THE X**8 TERM -- GOOD TO
026400* BETTER THAN 1E-4 OVER THE LATITUDE RANGE THE RULES SEE
026500******************************************************************
026600 C210-TAYLOR-COSINE SECTION.
026700 C210-00.
026800     COMPUTE WS-COS-X2 = WS-COS-X * WS-COS-X
026900     MOVE 1 TO WS-COS-RESULT
027000
027100     COMPUTE WS-COS-TERM = WS-COS-X2 / 2
027200     SUBTRACT WS-COS-TERM FROM WS-COS-RESULT
027300
027400     COMPUTE WS-COS-TERM = (WS-COS-X2 * WS-COS-X2) / 24
027500     ADD WS-COS-TERM TO WS-COS-RESULT
027600
027700     COMPUTE WS-COS-TERM =
027800             (WS-COS-X2 * WS-COS-X2 * WS-COS-X2) / 720
027900     SUBTRACT WS-COS-TERM FROM WS-COS-RESULT
028000
028100     COMPUTE WS-COS-TERM =
028200             (WS-COS-X2 * WS-COS-X2 * WS-COS-X2 * WS-COS-X2)
028300             / 40320
028400     ADD WS-COS-TERM TO WS-COS-RESULT
028500     .
028600 C210-99.
028700     EXIT.
028800
028900******************************************************************
029000* SQRT(WS-SUMSQ) BY NEWTON-RAPHSON -- 12 ITERATIONS IS MORE
029100* THAN ENOUGH TO SETTLE AT 1-DECIMAL KM PRECISION. FD-123 --
029200* ZERO INPUT NOW SHORT-CIRCUITS INSTEAD OF DIVIDING BY ZERO.
029300******************************************************************
029400 C220-NEWTON-SQRT SECTION.
029500 C220-00.
029600     IF WS-SUMSQ = ZERO
029700         MOVE ZERO TO WS-SQRT-RESULT
029800         GO TO C220-99
029900     END-IF
030000
030100     MOVE WS-SUMSQ TO WS-SQRT-GUESS
030200     MOVE WS-SUMSQ TO WS-SUMSQ-TRACE-WORK
030300     PERFORM C221-ONE-ITERATION
030400         VARYING C4-ITER FROM 1 BY 1 UNTIL C4-ITER GREATER THAN 12
030500
030600     MOVE C4-ITER TO WS-ITER-TRACE-WORK
030700     IF WS-SUMSQ-TRACE-WORK GREATER THAN 1000000
030800         DISPLAY D-MODUL " - SQRT(" WS-SUMSQ-TRACE-EDIT
030900                 ") CONVERGED IN " WS-ITER-TRACE-EDIT
031000                 " ITERATIONS"
031100     END-IF
031200
031300     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
031400     .
031500 C220-99.
031600     EXIT.
031700
031800 C221-ONE-ITERATION SECTION.
031900 C221-00.
032000     MOVE WS-SQRT-GUESS TO WS-SQRT-LAST
032100     COMPUTE WS-SQRT-GUESS ROUNDED =
032200             (WS-SQRT-LAST + (WS-SUMSQ / WS-SQRT-LAST)) / 2
032300     .
032400 C221-99.
032500     EXIT.
032600
