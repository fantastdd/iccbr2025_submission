000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDDAY00M.
000400 AUTHOR.          J. T. OKONKWO.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1992-05-19.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDDAY00M
001200* LAST CHANGE  :: 2000-02-08
001300* VERSION      :: D.03.00
001400* DESCRIPTION  :: EVALUATES RULES R06-R15 -- EVENT PAIRS AND TAXI CHAINS
001500*              :: WITHIN THE SAME CALENDAR DAY FOR ONE USER.
001600* TICKET       :: FD-112
001700*
001800* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
001900*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002000*------------------------------------------------------------------*
002100* VERS    | DATE       | BY  | DESCRIPTION                         *
002200*---------|------------|-----|-------------------------------------*
002300* A.00.00| 1992-05-19 | JTO | SPLIT OUT OF FDMAIN0M - SEE FD-091   *
002400* B.00.00| 1994-02-02 | JTO | ADDED R10 TAXI CHAIN - FD-103        *
002500* C.00.00| 1996-10-11 | LKW | ADDED R11-R15 - FD-108               *
002600* D.00.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002700* D.01.00| 1998-12-21 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
002800* D.02.00| 1999-11-05 | DWK | FIX: R09 COMPARED EVENT TO ITSELF - FD-112*
002900* D.03.00| 2000-02-08 | DWK | FIX: R10 CHAIN NEVER RESET ACROSS USERS*
003000* D.04.00| 2000-06-19 | NPR | R08 REWRITTEN AS CROSS-CITY HOTEL    *
003100*        |            |     |     OVERLAP PAIR, NOT DURATION - FD-134*
003200* D.05.00| 2000-07-03 | NPR | R09 NOW REQUIRES 8 HR OVERLAP AND    *
003300*        |            |     |     DIFFERENT HOTEL OR CITY - FD-134 *
003400* D.06.00| 2000-08-14 | NPR | R11 REBUILT ON ORIGIN-CITY CHANGES   *
003500*        |            |     |     NOT A FLAT PAIR TEST - FD-136    *
003600* D.07.00| 2000-09-01 | NPR | R13 ADDS IMPOSSIBLE-PAIR SPEED       *
003700*        |            |     |     TEST, WIRES IN PM-UBIQ-SPEED - FD-136*
003800* D.08.00| 2000-09-20 | NPR | R06 ADDS DISTANCE/SPEED/OVERHEAD     *
003900*        |            |     |     FEASIBILITY TEST - FD-141        *
004000* D.09.00| 2000-10-04 | NPR | R07 NOW EXPANDS EACH STAY'S          *
004100*        |            |     |     COVERED DATE RANGE - FD-141      *
004200* D.10.00| 2000-10-18 | NPR | R12 EXPLAINING LEG MUST MATCH        *
004300*        |            |     |     THE ROUTE, FL OR RW - FD-141     *
004400* D.11.00| 2000-11-01 | NPR | FIX: R10/R12/R15 SEVERITY MISCODED   *
004500*        |            |     |     AGAINST RULE TABLE - FD-143      *
004600*------------------------------------------------------------------*
004700*
004800* PROGRAM DESCRIPTION
004900* -------------------
005000*
005100* R06 - CHECK-IN EVENTS IN TWO CITIES ON THE SAME DAY.
005200* R07 - TWO HOTEL BOOKINGS SAME CHECK-IN DATE, DIFFERENT CITY.
005300* R08 - TWO HOTEL STAYS, DIFFERENT CITIES, OVERLAPPING WINDOWS.
005400* R09 - TWO HOTEL STAYS OVERLAP >= 8 HOURS, DIFFERENT HOTEL/CITY.
005500* R10 - THREE OR MORE TAXI RIDES CHAINED CLOSE IN TIME AND SPACE.
005600* R11 - TAXI ORIGIN-CITY CHANGE WITH NO FLIGHT/TRAIN TO EXPLAIN IT.
005700* R12 - ANY TWO SAME-DAY EVENTS FAR APART WITH NO FLIGHT LOGGED.
005800* R13 - 3+ CITIES IN ONE DAY, IMPOSSIBLE BY GROUND-SPEED MATH.
005900* R14 - CHECK-IN AWAY FROM HOME/WORK WITH NO TRANSPORT EVENT.
006000* R15 - HOTEL STAY AWAY WHILE ALSO ACTIVE IN THE HOME CITY.
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     UPSI-0 IS WS-SHOW-VERSION-SW
006800         ON STATUS IS SHOW-VERSION-AND-STOP
006900     C01 IS TOP-OF-FORM
007000     CLASS VALID-CITY-CHAR IS
007100                      "0123456789"
007200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007300                      " .,-/".
007400
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* COMP-FELDER
007900*--------------------------------------------------------------------*
008000 01          COMP-FELDER.
008100     05      C4-I                PIC S9(04) COMP.
008200     05      C4-J                PIC S9(04) COMP.
008300     05      C4-K                PIC S9(04) COMP.
008400     05      C4-CHAIN-LEN        PIC S9(04) COMP.
008500     05      C4-CHAIN-START      PIC S9(04) COMP.
008600     05      C4-CITY-COUNT       PIC S9(04) COMP.
008700     05      C9-TOL-MINUTES      PIC S9(09) COMP.
008800     05      C4-OVERLAP-DAYS     PIC S9(04) COMP.
008900* FD-136 -- R11 TAXI ORIGIN-CITY TRANSITION TRACKING
009000     05      C4-PREV-TAXI        PIC S9(04) COMP.
009100     05      C4-UNEXP-COUNT      PIC S9(04) COMP.
009200     05      C4-XFER-COUNT       PIC S9(04) COMP.
009300* FD-136 -- R13 IMPOSSIBLE-PAIR-VS-SPEED SUBSCRIPTS
009400     05      C4-PAIR-A           PIC S9(04) COMP.
009500     05      C4-PAIR-B           PIC S9(04) COMP.
009600     05      C4-IMPOSS-COUNT     PIC S9(04) COMP.
009700     05      C4-CITY-SLOT        PIC S9(04) COMP.
009800     05      C4-MIN-IMPOSS       PIC S9(04) COMP.
009900     05      C4-SAVE-I           PIC S9(04) COMP.
010000* FD-141 -- R06 SAME-DAY CHECK-IN CITY COUNT SUBSCRIPTS
010100     05      C4-R06-CITY-CNT     PIC S9(04) COMP.
010200     05      C4-R06-SLOT         PIC S9(04) COMP.
010300
010400*--------------------------------------------------------------------*
010500* DISPLAY-FELDER
010600*--------------------------------------------------------------------*
010700 01          DISPLAY-FELDER.
010800     05      D-MODUL             PIC X(08)  VALUE "FDDAY00M".
010900     05      D-CHAIN-TOTAL       PIC S9(7)V99.
011000* FD-136 -- WIDENED FROM 4 TO 6 SLOTS, ONE PER DISTINCT CITY
011100* A USER COULD REASONABLY TOUCH IN ONE CALENDAR DAY
011200     05      D-DAY-CITY-TABLE    OCCURS 6 TIMES PIC X(20).
011300     05      D-DAY-CITY-EARLY    OCCURS 6 TIMES PIC 9(14).
011400     05      D-DAY-CITY-LATE     OCCURS 6 TIMES PIC 9(14).
011500     05      D-DAY-CITY-LAT      OCCURS 6 TIMES PIC S9(3)V9(4).
011600     05      D-DAY-CITY-LON      OCCURS 6 TIMES PIC S9(3)V9(4).
011700
011800* FD-136 -- R11 LIST OF CITIES TOUCHED BY AN UNEXPLAINED TAXI
011900* ORIGIN-CITY CHANGE, FOR THE ONE ALERT FIRED PER USER-DAY
012000     05      D-XFER-CITY-TABLE   OCCURS 6 TIMES PIC X(20).
012100     05      D-XFER-DATE         PIC 9(08).
012200     05      WS-XFER-CANDIDATE   PIC X(20).
012300
012400* FD-141 -- R06 DISTINCT CHECK-IN CITIES FOR THIS PAIR'S DATE,
012500* REPORTED AS THE ALERT'S CITY COUNT
012600     05      D-R06-CITY-TABLE    OCCURS 6 TIMES PIC X(20).
012700
012800* TWO DATE/TIME WORK AREAS -- ONE PER EVENT BEING COMPARED
012900 01          WS-TS-A-NUM         PIC 9(14).
013000 01          WS-TS-A-PARTS REDEFINES WS-TS-A-NUM.
013100     05      WS-TS-A-DATE        PIC 9(08).
013200     05      WS-TS-A-TIME        PIC 9(06).
013300 01          WS-TS-B-NUM         PIC 9(14).
013400 01          WS-TS-B-PARTS REDEFINES WS-TS-B-NUM.
013500     05      WS-TS-B-DATE        PIC 9(08).
013600     05      WS-TS-B-TIME        PIC 9(06).
013700
013800* FD-141 -- R07 NEEDS THE CHECK-OUT DATE OF EACH STAY AS WELL AS
013900* THE CHECK-IN DATE, SO EACH HOTEL STAY GETS A THIRD/FOURTH AREA
014000 01          WS-TS-C-NUM         PIC 9(14).
014100 01          WS-TS-C-PARTS REDEFINES WS-TS-C-NUM.
014200     05      WS-TS-C-DATE        PIC 9(08).
014300     05      WS-TS-C-TIME        PIC 9(06).
014400 01          WS-TS-D-NUM         PIC 9(14).
014500 01          WS-TS-D-PARTS REDEFINES WS-TS-D-NUM.
014600     05      WS-TS-D-DATE        PIC 9(08).
014700     05      WS-TS-D-TIME        PIC 9(06).
014800
014900* CHAIN TOTAL REDEFINED FOR THE TRACE DISPLAY IN R1000 - FD-103
015000 01          WS-CHAIN-WORK       PIC S9(7)V99.
015100 01          WS-CHAIN-EDIT REDEFINES WS-CHAIN-WORK PIC X(10).
015200
015300* R06 REQUIRED-VS-AVAILABLE TRAVEL HOURS BETWEEN THE TWO CHECK-INS
015400* - FD-141
015500 01          WS-R06-REQ-HOURS    PIC S9(5)V99.
015600 01          WS-R06-AVAIL-HOURS  PIC S9(5)V99.
015700 01          WS-R06-CITY-CNT-ED  PIC Z9.
015800
015900* R07 SUMMED COST OF THE TWO OVERLAPPING-DATE HOTEL STAYS - FD-141
016000 01          WS-R07-COMBINED     PIC S9(7)V99.
016100
016200* R08 COMBINED COST OF THE TWO OVERLAPPING HOTEL STAYS - FD-134
016300 01          WS-R08-COMBINED     PIC S9(7)V99.
016400
016500* R13 IMPOSSIBLE-PAIR-VS-SPEED WORK FIELDS - FD-136
016600 01          WS-R13-MIN-HOURS    PIC S9(5)V99.
016700 01          WS-R13-AVAIL-HOURS  PIC S9(5)V99.
016800 01          WS-R13-HOURS-A      PIC S9(5)V99.
016900 01          WS-R13-HOURS-B      PIC S9(5)V99.
017000
017100*--------------------------------------------------------------------*
017200* KONSTANTE-FELDER
017300*--------------------------------------------------------------------*
017400 01          KONSTANTE-FELDER.
017500     05      K-SEV-HIGH          PIC X(06)  VALUE "HIGH  ".
017600     05      K-SEV-MEDIUM        PIC X(06)  VALUE "MEDIUM".
017700     05      K-SEV-LOW           PIC X(06)  VALUE "LOW   ".
017800
017900*----------------------------------------------------------------*
018000* SCHALTER
018100*----------------------------------------------------------------*
018200 01          SCHALTER.
018300     05      WS-ALERT-ADDED-SW   PIC X(01)  VALUE "N".
018400         88  WS-ALERT-ADDED                VALUE "Y".
018500     05      WS-FOUND-SW         PIC X(01)  VALUE "N".
018600         88  WS-FOUND                      VALUE "Y".
018700
018800 COPY FDTIMWC.
018900 COPY FDGEOWC.
019000
019100 LINKAGE SECTION.
019200 COPY FDEVTTC.
019300 COPY FDPRMSC.
019400 COPY FDCTYDT.
019500
019600 PROCEDURE DIVISION USING WS-USER-EVENT-AREA, WS-CURRENT-USRLOC,
019700         WS-POLICY-PARMS, WS-CTYDIST-AREA, WS-RULE-OUTPUT-AREA.
019800******************************************************************
019900* STEUERUNGS-SECTION
020000******************************************************************
020100 A100-STEUERUNG SECTION.
020200 A100-00.
020300     MOVE ZERO TO RO-ALERT-COUNT
020400     IF UE-EVENT-COUNT GREATER THAN ZERO
020500         PERFORM B100-PAIR-RULES
020600             VARYING C4-I FROM 1 BY 1
020700             UNTIL C4-I GREATER THAN UE-EVENT-COUNT
020800         PERFORM B200-SINGLE-RULES
020900             VARYING C4-I FROM 1 BY 1
021000             UNTIL C4-I GREATER THAN UE-EVENT-COUNT
021100         PERFORM B300-TAXI-CHAIN
021200         PERFORM B400-UBIQUITOUS-DAY
021300         PERFORM B500-TAXI-TRANSITIONS
021400     END-IF
021500     GOBACK
021600     .
021700 A100-99.
021800     EXIT.
021900
022000******************************************************************
022100* R06, R07, R09, R11, R12, R15 -- ALL COMPARE EVENT C4-I AGAINST
022200* EVERY LATER EVENT C4-J FOR THE SAME USER
022300******************************************************************
022400 B100-PAIR-RULES SECTION.
022500 B100-00.
022600     IF C4-I GREATER THAN OR EQUAL UE-EVENT-COUNT
022700         GO TO B100-99
022800     END-IF
022900     PERFORM B110-ONE-PAIR
023000         VARYING C4-J FROM C4-I BY 1
023100         UNTIL C4-J GREATER THAN OR EQUAL UE-EVENT-COUNT
023200     .
023300 B100-99.
023400     EXIT.
023500
023600 B110-ONE-PAIR SECTION.
023700 B110-00.
023800     ADD 1 TO C4-J
023900     PERFORM R600-R06-CHECKIN-DIFF-CITY
024000     PERFORM R700-R07-HOTEL-DUP-DATE
024100     PERFORM R800-R08-HOTEL-NO-CHECKOUT
024200     PERFORM R900-R09-MULTI-HOTEL-NIGHT
024300     PERFORM R1200-R12-MULTICITY-NO-FLIGHT
024400     PERFORM R1500-R15-HOTEL-VS-HOME
024500     SUBTRACT 1 FROM C4-J
024600     .
024700 B110-99.
024800     EXIT.
024900
025000******************************************************************
025100* R14 -- LOOK AT ONE EVENT AGAINST THE WHOLE TABLE
025200******************************************************************
025300 B200-SINGLE-RULES SECTION.
025400 B200-00.
025500     PERFORM R1400-R14-CHECKIN-NO-TRANSPORT
025600     .
025700 B200-99.
025800     EXIT.
025900
026000******************************************************************
026100* R06 - TWO CHECK-IN EVENTS, SAME DATE, CITIES AT LEAST
026200* PM-CHECKIN-CITY-KM APART, WITH TOO FEW HOURS BETWEEN THEM TO
026300* HAVE TRAVELLED THE DISTANCE.  FD-141 -- REWRITTEN TO TEST THE
026400* DISTANCE/SPEED/OVERHEAD MATH INSTEAD OF FIRING ON ANY PAIR.
026500******************************************************************
026600 R600-R06-CHECKIN-DIFF-CITY SECTION.
026700 R600-00.
026800     IF UE-EVENT-TYPE (C4-I) NOT = "CK" OR
026900        UE-EVENT-TYPE (C4-J) NOT = "CK"
027000         GO TO R600-99
027100     END-IF
027200     MOVE UE-EARLIEST-START (C4-I) TO WS-TS-A-NUM
027300     MOVE UE-EARLIEST-START (C4-J) TO WS-TS-B-NUM
027400     IF WS-TS-A-DATE NOT = WS-TS-B-DATE
027500         GO TO R600-99
027600     END-IF
027700     IF UE-LOC-CITY (C4-I) = UE-LOC-CITY (C4-J)
027800         GO TO R600-99
027900     END-IF
028000
028100     MOVE "DIST"             TO GO-FUNCTION
028200     MOVE UE-LOC-CITY (C4-I) TO GO-CITY-A
028300     MOVE UE-LOC-CITY (C4-J) TO GO-CITY-B
028400     MOVE UE-LOC-LAT (C4-I)  TO GO-LAT-A
028500     MOVE UE-LOC-LON (C4-I)  TO GO-LON-A
028600     MOVE UE-LOC-LAT (C4-J)  TO GO-LAT-B
028700     MOVE UE-LOC-LON (C4-J)  TO GO-LON-B
028800     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
028900     IF GO-DISTANCE-KM LESS THAN PM-CHECKIN-CITY-KM
029000         GO TO R600-99
029100     END-IF
029200
029300* REQUIRED HOURS = DISTANCE AT THE MAX GROUND SPEED, PLUS THE
029400* FIXED OVERHEAD ALLOWANCE - FD-141
029500     COMPUTE WS-R06-REQ-HOURS ROUNDED =
029600             GO-DISTANCE-KM / PM-CHECKIN-MAX-SPEED-KMH
029700             + PM-CHECKIN-OVERHEAD-HRS
029800
029900* AVAILABLE HOURS = |EVENT1 LATEST-END TO EVENT2 EARLIEST-START|;
030000* IF THAT IS ALREADY ENOUGH, RETEST WITH THE ORDERING REVERSED
030100* BEFORE DECIDING THE PAIR IS FEASIBLE - FD-141
030200     MOVE "DIFF"                   TO TM-FUNCTION
030300     MOVE UE-LATEST-END (C4-I)     TO TM-TS1
030400     MOVE UE-EARLIEST-START (C4-J) TO TM-TS2
030500     CALL "FDTIM00M" USING WS-TIME-REQUEST
030600     IF TM-DIFF-MINUTES NOT LESS THAN ZERO
030700         COMPUTE WS-R06-AVAIL-HOURS ROUNDED = TM-DIFF-MINUTES / 60
030800     ELSE
030900         COMPUTE WS-R06-AVAIL-HOURS ROUNDED =
031000                 (TM-DIFF-MINUTES * -1) / 60
031100     END-IF
031200
031300     IF WS-R06-AVAIL-HOURS NOT LESS THAN WS-R06-REQ-HOURS
031400         MOVE "DIFF"                   TO TM-FUNCTION
031500         MOVE UE-LATEST-END (C4-J)     TO TM-TS1
031600         MOVE UE-EARLIEST-START (C4-I) TO TM-TS2
031700         CALL "FDTIM00M" USING WS-TIME-REQUEST
031800         IF TM-DIFF-MINUTES NOT LESS THAN ZERO
031900             COMPUTE WS-R06-AVAIL-HOURS ROUNDED =
032000                     TM-DIFF-MINUTES / 60
032100         ELSE
032200             COMPUTE WS-R06-AVAIL-HOURS ROUNDED =
032300                     (TM-DIFF-MINUTES * -1) / 60
032400         END-IF
032500     END-IF
032600
032700     IF WS-R06-AVAIL-HOURS NOT LESS THAN WS-R06-REQ-HOURS
032800         GO TO R600-99
032900     END-IF
033000
033100     MOVE ZERO TO C4-R06-CITY-CNT
033200     MOVE SPACES TO D-R06-CITY-TABLE (1) D-R06-CITY-TABLE (2)
033300                     D-R06-CITY-TABLE (3) D-R06-CITY-TABLE (4)
033400                     D-R06-CITY-TABLE (5) D-R06-CITY-TABLE (6)
033500     PERFORM R605-COUNT-DAY-CITIES
033600         VARYING C4-K FROM 1 BY 1
033700         UNTIL C4-K GREATER THAN UE-EVENT-COUNT
033800
033900     MOVE C4-R06-CITY-CNT TO WS-R06-CITY-CNT-ED
034000
034100     PERFORM C900-ADD-ALERT
034200     IF WS-ALERT-ADDED
034300         MOVE "CHECK-IN CITIES TOO FAR APART FOR THE TIME"
034400             TO RO-ALERT-TEXT (RO-IDX)
034500         MOVE " AVAILABLE SAME DAY"
034600             TO RO-ALERT-TEXT (RO-IDX) (43:19)
034700         MOVE " - "
034800             TO RO-ALERT-TEXT (RO-IDX) (62:3)
034900         MOVE WS-R06-CITY-CNT-ED
035000             TO RO-ALERT-TEXT (RO-IDX) (65:2)
035100         MOVE " CITIES"
035200             TO RO-ALERT-TEXT (RO-IDX) (67:7)
035300         MOVE "R06 FD-CHECKIN-DIFFERENT-CITIES-SAME-DAY"
035400             TO RO-RULE-ID (RO-IDX)
035500         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
035600         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
035700         MOVE GO-DISTANCE-KM TO RO-ALERT-AMOUNT (RO-IDX)
035800         MOVE WS-R06-AVAIL-HOURS TO RO-MEASURE-1 (RO-IDX)
035900         MOVE WS-R06-REQ-HOURS TO RO-MEASURE-2 (RO-IDX)
036000     END-IF
036100     .
036200 R600-99.
036300     EXIT.
036400
036500* FD-141 -- COUNTS THE DISTINCT CHECK-IN CITIES LOGGED ON THE
036600* SAME CALENDAR DATE AS THIS PAIR, FOR THE R06 ALERT'S CITY COUNT
036700 R605-COUNT-DAY-CITIES SECTION.
036800 R605-00.
036900     IF UE-EVENT-TYPE (C4-K) NOT = "CK"
037000         GO TO R605-99
037100     END-IF
037200     MOVE UE-EARLIEST-START (C4-K) TO WS-TS-C-NUM
037300     IF WS-TS-C-DATE NOT = WS-TS-A-DATE
037400         GO TO R605-99
037500     END-IF
037600     IF UE-LOC-CITY (C4-K) = SPACES
037700         GO TO R605-99
037800     END-IF
037900
038000     MOVE ZERO TO C4-R06-SLOT
038100     EVALUATE TRUE
038200         WHEN C4-R06-CITY-CNT NOT LESS THAN 1 AND
038300              UE-LOC-CITY (C4-K) = D-R06-CITY-TABLE (1)
038400             CONTINUE
038500         WHEN C4-R06-CITY-CNT NOT LESS THAN 2 AND
038600              UE-LOC-CITY (C4-K) = D-R06-CITY-TABLE (2)
038700             CONTINUE
038800         WHEN C4-R06-CITY-CNT NOT LESS THAN 3 AND
038900              UE-LOC-CITY (C4-K) = D-R06-CITY-TABLE (3)
039000             CONTINUE
039100         WHEN C4-R06-CITY-CNT NOT LESS THAN 4 AND
039200              UE-LOC-CITY (C4-K) = D-R06-CITY-TABLE (4)
039300             CONTINUE
039400         WHEN C4-R06-CITY-CNT NOT LESS THAN 5 AND
039500              UE-LOC-CITY (C4-K) = D-R06-CITY-TABLE (5)
039600             CONTINUE
039700         WHEN C4-R06-CITY-CNT NOT LESS THAN 6 AND
039800              UE-LOC-CITY (C4-K) = D-R06-CITY-TABLE (6)
039900             CONTINUE
040000         WHEN C4-R06-CITY-CNT LESS THAN 6
040100             ADD 1 TO C4-R06-CITY-CNT
040200             MOVE C4-R06-CITY-CNT TO C4-R06-SLOT
040300             MOVE UE-LOC-CITY (C4-K)
040400                 TO D-R06-CITY-TABLE (C4-R06-SLOT)
040500     END-EVALUATE
040600     .
040700 R605-99.
040800     EXIT.
040900
041000******************************************************************
041100* R07 - TWO HOTEL STAYS IN DIFFERENT CITIES WHOSE COVERED DATES
041200* (CHECK-IN DATE THROUGH CHECK-OUT DATE, INCLUSIVE) SHARE AT
041300* LEAST ONE CALENDAR DATE.  FD-141 -- REWRITTEN FROM A CHECK-IN-
041400* DATE-ONLY EQUALITY TEST TO A FULL COVERED-DATE-RANGE OVERLAP
041500* TEST, AND NOW REPORTS THE DISTANCE AND COMBINED COST.
041600******************************************************************
041700 R700-R07-HOTEL-DUP-DATE SECTION.
041800 R700-00.
041900     IF C4-I = C4-J
042000         GO TO R700-99
042100     END-IF
042200     IF UE-EVENT-TYPE (C4-I) NOT = "HT" OR
042300        UE-EVENT-TYPE (C4-J) NOT = "HT"
042400         GO TO R700-99
042500     END-IF
042600     IF UE-LOC-CITY (C4-I) = UE-LOC-CITY (C4-J)
042700         GO TO R700-99
042800     END-IF
042900
043000* CHECK-IN/CHECK-OUT DATE OF EACH STAY - A/C FOR EVENT I, B/D FOR
043100* EVENT J
043200     MOVE UE-EARLIEST-START (C4-I) TO WS-TS-A-NUM
043300     MOVE UE-LATEST-END (C4-I)     TO WS-TS-C-NUM
043400     MOVE UE-EARLIEST-START (C4-J) TO WS-TS-B-NUM
043500     MOVE UE-LATEST-END (C4-J)     TO WS-TS-D-NUM
043600
043700* COVERED-DATE RANGES OVERLAP WHEN EACH STAY'S CHECK-IN DATE IS
043800* NOT AFTER THE OTHER STAY'S CHECK-OUT DATE
043900     IF WS-TS-A-DATE GREATER THAN WS-TS-D-DATE
044000         GO TO R700-99
044100     END-IF
044200     IF WS-TS-B-DATE GREATER THAN WS-TS-C-DATE
044300         GO TO R700-99
044400     END-IF
044500
044600     MOVE "DIST"             TO GO-FUNCTION
044700     MOVE UE-LOC-CITY (C4-I) TO GO-CITY-A
044800     MOVE UE-LOC-CITY (C4-J) TO GO-CITY-B
044900     MOVE UE-LOC-LAT (C4-I)  TO GO-LAT-A
045000     MOVE UE-LOC-LON (C4-I)  TO GO-LON-A
045100     MOVE UE-LOC-LAT (C4-J)  TO GO-LAT-B
045200     MOVE UE-LOC-LON (C4-J)  TO GO-LON-B
045300     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
045400
045500     ADD UE-AMOUNT (C4-I) UE-AMOUNT (C4-J) GIVING WS-R07-COMBINED
045600
045700     PERFORM C900-ADD-ALERT
045800     IF WS-ALERT-ADDED
045900         MOVE "HOTEL STAYS IN DIFFERENT CITIES COVER THE SAME"
046000             TO RO-ALERT-TEXT (RO-IDX)
046100         MOVE " DATE"
046200             TO RO-ALERT-TEXT (RO-IDX) (47:5)
046300         MOVE "R07 FD-HOTEL-DUPLICATE-DATE-DIFFERENT-CITIES"
046400             TO RO-RULE-ID (RO-IDX)
046500         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
046600         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
046700         MOVE WS-R07-COMBINED TO RO-ALERT-AMOUNT (RO-IDX)
046800         MOVE GO-DISTANCE-KM TO RO-MEASURE-1 (RO-IDX)
046900     END-IF
047000     .
047100 R700-99.
047200     EXIT.
047300
047400******************************************************************
047500* R08 - TWO HOTEL STAYS IN DIFFERENT CITIES WHOSE EARLIEST-START/
047600* LATEST-END WINDOWS OVERLAP.  FD-134 -- THIS USED TO BE A SINGLE-
047700* STAY DURATION CHECK; REWRITTEN AS A CROSS-CITY PAIR TEST.
047800******************************************************************
047900 R800-R08-HOTEL-NO-CHECKOUT SECTION.
048000 R800-00.
048100     IF C4-I = C4-J
048200         GO TO R800-99
048300     END-IF
048400     IF UE-EVENT-TYPE (C4-I) NOT = "HT" OR
048500        UE-EVENT-TYPE (C4-J) NOT = "HT"
048600         GO TO R800-99
048700     END-IF
048800     IF UE-LOC-CITY (C4-I) = UE-LOC-CITY (C4-J)
048900         GO TO R800-99
049000     END-IF
049100
049200     MOVE "OVLP"                   TO TM-FUNCTION
049300     MOVE UE-EARLIEST-START (C4-I) TO TM-TS1
049400     MOVE UE-LATEST-END (C4-I)     TO TM-TS2
049500     MOVE UE-EARLIEST-START (C4-J) TO TM-TS3
049600     MOVE UE-LATEST-END (C4-J)     TO TM-TS4
049700     CALL "FDTIM00M" USING WS-TIME-REQUEST
049800     IF TM-OVERLAP-MINUTES NOT GREATER THAN ZERO
049900         GO TO R800-99
050000     END-IF
050100
050200* OVERLAP DAYS = WHOLE DAYS IN THE OVERLAP PERIOD, PLUS ONE - FD-134
050300     COMPUTE C4-OVERLAP-DAYS = TM-OVERLAP-MINUTES / 1440
050400     ADD 1 TO C4-OVERLAP-DAYS
050500
050600     MOVE "DIST"             TO GO-FUNCTION
050700     MOVE UE-LOC-CITY (C4-I) TO GO-CITY-A
050800     MOVE UE-LOC-CITY (C4-J) TO GO-CITY-B
050900     MOVE UE-LOC-LAT (C4-I)  TO GO-LAT-A
051000     MOVE UE-LOC-LON (C4-I)  TO GO-LON-A
051100     MOVE UE-LOC-LAT (C4-J)  TO GO-LAT-B
051200     MOVE UE-LOC-LON (C4-J)  TO GO-LON-B
051300     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
051400
051500     ADD UE-AMOUNT (C4-I) UE-AMOUNT (C4-J) GIVING WS-R08-COMBINED
051600
051700     PERFORM C900-ADD-ALERT
051800     IF WS-ALERT-ADDED
051900         MOVE "TWO HOTEL STAYS IN DIFFERENT CITIES OVERLAP"
052000             TO RO-ALERT-TEXT (RO-IDX)
052100         MOVE "R08 FD-HOTEL-MULTIDAY-NO-CHECKOUT"
052200             TO RO-RULE-ID (RO-IDX)
052300         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
052400         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
052500         MOVE WS-R08-COMBINED TO RO-ALERT-AMOUNT (RO-IDX)
052600         MOVE C4-OVERLAP-DAYS TO RO-MEASURE-1 (RO-IDX)
052700         MOVE GO-DISTANCE-KM TO RO-MEASURE-2 (RO-IDX)
052800     END-IF
052900     .
053000 R800-99.
053100     EXIT.
053200
053300******************************************************************
053400* R09 - TWO HOTEL STAYS OVERLAP AT LEAST 8 HOURS AND ARE NOT THE
053500* SAME BOOKING -- FD-134 -- ADDED THE 8-HOUR FLOOR AND THE
053600* DIFFERENT-HOTEL-OR-CITY TEST SO THE SAME STAY LOGGED TWICE
053700* DOES NOT FIRE ITS OWN ALERT
053800******************************************************************
053900 R900-R09-MULTI-HOTEL-NIGHT SECTION.
054000 R900-00.
054100     IF C4-I = C4-J
054200         GO TO R900-99
054300     END-IF
054400     IF UE-EVENT-TYPE (C4-I) NOT = "HT" OR
054500        UE-EVENT-TYPE (C4-J) NOT = "HT"
054600         GO TO R900-99
054700     END-IF
054800     IF UE-HOTEL-NAME (C4-I) = UE-HOTEL-NAME (C4-J) AND
054900        UE-LOC-CITY (C4-I) = UE-LOC-CITY (C4-J)
055000         GO TO R900-99
055100     END-IF
055200     MOVE "OVLP"                      TO TM-FUNCTION
055300     MOVE UE-EARLIEST-START (C4-I)    TO TM-TS1
055400     MOVE UE-LATEST-END (C4-I)        TO TM-TS2
055500     MOVE UE-EARLIEST-START (C4-J)    TO TM-TS3
055600     MOVE UE-LATEST-END (C4-J)        TO TM-TS4
055700     CALL "FDTIM00M" USING WS-TIME-REQUEST
055800     IF TM-OVERLAP-MINUTES LESS THAN 480
055900         GO TO R900-99
056000     END-IF
056100
056200     PERFORM C900-ADD-ALERT
056300     IF WS-ALERT-ADDED
056400         MOVE "TWO HOTEL BOOKINGS OVERLAP THE SAME NIGHT"
056500             TO RO-ALERT-TEXT (RO-IDX)
056600         MOVE "R09 FD-MULTI-HOTEL-SAME-NIGHT"
056700             TO RO-RULE-ID (RO-IDX)
056800         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
056900         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
057000         COMPUTE RO-MEASURE-1 (RO-IDX) ROUNDED =
057100                 TM-OVERLAP-MINUTES / 60
057200     END-IF
057300     .
057400 R900-99.
057500     EXIT.
057600
057700******************************************************************
057800* R10 - THREE OR MORE TAXI RIDES, CHAINED BY GAP AND DROP-OFF
057900* DISTANCE, TOTALLING OVER THE POLICY AMOUNT
058000******************************************************************
058100 B300-TAXI-CHAIN SECTION.
058200 B300-00.
058300     MOVE ZERO TO C4-CHAIN-LEN, D-CHAIN-TOTAL
058400     MOVE 1 TO C4-CHAIN-START
058500     PERFORM R1000-CHAIN-STEP
058600         VARYING C4-I FROM 1 BY 1
058700         UNTIL C4-I GREATER THAN UE-EVENT-COUNT
058800     PERFORM R1000-CLOSE-CHAIN
058900     .
059000 B300-99.
059100     EXIT.
059200
059300 R1000-CHAIN-STEP SECTION.
059400 R1000-00.
059500     IF UE-EVENT-TYPE (C4-I) NOT = "TX"
059600         PERFORM R1000-CLOSE-CHAIN
059700         GO TO R1000-99
059800     END-IF
059900
060000     IF C4-CHAIN-LEN = ZERO
060100         MOVE 1 TO C4-CHAIN-LEN
060200         MOVE C4-I TO C4-CHAIN-START
060300         MOVE UE-AMOUNT (C4-I) TO D-CHAIN-TOTAL
060400         GO TO R1000-99
060500     END-IF
060600
060700     MOVE "DIFF" TO TM-FUNCTION
060800     COMPUTE C4-K = C4-I - 1
060900     MOVE UE-LATEST-END (C4-K) TO TM-TS1
061000     MOVE UE-EARLIEST-START (C4-I) TO TM-TS2
061100     CALL "FDTIM00M" USING WS-TIME-REQUEST
061200     COMPUTE C9-TOL-MINUTES ROUNDED = PM-TAXI-CHAIN-GAP-HRS * 60
061300
061400     MOVE "WDIS" TO GO-FUNCTION
061500     MOVE UE-TO-LAT (C4-K) TO GO-LAT-A
061600     MOVE UE-TO-LON (C4-K) TO GO-LON-A
061700     MOVE UE-TO-LAT (C4-I) TO GO-LAT-B
061800     MOVE UE-TO-LON (C4-I) TO GO-LON-B
061900     MOVE PM-TAXI-CHAIN-DEST-KM TO GO-THRESHOLD-KM
062000     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
062100
062200     IF TM-DIFF-MINUTES NOT GREATER THAN C9-TOL-MINUTES AND
062300        GO-RESULT-YES
062400         ADD 1 TO C4-CHAIN-LEN
062500         ADD UE-AMOUNT (C4-I) TO D-CHAIN-TOTAL
062600     ELSE
062700         PERFORM R1000-CLOSE-CHAIN
062800         MOVE 1 TO C4-CHAIN-LEN
062900         MOVE C4-I TO C4-CHAIN-START
063000         MOVE UE-AMOUNT (C4-I) TO D-CHAIN-TOTAL
063100     END-IF
063200     .
063300 R1000-99.
063400     EXIT.
063500
063600 R1000-CLOSE-CHAIN SECTION.
063700 R1000-C-00.
063800     IF C4-CHAIN-LEN NOT LESS THAN PM-TAXI-CHAIN-MIN-RIDES AND
063900        D-CHAIN-TOTAL NOT LESS THAN PM-TAXI-CHAIN-TOTAL-AMT
064000         MOVE D-CHAIN-TOTAL TO WS-CHAIN-WORK
064100         DISPLAY D-MODUL " - R10 CHAIN CLOSED, TOTAL "
064200                 WS-CHAIN-WORK
064300         PERFORM C900-ADD-ALERT
064400         IF WS-ALERT-ADDED
064500             MOVE "CHAIN OF SHORT TAXI HOPS ADDS UP TO A LARGE"
064600             TO RO-ALERT-TEXT (RO-IDX)
064700             MOVE "R10 FD-TAXI-SEQUENTIAL-RIDES"
064800                 TO RO-RULE-ID (RO-IDX)
064900             MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
065000             MOVE D-CHAIN-TOTAL TO RO-ALERT-AMOUNT (RO-IDX)
065100             MOVE C4-CHAIN-LEN TO RO-MEASURE-1 (RO-IDX)
065200         END-IF
065300     END-IF
065400     MOVE ZERO TO C4-CHAIN-LEN, D-CHAIN-TOTAL
065500     .
065600 R1000-C-99.
065700     EXIT.
065800
065900******************************************************************
066000* R11 - SORT ORDER IS THE EVENT TABLE'S OWN ORDER (ALREADY BUILT
066100* TIME-ASCENDING BY FDMAIN0M).  WALK THE USER'S TAXI RIDES; EACH
066200* TIME THE RIDE'S ORIGIN CITY CHANGES FROM THE PRIOR RIDE THAT IS
066300* A TRANSITION.  A TRANSITION IS EXPLAINED WHEN A FLIGHT OR RAIL
066400* EVENT RUNS OLD-CITY TO NEW-CITY AND ITS WINDOW INTERSECTS THE
066500* TRANSITION WINDOW (PRIOR RIDE'S LATEST-END TO THIS RIDE'S
066600* EARLIEST-START).  ONE ALERT PER USER-DAY LISTS EVERY
066700* UNEXPLAINED TRANSITION.  FD-136 -- REPLACES THE OLD FLATTENED
066800* SAME-DAY-FAR-APART PAIR TEST.
066900******************************************************************
067000 B500-TAXI-TRANSITIONS SECTION.
067100 B500-00.
067200     MOVE ZERO TO C4-PREV-TAXI, C4-UNEXP-COUNT, C4-XFER-COUNT
067300     MOVE ZERO TO D-XFER-DATE
067400     MOVE SPACES TO D-XFER-CITY-TABLE (1) D-XFER-CITY-TABLE (2)
067500                     D-XFER-CITY-TABLE (3) D-XFER-CITY-TABLE (4)
067600                     D-XFER-CITY-TABLE (5) D-XFER-CITY-TABLE (6)
067700
067800     PERFORM R1100-TRANSITION-STEP
067900         VARYING C4-I FROM 1 BY 1
068000         UNTIL C4-I GREATER THAN UE-EVENT-COUNT
068100     PERFORM R1100-CLOSE-DAY
068200     .
068300 B500-99.
068400     EXIT.
068500
068600 R1100-TRANSITION-STEP SECTION.
068700 R1100-00.
068800     IF UE-EVENT-TYPE (C4-I) NOT = "TX"
068900         GO TO R1100-99
069000     END-IF
069100     MOVE UE-EARLIEST-START (C4-I) TO WS-TS-A-NUM
069200
069300     IF C4-PREV-TAXI = ZERO OR WS-TS-A-DATE NOT = D-XFER-DATE
069400         PERFORM R1100-CLOSE-DAY
069500         MOVE WS-TS-A-DATE TO D-XFER-DATE
069600         MOVE C4-I TO C4-PREV-TAXI
069700         GO TO R1100-99
069800     END-IF
069900
070000     IF UE-FROM-CITY (C4-I) = UE-FROM-CITY (C4-PREV-TAXI)
070100         MOVE C4-I TO C4-PREV-TAXI
070200         GO TO R1100-99
070300     END-IF
070400
070500* ORIGIN CITY CHANGED FROM THE PRIOR RIDE -- A TRANSITION
070600     MOVE "OVLP"                       TO TM-FUNCTION
070700     MOVE UE-LATEST-END (C4-PREV-TAXI) TO TM-TS1
070800     MOVE UE-EARLIEST-START (C4-I)     TO TM-TS2
070900     SET WS-FOUND TO FALSE
071000     PERFORM R1110-SCAN-EXPLAIN
071100         VARYING C4-K FROM 1 BY 1
071200         UNTIL C4-K GREATER THAN UE-EVENT-COUNT OR WS-FOUND
071300     IF NOT WS-FOUND
071400         ADD 1 TO C4-UNEXP-COUNT
071500         MOVE UE-FROM-CITY (C4-PREV-TAXI) TO WS-XFER-CANDIDATE
071600         PERFORM R1120-ADD-XFER-CITY
071700         MOVE UE-FROM-CITY (C4-I)          TO WS-XFER-CANDIDATE
071800         PERFORM R1120-ADD-XFER-CITY
071900     END-IF
072000
072100     MOVE C4-I TO C4-PREV-TAXI
072200     .
072300 R1100-99.
072400     EXIT.
072500
072600 R1110-SCAN-EXPLAIN SECTION.
072700 R1110-00.
072800     IF UE-EVENT-TYPE (C4-K) NOT = "FL" AND
072900        UE-EVENT-TYPE (C4-K) NOT = "RW"
073000         GO TO R1110-99
073100     END-IF
073200     IF UE-FROM-CITY (C4-K) NOT = UE-FROM-CITY (C4-PREV-TAXI) OR
073300        UE-TO-CITY (C4-K)   NOT = UE-FROM-CITY (C4-I)
073400         GO TO R1110-99
073500     END-IF
073600
073700     MOVE "OVLP"                   TO TM-FUNCTION
073800     MOVE UE-LATEST-END (C4-PREV-TAXI) TO TM-TS1
073900     MOVE UE-EARLIEST-START (C4-I)      TO TM-TS2
074000     MOVE UE-EARLIEST-START (C4-K)  TO TM-TS3
074100     MOVE UE-LATEST-END (C4-K)      TO TM-TS4
074200     CALL "FDTIM00M" USING WS-TIME-REQUEST
074300     IF TM-OVERLAP-MINUTES GREATER THAN ZERO
074400         SET WS-FOUND TO TRUE
074500     END-IF
074600     .
074700 R1110-99.
074800     EXIT.
074900
075000 R1120-ADD-XFER-CITY SECTION.
075100 R1120-00.
075200     SET WS-FOUND TO FALSE
075300     IF C4-XFER-COUNT NOT = ZERO
075400         IF WS-XFER-CANDIDATE = D-XFER-CITY-TABLE (1) OR
075500            WS-XFER-CANDIDATE = D-XFER-CITY-TABLE (2) OR
075600            WS-XFER-CANDIDATE = D-XFER-CITY-TABLE (3) OR
075700            WS-XFER-CANDIDATE = D-XFER-CITY-TABLE (4) OR
075800            WS-XFER-CANDIDATE = D-XFER-CITY-TABLE (5) OR
075900            WS-XFER-CANDIDATE = D-XFER-CITY-TABLE (6)
076000             SET WS-FOUND TO TRUE
076100         END-IF
076200     END-IF
076300     IF WS-FOUND
076400         GO TO R1120-99
076500     END-IF
076600     IF C4-XFER-COUNT LESS THAN 6
076700         ADD 1 TO C4-XFER-COUNT
076800         MOVE WS-XFER-CANDIDATE TO D-XFER-CITY-TABLE (C4-XFER-COUNT)
076900     END-IF
077000     .
077100 R1120-99.
077200     EXIT.
077300
077400 R1100-CLOSE-DAY SECTION.
077500 R1100-CD-00.
077600     IF C4-UNEXP-COUNT NOT GREATER THAN ZERO
077700         GO TO R1100-CD-99
077800     END-IF
077900
078000     MOVE C4-I TO C4-SAVE-I
078100     MOVE C4-PREV-TAXI TO C4-I
078200     PERFORM C900-ADD-ALERT
078300     MOVE C4-SAVE-I TO C4-I
078400     IF WS-ALERT-ADDED
078500         MOVE "TAXI ORIGIN CITY CHANGED, NO FLIGHT OR RAIL"
078600             TO RO-ALERT-TEXT (RO-IDX)
078700         MOVE "R11 FD-TAXI-MULTICITY-NO-TRANSPORT"
078800             TO RO-RULE-ID (RO-IDX)
078900         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
079000         MOVE C4-UNEXP-COUNT TO RO-MEASURE-1 (RO-IDX)
079100         MOVE C4-XFER-COUNT TO RO-MEASURE-2 (RO-IDX)
079200     END-IF
079300
079400     MOVE ZERO TO C4-UNEXP-COUNT, C4-XFER-COUNT
079500     MOVE SPACES TO D-XFER-CITY-TABLE (1) D-XFER-CITY-TABLE (2)
079600                     D-XFER-CITY-TABLE (3) D-XFER-CITY-TABLE (4)
079700                     D-XFER-CITY-TABLE (5) D-XFER-CITY-TABLE (6)
079800     .
079900 R1100-CD-99.
080000     EXIT.
080100
080200******************************************************************
080300* R12 - ANY TWO SAME-DAY EVENTS FAR APART WITH NO FLIGHT THAT
080400* DAY
080500******************************************************************
080600 R1200-R12-MULTICITY-NO-FLIGHT SECTION.
080700 R1200-00.
080800     IF C4-I = C4-J
080900         GO TO R1200-99
081000     END-IF
081100     MOVE UE-EARLIEST-START (C4-I) TO WS-TS-A-NUM
081200     MOVE UE-EARLIEST-START (C4-J) TO WS-TS-B-NUM
081300     IF WS-TS-A-DATE NOT = WS-TS-B-DATE
081400         GO TO R1200-99
081500     END-IF
081600     IF UE-LOC-CITY (C4-I) = UE-LOC-CITY (C4-J)
081700         GO TO R1200-99
081800     END-IF
081900
082000     MOVE "DIST"             TO GO-FUNCTION
082100     MOVE UE-LOC-CITY (C4-I) TO GO-CITY-A
082200     MOVE UE-LOC-CITY (C4-J) TO GO-CITY-B
082300     MOVE UE-LOC-LAT (C4-I)  TO GO-LAT-A
082400     MOVE UE-LOC-LON (C4-I)  TO GO-LON-A
082500     MOVE UE-LOC-LAT (C4-J)  TO GO-LAT-B
082600     MOVE UE-LOC-LON (C4-J)  TO GO-LON-B
082700     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
082800     IF GO-DISTANCE-KM NOT GREATER THAN PM-MULTICITY-DISTANCE-KM
082900         GO TO R1200-99
083000     END-IF
083100
083200     SET WS-FOUND TO FALSE
083300     PERFORM R1210-SCAN-FLIGHT
083400         VARYING C4-K FROM 1 BY 1
083500         UNTIL C4-K GREATER THAN UE-EVENT-COUNT OR WS-FOUND
083600     IF WS-FOUND
083700         GO TO R1200-99
083800     END-IF
083900
084000     PERFORM C900-ADD-ALERT
084100     IF WS-ALERT-ADDED
084200         MOVE "TWO DISTANT CITIES SAME DAY, NO FLIGHT LOGGED"
084300             TO RO-ALERT-TEXT (RO-IDX)
084400         MOVE "R12 FD-MULTI-CITY-SINGLE-DAY-NO-FLIGHT"
084500             TO RO-RULE-ID (RO-IDX)
084600         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
084700         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
084800         MOVE GO-DISTANCE-KM TO RO-MEASURE-1 (RO-IDX)
084900     END-IF
085000     .
085100 R1200-99.
085200     EXIT.
085300
085400* FD-141 -- REWRITTEN TO ALSO ACCEPT RAILWAY LEGS, AND TO REQUIRE
085500* THE LEG'S OWN FROM/TO CITIES TO MATCH THE SUSPICIOUS PAIR --
085600* A FLIGHT OR RAILWAY LOGGED ANY OTHER DAY, ON ANY OTHER ROUTE,
085700* USED TO SUPPRESS THE ALERT AND DID NOT EXPLAIN ANYTHING
085800 R1210-SCAN-FLIGHT SECTION.
085900 R1210-00.
086000     IF UE-EVENT-TYPE (C4-K) NOT = "FL" AND
086100        UE-EVENT-TYPE (C4-K) NOT = "RW"
086200         GO TO R1210-99
086300     END-IF
086400     IF (UE-FROM-CITY (C4-K) = UE-LOC-CITY (C4-I) AND
086500         UE-TO-CITY (C4-K)   = UE-LOC-CITY (C4-J))
086600        OR
086700        (UE-FROM-CITY (C4-K) = UE-LOC-CITY (C4-J) AND
086800         UE-TO-CITY (C4-K)   = UE-LOC-CITY (C4-I))
086900         SET WS-FOUND TO TRUE
087000     END-IF
087100     .
087200 R1210-99.
087300     EXIT.
087400
087500******************************************************************
087600* R13 - 3 OR MORE DISTINCT CITIES IN ONE CALENDAR DAY, AND THE
087700* GROUND-SPEED MATH SAYS THE USER COULD NOT HAVE COVERED ENOUGH
087800* OF THE CITY PAIRS TO HAVE REALLY BEEN IN ALL OF THEM.  FD-136
087900* -- REPLACES THE OLD PLAIN CITY-COUNT TEST, WHICH NEVER LOOKED
088000* AT WHETHER THE TRAVEL WAS EVEN PHYSICALLY POSSIBLE.
088100******************************************************************
088200 B400-UBIQUITOUS-DAY SECTION.
088300 B400-00.
088400     PERFORM B410-ONE-DAY-START
088500         VARYING C4-I FROM 1 BY 1
088600         UNTIL C4-I GREATER THAN UE-EVENT-COUNT
088700     .
088800 B400-99.
088900     EXIT.
089000
089100 B410-ONE-DAY-START SECTION.
089200 B410-00.
089300     MOVE ZERO TO C4-CITY-COUNT
089400     MOVE SPACES TO D-DAY-CITY-TABLE (1)
089500                     D-DAY-CITY-TABLE (2) D-DAY-CITY-TABLE (3)
089600                     D-DAY-CITY-TABLE (4) D-DAY-CITY-TABLE (5)
089700                     D-DAY-CITY-TABLE (6)
089800     MOVE UE-EARLIEST-START (C4-I) TO WS-TS-A-NUM
089900
090000     PERFORM R1300-COLLECT-CITY
090100         VARYING C4-K FROM C4-I BY 1
090200         UNTIL C4-K GREATER THAN UE-EVENT-COUNT
090300
090400     IF C4-CITY-COUNT NOT LESS THAN PM-UBIQ-MIN-CITIES
090500         PERFORM R1350-IMPOSSIBLE-PAIRS
090600         COMPUTE C4-MIN-IMPOSS = C4-CITY-COUNT - 1
090700         IF C4-IMPOSS-COUNT NOT LESS THAN C4-MIN-IMPOSS
090800             PERFORM C900-ADD-ALERT
090900             IF WS-ALERT-ADDED
091000                 MOVE "3 OR MORE CITIES IN ONE DAY, IMPOSSIBLE BY"
091100                     TO RO-ALERT-TEXT (RO-IDX)
091200                 MOVE "R13 FD-UBIQUITOUS-PRESENCE"
091300                     TO RO-RULE-ID (RO-IDX)
091400                 MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
091500                 MOVE C4-CITY-COUNT TO RO-MEASURE-1 (RO-IDX)
091600                 MOVE C4-IMPOSS-COUNT TO RO-MEASURE-2 (RO-IDX)
091700             END-IF
091800         END-IF
091900     END-IF
092000     .
092100 B410-99.
092200     EXIT.
092300
092400* COLLECT THIS DAY'S DISTINCT CITIES, TRACKING EACH CITY'S
092500* EARLIEST-START/LATEST-END SPAN AND A REPRESENTATIVE LAT/LON
092600* SO R1350 CAN RUN THE GROUND-SPEED TEST ON EVERY CITY PAIR -
092700* FD-136
092800 R1300-COLLECT-CITY SECTION.
092900 R1300-00.
093000     MOVE UE-EARLIEST-START (C4-K) TO WS-TS-B-NUM
093100     IF WS-TS-B-DATE NOT = WS-TS-A-DATE
093200         GO TO R1300-99
093300     END-IF
093400     IF UE-LOC-CITY (C4-K) = SPACES
093500         GO TO R1300-99
093600     END-IF
093700
093800     MOVE ZERO TO C4-CITY-SLOT
093900     EVALUATE TRUE
094000         WHEN C4-CITY-COUNT NOT LESS THAN 1 AND
094100              UE-LOC-CITY (C4-K) = D-DAY-CITY-TABLE (1)
094200             MOVE 1 TO C4-CITY-SLOT
094300         WHEN C4-CITY-COUNT NOT LESS THAN 2 AND
094400              UE-LOC-CITY (C4-K) = D-DAY-CITY-TABLE (2)
094500             MOVE 2 TO C4-CITY-SLOT
094600         WHEN C4-CITY-COUNT NOT LESS THAN 3 AND
094700              UE-LOC-CITY (C4-K) = D-DAY-CITY-TABLE (3)
094800             MOVE 3 TO C4-CITY-SLOT
094900         WHEN C4-CITY-COUNT NOT LESS THAN 4 AND
095000              UE-LOC-CITY (C4-K) = D-DAY-CITY-TABLE (4)
095100             MOVE 4 TO C4-CITY-SLOT
095200         WHEN C4-CITY-COUNT NOT LESS THAN 5 AND
095300              UE-LOC-CITY (C4-K) = D-DAY-CITY-TABLE (5)
095400             MOVE 5 TO C4-CITY-SLOT
095500         WHEN C4-CITY-COUNT NOT LESS THAN 6 AND
095600              UE-LOC-CITY (C4-K) = D-DAY-CITY-TABLE (6)
095700             MOVE 6 TO C4-CITY-SLOT
095800         WHEN C4-CITY-COUNT LESS THAN 6
095900             ADD 1 TO C4-CITY-COUNT
096000             MOVE C4-CITY-COUNT TO C4-CITY-SLOT
096100             MOVE UE-LOC-CITY (C4-K)
096200                 TO D-DAY-CITY-TABLE (C4-CITY-SLOT)
096300             MOVE UE-EARLIEST-START (C4-K)
096400                 TO D-DAY-CITY-EARLY (C4-CITY-SLOT)
096500             MOVE UE-LATEST-END (C4-K)
096600                 TO D-DAY-CITY-LATE (C4-CITY-SLOT)
096700             MOVE UE-LOC-LAT (C4-K)
096800                 TO D-DAY-CITY-LAT (C4-CITY-SLOT)
096900             MOVE UE-LOC-LON (C4-K)
097000                 TO D-DAY-CITY-LON (C4-CITY-SLOT)
097100     END-EVALUATE
097200
097300     IF C4-CITY-SLOT = ZERO
097400         GO TO R1300-99
097500     END-IF
097600     IF UE-EARLIEST-START (C4-K)
097700             LESS THAN D-DAY-CITY-EARLY (C4-CITY-SLOT)
097800         MOVE UE-EARLIEST-START (C4-K)
097900             TO D-DAY-CITY-EARLY (C4-CITY-SLOT)
098000     END-IF
098100     IF UE-LATEST-END (C4-K)
098200             GREATER THAN D-DAY-CITY-LATE (C4-CITY-SLOT)
098300         MOVE UE-LATEST-END (C4-K)
098400             TO D-DAY-CITY-LATE (C4-CITY-SLOT)
098500     END-IF
098600     .
098700 R1300-99.
098800     EXIT.
098900
099000* FOR EVERY PAIR OF THE DAY'S CITIES AT LEAST PM-MULTICITY-
099100* DISTANCE-KM APART, COMPARE THE HOURS ACTUALLY AVAILABLE TO
099200* CROSS BETWEEN THEM AGAINST THE MINIMUM HOURS THE GROUND-SPEED
099300* POLICY PARAMETER SAYS THE TRIP TAKES - FD-136
099400 R1350-IMPOSSIBLE-PAIRS SECTION.
099500 R1350-00.
099600     MOVE ZERO TO C4-IMPOSS-COUNT
099700     IF C4-CITY-COUNT LESS THAN 2
099800         GO TO R1350-99
099900     END-IF
100000     PERFORM R1360-PAIR-OUTER
100100         VARYING C4-PAIR-A FROM 1 BY 1
100200         UNTIL C4-PAIR-A GREATER THAN OR EQUAL C4-CITY-COUNT
100300     .
100400 R1350-99.
100500     EXIT.
100600
100700 R1360-PAIR-OUTER SECTION.
100800 R1360-00.
100900     PERFORM R1370-ONE-CITY-PAIR
101000         VARYING C4-PAIR-B FROM C4-PAIR-A BY 1
101100         UNTIL C4-PAIR-B GREATER THAN OR EQUAL C4-CITY-COUNT
101200     .
101300 R1360-99.
101400     EXIT.
101500
101600 R1370-ONE-CITY-PAIR SECTION.
101700 R1370-00.
101800     ADD 1 TO C4-PAIR-B
101900
102000     MOVE "DIST"                       TO GO-FUNCTION
102100     MOVE D-DAY-CITY-TABLE (C4-PAIR-A) TO GO-CITY-A
102200     MOVE D-DAY-CITY-TABLE (C4-PAIR-B) TO GO-CITY-B
102300     MOVE D-DAY-CITY-LAT (C4-PAIR-A)   TO GO-LAT-A
102400     MOVE D-DAY-CITY-LON (C4-PAIR-A)   TO GO-LON-A
102500     MOVE D-DAY-CITY-LAT (C4-PAIR-B)   TO GO-LAT-B
102600     MOVE D-DAY-CITY-LON (C4-PAIR-B)   TO GO-LON-B
102700     CALL "FDGEO00M" USING WS-GEO-REQUEST, WS-CTYDIST-AREA
102800     IF GO-DISTANCE-KM LESS THAN PM-MULTICITY-DISTANCE-KM
102900         GO TO R1370-99
103000     END-IF
103100
103200     COMPUTE WS-R13-MIN-HOURS ROUNDED =
103300             GO-DISTANCE-KM / PM-UBIQ-SPEED-KMH
103400
103500* AVAILABLE HOURS = THE LARGER OF |EARLY-A TO LATE-B| AND
103600* |EARLY-B TO LATE-A| - FD-136
103700     MOVE "DIFF"                        TO TM-FUNCTION
103800     MOVE D-DAY-CITY-EARLY (C4-PAIR-A)  TO TM-TS1
103900     MOVE D-DAY-CITY-LATE  (C4-PAIR-B)  TO TM-TS2
104000     CALL "FDTIM00M" USING WS-TIME-REQUEST
104100     IF TM-DIFF-MINUTES NOT LESS THAN ZERO
104200         COMPUTE WS-R13-HOURS-A ROUNDED = TM-DIFF-MINUTES / 60
104300     ELSE
104400         COMPUTE WS-R13-HOURS-A ROUNDED =
104500                 (TM-DIFF-MINUTES * -1) / 60
104600     END-IF
104700
104800     MOVE D-DAY-CITY-EARLY (C4-PAIR-B)  TO TM-TS1
104900     MOVE D-DAY-CITY-LATE  (C4-PAIR-A)  TO TM-TS2
105000     CALL "FDTIM00M" USING WS-TIME-REQUEST
105100     IF TM-DIFF-MINUTES NOT LESS THAN ZERO
105200         COMPUTE WS-R13-HOURS-B ROUNDED = TM-DIFF-MINUTES / 60
105300     ELSE
105400         COMPUTE WS-R13-HOURS-B ROUNDED =
105500                 (TM-DIFF-MINUTES * -1) / 60
105600     END-IF
105700
105800     IF WS-R13-HOURS-A NOT LESS THAN WS-R13-HOURS-B
105900         MOVE WS-R13-HOURS-A TO WS-R13-AVAIL-HOURS
106000     ELSE
106100         MOVE WS-R13-HOURS-B TO WS-R13-AVAIL-HOURS
106200     END-IF
106300
106400     IF WS-R13-AVAIL-HOURS LESS THAN WS-R13-MIN-HOURS
106500         ADD 1 TO C4-IMPOSS-COUNT
106600     END-IF
106700
106800     SUBTRACT 1 FROM C4-PAIR-B
106900     .
107000 R1370-99.
107100     EXIT.
107200
107300******************************************************************
107400* R14 - CHECK-IN AWAY FROM HOME/WORK WITH NO TRANSPORT EVENT
107500* WITHIN THE POLICY NUMBER OF DAYS BEFORE IT
107600******************************************************************
107700 R1400-R14-CHECKIN-NO-TRANSPORT SECTION.
107800 R1400-00.
107900     IF UE-EVENT-TYPE (C4-I) NOT = "CK"
108000         GO TO R1400-99
108100     END-IF
108200     IF NOT CU-LOC-FOUND
108300         GO TO R1400-99
108400     END-IF
108500     IF UE-LOC-CITY (C4-I) = CU-HOME-CITY OR
108600        UE-LOC-CITY (C4-I) = CU-WORK-CITY
108700         GO TO R1400-99
108800     END-IF
108900
109000     MOVE UE-EARLIEST-START (C4-I) TO WS-TS-A-NUM
109100     SET WS-FOUND TO FALSE
109200     PERFORM R1410-SCAN-TRANSPORT
109300         VARYING C4-K FROM 1 BY 1
109400         UNTIL C4-K GREATER THAN UE-EVENT-COUNT OR WS-FOUND
109500     IF WS-FOUND
109600         GO TO R1400-99
109700     END-IF
109800
109900     PERFORM C900-ADD-ALERT
110000     IF WS-ALERT-ADDED
110100         MOVE "CHECK-IN AWAY FROM HOME/WORK, NO TRANSPORT SEEN"
110200             TO RO-ALERT-TEXT (RO-IDX)
110300         MOVE "R14 FD-CHECKIN-WITHOUT-TRANSPORTATION"
110400             TO RO-RULE-ID (RO-IDX)
110500         MOVE K-SEV-MEDIUM TO RO-SEVERITY (RO-IDX)
110600     END-IF
110700     .
110800 R1400-99.
110900     EXIT.
111000
111100 R1410-SCAN-TRANSPORT SECTION.
111200 R1410-00.
111300     IF UE-EVENT-TYPE (C4-K) NOT = "TX" AND
111400        UE-EVENT-TYPE (C4-K) NOT = "FL" AND
111500        UE-EVENT-TYPE (C4-K) NOT = "RW"
111600         GO TO R1410-99
111700     END-IF
111800     IF UE-TO-CITY (C4-K) NOT = UE-LOC-CITY (C4-I)
111900         GO TO R1410-99
112000     END-IF
112100
112200     MOVE "DIFF" TO TM-FUNCTION
112300     MOVE UE-LATEST-END (C4-K) TO TM-TS1
112400     MOVE UE-EARLIEST-START (C4-I) TO TM-TS2
112500     CALL "FDTIM00M" USING WS-TIME-REQUEST
112600     IF TM-DIFF-MINUTES NOT LESS THAN ZERO AND
112700        TM-DIFF-DAYS NOT GREATER THAN PM-CHECKIN-MAX-DAYS-APART
112800         SET WS-FOUND TO TRUE
112900     END-IF
113000     .
113100 R1410-99.
113200     EXIT.
113300
113400******************************************************************
113500* R15 - HOTEL STAY IN ANOTHER CITY WHILE ALSO ACTIVE IN THE
113600* HOME CITY THE SAME NIGHT
113700******************************************************************
113800 R1500-R15-HOTEL-VS-HOME SECTION.
113900 R1500-00.
114000     IF C4-I = C4-J
114100         GO TO R1500-99
114200     END-IF
114300     IF NOT CU-LOC-FOUND
114400         GO TO R1500-99
114500     END-IF
114600     IF UE-EVENT-TYPE (C4-I) NOT = "HT"
114700         GO TO R1500-99
114800     END-IF
114900     IF UE-LOC-CITY (C4-I) = CU-HOME-CITY
115000         GO TO R1500-99
115100     END-IF
115200     IF UE-LOC-CITY (C4-J) NOT = CU-HOME-CITY
115300         GO TO R1500-99
115400     END-IF
115500
115600     MOVE "OVLP"                   TO TM-FUNCTION
115700     MOVE UE-EARLIEST-START (C4-I) TO TM-TS1
115800     MOVE UE-LATEST-END (C4-I)     TO TM-TS2
115900     MOVE UE-EARLIEST-START (C4-J) TO TM-TS3
116000     MOVE UE-EARLIEST-START (C4-J) TO TM-TS4
116100     CALL "FDTIM00M" USING WS-TIME-REQUEST
116200     IF TM-OVERLAP-MINUTES NOT GREATER THAN ZERO
116300         GO TO R1500-99
116400     END-IF
116500
116600     PERFORM C900-ADD-ALERT
116700     IF WS-ALERT-ADDED
116800         MOVE "HOTEL STAY AWAY WHILE ALSO ACTIVE AT HOME CITY"
116900             TO RO-ALERT-TEXT (RO-IDX)
117000         MOVE "R15 FD-HOTEL-VS-HOME-CITY-ACTIVITY"
117100             TO RO-RULE-ID (RO-IDX)
117200         MOVE K-SEV-HIGH TO RO-SEVERITY (RO-IDX)
117300         MOVE UE-EVENT-ID (C4-J) TO RO-RELATED-EVENT-ID (RO-IDX)
117400     END-IF
117500     .
117600 R1500-99.
117700     EXIT.
117800
117900******************************************************************
118000* BUMP THE ALERT COUNT AND POINT RO-IDX AT THE NEW ROW
118100******************************************************************
118200 C900-ADD-ALERT SECTION.
118300 C900-00.
118400     SET WS-ALERT-ADDED TO FALSE
118500     IF RO-ALERT-COUNT GREATER THAN OR EQUAL 300
118600         DISPLAY D-MODUL " - ALERT TABLE FULL, ROW DROPPED"
118700         GO TO C900-99
118800     END-IF
118900
119000     ADD 1 TO RO-ALERT-COUNT
119100     SET RO-IDX TO RO-ALERT-COUNT
119200     MOVE UE-USER-ID (C4-I)     TO RO-USER-ID (RO-IDX)
119300     MOVE UE-USER-NAME (C4-I)   TO RO-USER-NAME (RO-IDX)
119400     MOVE UE-DEPARTMENT (C4-I)  TO RO-DEPARTMENT (RO-IDX)
119500     MOVE UE-EVENT-ID (C4-I)    TO RO-PRIMARY-EVENT-ID (RO-IDX)
119600     MOVE SPACES                 TO RO-RELATED-EVENT-ID (RO-IDX)
119700     MOVE UE-AMOUNT (C4-I)      TO RO-ALERT-AMOUNT (RO-IDX)
119800     MOVE ZERO                   TO RO-MEASURE-1 (RO-IDX)
119900                                    RO-MEASURE-2 (RO-IDX)
120000     SET WS-ALERT-ADDED TO TRUE
120100     .
120200 C900-99.
120300     EXIT.
120400
