000100*----------------------------------------------------------------*
000200* FDCNTRC  -- END-OF-JOB CONTROL TOTALS
000300*----------------------------------------------------------------*
000400* ACCUMULATED THROUGHOUT THE RUN BY FDMAIN0M, PRINTED AT END OF
000500* JOB BY FDRPT00M (SEE REPORTS / CONTROL-TOTAL SECTION).   FD-1006
000600*----------------------------------------------------------------*
000700 01  WS-CONTROL-TOTALS.
000800     05  CT-EVENTS-READ.
000900         10  CT-EV-TOTAL             PIC S9(07) COMP-3 VALUE ZERO.
001000         10  CT-EV-TAXI               PIC S9(07) COMP-3 VALUE ZERO.
001100         10  CT-EV-HOTEL              PIC S9(07) COMP-3 VALUE ZERO.
001200         10  CT-EV-FLIGHT             PIC S9(07) COMP-3 VALUE ZERO.
001300         10  CT-EV-RAILWAY            PIC S9(07) COMP-3 VALUE ZERO.
001400         10  CT-EV-FUEL               PIC S9(07) COMP-3 VALUE ZERO.
001500         10  CT-EV-CHECKIN            PIC S9(07) COMP-3 VALUE ZERO.
001600     05  CT-USERS-PROCESSED          PIC S9(07) COMP-3 VALUE ZERO.
001700     05  CT-ALERTS-TOTAL             PIC S9(07) COMP-3 VALUE ZERO.
001800     05  CT-ALERTS-BY-SEVERITY.
001900         10  CT-SEV-HIGH              PIC S9(07) COMP-3 VALUE ZERO.
002000         10  CT-SEV-MEDIUM            PIC S9(07) COMP-3 VALUE ZERO.
002100         10  CT-SEV-LOW               PIC S9(07) COMP-3 VALUE ZERO.
002200     05  CT-RULE-COUNT                PIC S9(04) COMP    VALUE ZERO.
002300     05  CT-RULE-TOTALS OCCURS 30 TIMES
002400                         INDEXED BY CT-RULE-IDX.
002500         10  CT-RULE-ID                  PIC X(40).
002600         10  CT-RULE-ALERTS              PIC S9(07) COMP-3 VALUE ZERO.
002700     05  FILLER                      PIC X(08).
