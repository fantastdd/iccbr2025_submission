000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.      FDREF00M.
000400 AUTHOR.          R. G. MASTERS.
000500 INSTALLATION.    CORPORATE TRAVEL AUDIT SYSTEMS.
000600 DATE-WRITTEN.    1991-01-14.
000700 DATE-COMPILED.
000800 SECURITY.        INTERNAL USE ONLY - AUDIT.
000900
001000*****************************************************************
001100* PROGRAM      :: FDREF00M
001200* LAST CHANGE  :: 1999-03-02
001300* VERSION      :: B.02.00
001400* DESCRIPTION  :: LOADS THE USERLOCS AND CITYDIST REFERENCE FILES INTO THE
001500*              :: IN-MEMORY TABLES PASSED TO EVERY RULE SUBPROGRAM; CALLED
001600*              :: ONCE PER RUN BEFORE THE FIRST EVENT IS READ.
001700* TICKET       :: FD-124
001800*
001900* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN THIS
002000*                 PROGRAM IS MODIFIED -- SEE FD-STANDARDS)
002100*------------------------------------------------------------------*
002200* VERS    | DATE       | BY  | DESCRIPTION                         *
002300*---------|------------|-----|-------------------------------------*
002400* A.00.00| 1991-01-14 | RGM | SPLIT OUT OF FDMAIN0M - SEE FD-091   *
002500* A.01.00| 1993-08-05 | LKW | RAISED USERLOC TABLE TO 2000 ROWS    *
002600* B.00.00| 1997-07-01 | LKW | RECOMPILE UNDER NEW STANDARDS - FD-073*
002700* B.01.00| 1998-12-03 | LKW | YEAR 2000 DATE-WINDOW COMPLIANCE FIX *
002800* B.02.00| 1999-03-02 | DWK | FIX: CITYDIST OPEN ERROR IGNORED - FD-124*
002900* B.03.00| 2000-10-30 | NPR | RAISED CITYDIST TABLE TO 5000 ROWS   *
003000*        |            |     |     FOR EXPANDED COVERAGE - FD-139   *
003100*------------------------------------------------------------------*
003200*
003300* PROGRAM DESCRIPTION
003400* -------------------
003500*
003600* BOTH FILES ARE OPTIONAL IN THE SENSE THAT AN EMPTY OR
003700* MISSING CITYDIST FILE IS NOT FATAL (FDGEO00M FALLS BACK TO
003800* COORDINATES) -- BUT A MISSING USERLOCS FILE STOPS THE RUN,
003900* SINCE SEVERAL RULES CANNOT BE EVALUATED WITHOUT IT.
004000*
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 IS WS-SHOW-VERSION-SW
004700         ON STATUS IS SHOW-VERSION-AND-STOP
004800     C01 IS TOP-OF-FORM
004900     CLASS VALID-CITY-CHAR IS
005000                      "0123456789"
005100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005200                      " .,-/".
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT USERLOCS      ASSIGN TO "USERLOCS"
005700         ORGANIZATION    IS SEQUENTIAL
005800         ACCESS MODE     IS SEQUENTIAL
005900         FILE STATUS     IS WS-UL-STATUS.
006000     SELECT CITYDIST      ASSIGN TO "CITYDIST"
006100         ORGANIZATION    IS SEQUENTIAL
006200         ACCESS MODE     IS SEQUENTIAL
006300         FILE STATUS     IS WS-CD-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  USERLOCS
006800     LABEL RECORDS ARE STANDARD.
006900     COPY FDUSRLC.
007000
007100 FD  CITYDIST
007200     LABEL RECORDS ARE STANDARD.
007300     COPY FDCTYDC.
007400
007500 WORKING-STORAGE SECTION.
007600*--------------------------------------------------------------------*
007700* COMP-FELDER
007800*--------------------------------------------------------------------*
007900 01          COMP-FELDER.
008000     05      C6-ROW-TOTAL        PIC S9(06) COMP VALUE ZERO.
008100
008200*--------------------------------------------------------------------*
008300* DISPLAY-FELDER
008400*--------------------------------------------------------------------*
008500 01          DISPLAY-FELDER.
008600     05      D-MODUL             PIC X(08)  VALUE "FDREF00M".
008700
008800* ROW COUNTS, EDITED FOR THE END-OF-LOAD CONSOLE TRACE
008900 01          WS-UL-CTR-WORK      PIC S9(06).
009000 01          WS-UL-CTR-EDIT REDEFINES WS-UL-CTR-WORK
009100                                 PIC X(06).
009200 01          WS-CD-CTR-WORK      PIC S9(06).
009300 01          WS-CD-CTR-EDIT REDEFINES WS-CD-CTR-WORK
009400                                 PIC X(06).
009500 01          WS-ROW-TOTAL-WORK   PIC S9(07).
009600 01          WS-ROW-TOTAL-EDIT REDEFINES WS-ROW-TOTAL-WORK
009700                                 PIC X(07).
009800
009900*----------------------------------------------------------------*
010000* SCHALTER
010100*----------------------------------------------------------------*
010200 01          SCHALTER.
010300     05      WS-UL-STATUS        PIC X(02).
010400         88  WS-UL-OK                      VALUE "00".
010500         88  WS-UL-EOF                     VALUE "10".
010600     05      WS-CD-STATUS        PIC X(02).
010700         88  WS-CD-OK                      VALUE "00".
010800         88  WS-CD-EOF                     VALUE "10".
010900
011000 LINKAGE SECTION.
011100 COPY FDUSRLT.
011200 COPY FDCTYDT.
011300
011400 PROCEDURE DIVISION USING WS-USRLOC-AREA, WS-CTYDIST-AREA.
011500******************************************************************
011600* STEUERUNGS-SECTION
011700******************************************************************
011800 A100-STEUERUNG SECTION.
011900 A100-00.
012000     PERFORM B000-LOAD-USERLOCS
012100     PERFORM B100-LOAD-CITYDIST
012200
012300     MOVE WS-USRLOC-COUNT TO C6-ROW-TOTAL
012400     ADD WS-CTYDIST-COUNT TO C6-ROW-TOTAL
012500     MOVE C6-ROW-TOTAL TO WS-ROW-TOTAL-WORK
012600     DISPLAY D-MODUL " - REFERENCE ROWS LOADED, BOTH FILES: "
012700             WS-ROW-TOTAL-EDIT
012800     GOBACK
012900     .
013000 A100-99.
013100     EXIT.
013200
013300******************************************************************
013400* LOAD USERLOCS INTO WS-USRLOC-TABLE -- A MISSING OR UNREADABLE
013500* FILE STOPS THE RUN
013600******************************************************************
013700 B000-LOAD-USERLOCS SECTION.
013800 B000-00.
013900     MOVE ZERO TO WS-USRLOC-COUNT
014000     OPEN INPUT USERLOCS
014100     IF NOT WS-UL-OK
014200         DISPLAY D-MODUL " - USERLOCS OPEN FAILED, STATUS "
014300                 WS-UL-STATUS
014400         STOP RUN
014500     END-IF
014600
014700     PERFORM B010-READ-USERLOC
014800     PERFORM B020-ADD-USERLOC
014900         UNTIL WS-UL-EOF
015000
015100     CLOSE USERLOCS
015200     MOVE WS-USRLOC-COUNT TO WS-UL-CTR-WORK
015300     DISPLAY D-MODUL " - USERLOCS ROWS LOADED: " WS-UL-CTR-EDIT
015400     .
015500 B000-99.
015600     EXIT.
015700
015800 B010-READ-USERLOC SECTION.
015900 B010-00.
016000     READ USERLOCS
016100         AT END MOVE "10" TO WS-UL-STATUS
016200     END-READ
016300     .
016400 B010-99.
016500     EXIT.
016600
016700 B020-ADD-USERLOC SECTION.
016800 B020-00.
016900     IF WS-USRLOC-COUNT GREATER THAN OR EQUAL 2000
017000         DISPLAY D-MODUL " - USERLOCS TABLE FULL, ROWS DROPPED"
017100         GO TO B020-99
017200     END-IF
017300
017400     ADD 1 TO WS-USRLOC-COUNT
017500     SET UL-IDX TO WS-USRLOC-COUNT
017600     MOVE UL-USER-ID     TO UL-T-USER-ID (UL-IDX)
017700     MOVE UL-HOME-CITY   TO UL-T-HOME-CITY (UL-IDX)
017800     MOVE UL-HOME-LAT    TO UL-T-HOME-LAT (UL-IDX)
017900     MOVE UL-HOME-LON    TO UL-T-HOME-LON (UL-IDX)
018000     MOVE UL-WORK-CITY   TO UL-T-WORK-CITY (UL-IDX)
018100     MOVE UL-WORK-LAT    TO UL-T-WORK-LAT (UL-IDX)
018200     MOVE UL-WORK-LON    TO UL-T-WORK-LON (UL-IDX)
018300
018400     PERFORM B010-READ-USERLOC
018500     .
018600 B020-99.
018700     EXIT.
018800
018900******************************************************************
019000* LOAD CITYDIST INTO WS-CTYDIST-TABLE -- A MISSING OR EMPTY FILE
019100* IS NOT FATAL, FDGEO00M FALLS BACK TO COORDINATES. FD-124 --
019200* THE OPEN IS NOW CHECKED INSTEAD OF ASSUMED GOOD.
019300******************************************************************
019400 B100-LOAD-CITYDIST SECTION.
019500 B100-00.
019600     MOVE ZERO TO WS-CTYDIST-COUNT
019700     OPEN INPUT CITYDIST
019800     IF NOT WS-CD-OK
019900         DISPLAY D-MODUL " - CITYDIST NOT AVAILABLE, STATUS "
020000                 WS-CD-STATUS
020100         GO TO B100-99
020200     END-IF
020300
020400     PERFORM B110-READ-CITYDIST
020500     PERFORM B120-ADD-CITYDIST
020600         UNTIL WS-CD-EOF
020700
020800     CLOSE CITYDIST
020900     MOVE WS-CTYDIST-COUNT TO WS-CD-CTR-WORK
021000     DISPLAY D-MODUL " - CITYDIST ROWS LOADED: " WS-CD-CTR-EDIT
021100     .
021200 B100-99.
021300     EXIT.
021400
021500 B110-READ-CITYDIST SECTION.
021600 B110-00.
021700     READ CITYDIST
021800         AT END MOVE "10" TO WS-CD-STATUS
021900     END-READ
022000     .
022100 B110-99.
022200     EXIT.
022300
022400 B120-ADD-CITYDIST SECTION.
022500 B120-00.
022600     IF WS-CTYDIST-COUNT GREATER THAN OR EQUAL 5000
022700         DISPLAY D-MODUL " - CITYDIST TABLE FULL, ROWS DROPPED"
022800         GO TO B120-99
022900     END-IF
023000
023100     ADD 1 TO WS-CTYDIST-COUNT
023200     SET CD-IDX TO WS-CTYDIST-COUNT
023300     MOVE CD-CITY-A      TO CD-T-CITY-A (CD-IDX)
023400     MOVE CD-CITY-B      TO CD-T-CITY-B (CD-IDX)
023500     MOVE CD-DISTANCE-KM TO CD-T-DISTANCE-KM (CD-IDX)
023600
023700     PERFORM B110-READ-CITYDIST
023800     .
023900 B120-99.
024000     EXIT.
024100
