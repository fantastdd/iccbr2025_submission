000100*----------------------------------------------------------------*
000200* FDEVTTC  -- PER-USER EVENT TABLE / RULE-SUBPROGRAM LINKAGE AREA
000300*----------------------------------------------------------------*
000400* FDMAIN0M BUILDS WS-USER-EVENT-AREA FOR ONE USER-ID AT A TIME
000500* (CONTROL BREAK ON EV-USER-ID) AND PASSES IT ON LINK-EVENTS TO
000600* EACH RULE SUBPROGRAM.  EACH SUBPROGRAM FILLS AND RETURNS
000700* WS-RULE-OUTPUT-AREA ON LINK-ALERTS-OUT; FDMAIN0M THEN CALLS
000800* FDRPT00M TO WRITE THE ALERTS AND ROLL THE CONTROL TOTALS.
000900*                                                           FD-1007
001000*----------------------------------------------------------------*
001100 01  WS-USER-EVENT-AREA.
001200     05  UE-EVENT-COUNT              PIC S9(04) COMP VALUE ZERO.
001300     05  UE-EVENT-TABLE OCCURS 500 TIMES
001400                         INDEXED BY UE-IDX.
001500         10  UE-EVENT-ID                 PIC X(10).
001600         10  UE-EVENT-TYPE               PIC X(02).
001700         10  UE-USER-ID                  PIC X(08).
001800         10  UE-USER-NAME                PIC X(20).
001900         10  UE-DEPARTMENT               PIC X(20).
002000         10  UE-EARLIEST-START           PIC 9(14).
002100         10  UE-LATEST-END               PIC 9(14).
002200         10  UE-EXACT-START              PIC 9(14).
002300         10  UE-EXACT-END                PIC 9(14).
002400         10  UE-SUBMIT-TIME              PIC 9(14).
002500         10  UE-AMOUNT                   PIC S9(7)V99.
002600         10  UE-LOC-CITY                 PIC X(20).
002700         10  UE-LOC-LAT                  PIC S9(3)V9(4).
002800         10  UE-LOC-LON                  PIC S9(3)V9(4).
002900         10  UE-LOC-DETAIL               PIC X(30).
003000         10  UE-FROM-CITY                PIC X(20).
003100         10  UE-FROM-LAT                 PIC S9(3)V9(4).
003200         10  UE-FROM-LON                 PIC S9(3)V9(4).
003300         10  UE-FROM-DETAIL              PIC X(30).
003400         10  UE-TO-CITY                  PIC X(20).
003500         10  UE-TO-LAT                   PIC S9(3)V9(4).
003600         10  UE-TO-LON                   PIC S9(3)V9(4).
003700         10  UE-TO-DETAIL                PIC X(30).
003800         10  UE-SELF-PAID-FLAG           PIC X(01).
003900         10  UE-HOTEL-NAME               PIC X(30).
004000         10  UE-GUEST-NAME               PIC X(20).
004100         10  UE-GUEST-TYPE               PIC X(10).
004200         10  UE-FUEL-LITERS              PIC 9(4)V99.
004300         10  UE-FUEL-TYPE                PIC X(10).
004400         10  UE-STATION-NAME             PIC X(30).
004500         10  UE-FLIGHT-NO                PIC X(08).
004600         10  UE-AIRLINE                  PIC X(20).
004700         10  UE-CABIN-CLASS              PIC X(10).
004800         10  UE-TRAIN-NO                 PIC X(08).
004900         10  UE-TRAIN-TYPE               PIC X(10).
005000         10  UE-SEAT-CLASS               PIC X(10).
005100         10  UE-ACTIVITY-TYPE            PIC X(15).
005200         10  FILLER                      PIC X(10).
005300*----------------------------------------------------------------*
005400* RETURNED ALERT TABLE -- ONE RULE SUBPROGRAM'S FINDINGS FOR THE
005500* CURRENT USER.  FDMAIN0M APPENDS THESE TO THE ALERTS FILE AND
005600* THE CONTROL TOTALS BEFORE THE NEXT SUBPROGRAM IS CALLED.
005700*----------------------------------------------------------------*
005800 01  WS-RULE-OUTPUT-AREA.
005900     05  RO-ALERT-COUNT              PIC S9(04) COMP VALUE ZERO.
006000     05  RO-ALERT-TABLE OCCURS 300 TIMES
006100                        INDEXED BY RO-IDX.
006200         10  RO-RULE-ID                  PIC X(40).
006300         10  RO-SEVERITY                 PIC X(06).
006400         10  RO-USER-ID                  PIC X(08).
006500         10  RO-USER-NAME                PIC X(20).
006600         10  RO-DEPARTMENT               PIC X(20).
006700         10  RO-PRIMARY-EVENT-ID         PIC X(10).
006800         10  RO-RELATED-EVENT-ID         PIC X(10).
006900         10  RO-ALERT-AMOUNT             PIC S9(7)V99.
007000         10  RO-MEASURE-1                PIC S9(7)V99.
007100         10  RO-MEASURE-2                PIC S9(7)V99.
007200         10  RO-ALERT-TEXT               PIC X(80).
007300         10  FILLER                      PIC X(10).
007400*----------------------------------------------------------------*
007500* CURRENT USER'S HOME/WORK LOCATION -- LOOKED UP ONCE BY FDMAIN0M
007600* FROM WS-USRLOC-TABLE AND PASSED TO EVERY RULE SUBPROGRAM SO
007700* NONE OF THEM HAS TO REPEAT THE SEARCH (R05/R15/R20 NEED IT).
007800*----------------------------------------------------------------*
007900 01  WS-CURRENT-USRLOC.
008000     05  CU-USER-ID                  PIC X(08).
008100     05  CU-FOUND-FLAG               PIC X(01).
008200         88  CU-LOC-FOUND                VALUE "Y".
008300         88  CU-LOC-NOT-FOUND             VALUE "N".
008400     05  CU-HOME-CITY                PIC X(20).
008500     05  CU-HOME-LAT                 PIC S9(3)V9(4).
008600     05  CU-HOME-LON                 PIC S9(3)V9(4).
008700     05  CU-WORK-CITY                PIC X(20).
008800     05  CU-WORK-LAT                 PIC S9(3)V9(4).
008900     05  CU-WORK-LON                 PIC S9(3)V9(4).
009000     05  FILLER                      PIC X(05).
